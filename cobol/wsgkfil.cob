000100* Central file-name table, copied into every Gk0nn0 program -
000200* same File-Defs habit as the rest of ACAS (wsnames.cob) cut
000300* down to GRANTKIT's eleven sequential files plus the report
000400* print file.
000500*
000600* 09/01/26 vbc - Created.
000700* 19/01/26 vbc - Added Gk-File-11 for the Validation-Issue file
000800*                once gk0080 needed to Open it Input as well as
000900*                Extend.
001000*
001100 01  Gk-File-Defs.
001200     02  Gk-File-Defs-A.
001300         03  Gk-File-01     pic x(8)  value "BUDGLINE".
001400         03  Gk-File-02     pic x(8)  value "GRNTPARM".
001500         03  Gk-File-03     pic x(8)  value "SECTCONF".
001600         03  Gk-File-04     pic x(8)  value "SECTTEXT".
001700         03  Gk-File-05     pic x(8)  value "WAGETBL ".
001800         03  Gk-File-06     pic x(8)  value "SALCHECK".
001900         03  Gk-File-07     pic x(8)  value "TRAVTRIP".
002000         03  Gk-File-08     pic x(8)  value "PERDIEM ".
002100         03  Gk-File-09     pic x(8)  value "BIBENTRY".
002200         03  Gk-File-10     pic x(8)  value "CITATION".
002300         03  Gk-File-11     pic x(8)  value "VALISSUE".
002400         03  Gk-File-12     pic x(8)  value "PRTOUT  ".
002500     02  filler             redefines Gk-File-Defs-A.
002600         03  Gk-File-Names  pic x(8)  occurs 12.
002700     02  Gk-File-Defs-Count binary-short value 12.
002800*
