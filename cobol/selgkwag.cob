000100* 05/01/26 vbc - Created.
000200 select Gk-Wage-File
000300     assign to "WAGETBL"
000400     organization is sequential
000500     file status is Wg-File-Status.
000600*
