000100* 06/01/26 vbc - Created.
000200 fd  Gk-Perdiem-File
000300     label record is standard
000400     record contains 48 characters
000500     data record is Gk-Perdiem-Record.
000600*
000700 copy "wsgkpdm.cob".
000800*
