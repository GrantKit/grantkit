000100*********************************************
000200*                                            *
000300*  Record Definition For Salary Check File  *
000400*     One record per proposed salary         *
000500*********************************************
000600*  File size 70 bytes.
000700*
000800* 05/01/26 vbc - Created.
000900* 13/01/26 vbc - Sa-Occ-Code/Sa-Area-Code may be blank -
001000*                blank Occ-Code means infer from description.
001100*
001200 01  GK-Salary-Check-Record.
001300     03  Sa-Description        pic x(40).
001400     03  Sa-Amount             pic 9(7).
001500     03  Sa-Months             pic 99v9.
001600     03  Sa-Occ-Code           pic x(7).
001700     03  Sa-Area-Code          pic x(7).
001800     03  filler                pic x(6).
001900*
