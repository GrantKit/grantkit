000100******************************************************************
000200*                                                                *
000300*                 Grant Proposal Compliance Scan                 *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0050.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 11/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     11/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Reads every line of Section-Text looking for
002200*                      the things the sponsor's proposal rules will
002300*                      not let through - an email address, a link to
002400*                      a file-sharing host that is not an approved
002500*                      repository, a character outside plain ASCII -
002600*                      and keeps a running note of whether the
002700*                      document as a whole ever showed a heading
002800*                      line, an Intellectual Merit section or a
002900*                      Broader Impacts section, flagging any of the
003000*                      three missing at end of file.  Two further
003100*                      checks only run when the run actually carries
003200*                      a Biosketch or a Budget Narrative, found by
003300*                      Section Id rather than by a separate file,
003400*                      since Grantkit keeps every document folded
003500*                      into the one Section-Text file.
003600*
003700*    Called Modules.   None.
003800*    Files used :
003900*                      Gk-Section-Text-File.  One per source line.
004000*                      Gk-Validation-Issue-File.  Extend.
004100*
004200*    Error messages used.
004300*                      GK013.
004400*
004500* Changes:
004600* 11/01/2026 vbc - 1.0.00 Created.
004700* 11/01/2026 vbc - 1.0.00 Biosketch/Budget Narrative checks keyed on
004800*                  Section Id "BIOSKETCH"/"BUDGETNARR" - the sponsor's
004900*                  own paperwork treats these as separate files but
005000*                  Grantkit has no concept of a file below Section-Id.
005100*
005200******************************************************************
005300*
005400 environment             division.
005500*================================
005600*
005700 configuration section.
005800 special-names.
005900     class Gk-Numeric-Class is "0" thru "9".
006000*
006100 input-output             section.
006200 file-control.
006300 copy "selgkstx.cob".
006400 copy "selgkvis.cob".
006500*
006600 data                     division.
006700*================================
006800*
006900 file section.
007000*
007100 copy "fdgkstx.cob".
007200 copy "fdgkvis.cob".
007300*
007400 working-storage section.
007500*-----------------------
007600 77  prog-name             pic x(17) value "gk0050 (1.0.00)".
007700*
007800 copy "wsgkcal.cob".
007900 copy "wsgkfil.cob".
008000*
008100 01  WS-File-Status.
008200     03  St-File-Status    pic xx.
008300     03  Vi-File-Status    pic xx.
008400*
008500* Run switches, carried as single bytes so a start-of-run trace can
008600* dump them as one short byte string if the job ever needs to show
008700* its working - same habit as the old payroll run-indicator block.
008800*
008900 01  WS-Flags-List.
009000     03  Ws-St-Eof-Sw      pic x      value "N".
009100         88  St-Eof                   value "Y".
009200     03  Ws-Heading-Seen-Sw pic x     value "N".
009300         88  Heading-Seen             value "Y".
009400     03  Ws-Im-Seen-Sw     pic x      value "N".
009500         88  Im-Seen                  value "Y".
009600     03  Ws-Bi-Seen-Sw     pic x      value "N".
009700         88  Bi-Seen                  value "Y".
009800 01  WS-Flags-Array redefines WS-Flags-List.
009900     03  Ws-Flag-Byte      pic x      occurs 4.
010000*
010100 01  WS-Line-Switches.
010200     03  Ws-Nonascii-Sw    pic x      value "N".
010300         88  Nonascii-Found           value "Y".
010400     03  Ws-Prev-Space-Sw  pic x      value "Y".
010500         88  Prev-Space               value "Y".
010600     03  Ws-Bk-Section-Sw  pic x      value "N".
010700         88  Bk-Section-Seen          value "Y".
010800     03  Ws-Bn-Section-Sw  pic x      value "N".
010900         88  Bn-Section-Seen          value "Y".
011000     03  Ws-Bn-Dollar-Sw   pic x      value "N".
011100         88  Bn-Dollar-Seen           value "Y".
011200*
011300 01  WS-Subscripts.
011400     03  Ws-Ix             pic 9(3)   comp.
011500     03  Ws-Ix2            pic 9(3)   comp.
011600     03  Ws-Tally          pic 9(3)   comp.
011700     03  Ws-At-Pos         pic 9(3)   comp.
011800*
011900 01  WS-Text-Work.
012000     03  Ws-Text-Upper     pic x(200).
012100*
012200 01  WS-Host-Name          pic x(17).
012300*
012400 01  WS-Ascii-Test.
012500     03  Ws-Ascii-Limit    pic x      value X"7F".
012600*
012700* Biosketch required headings.  Match table and display-name table
012800* run in step, same trick the old payroll occupation table used for
012900* its code/description pair.  Slot 3, Publications, also passes on
013000* the alternative wording "Products" an artist or engineer
013100* applicant's panel will accept in its place.
013200*
013300 01  WS-Bk-Phrases-List.
013400     03  Ws-Bk-Phrase-1    pic x(24)  value
013500         "PROFESSIONAL PREPARATION".
013600     03  Ws-Bk-Phrase-2    pic x(24)  value "APPOINTMENTS".
013700     03  Ws-Bk-Phrase-3    pic x(24)  value "PUBLICATIONS".
013800     03  Ws-Bk-Phrase-4    pic x(24)  value "SYNERGISTIC ACTIVITIES".
013900     03  Ws-Bk-Phrase-5    pic x(24)  value "COLLABORATORS".
014000 01  WS-Bk-Phrases-Array redefines WS-Bk-Phrases-List.
014100     03  Ws-Bk-Phrase      pic x(24)  occurs 5.
014200*
014300 01  WS-Bk-Phrase-Lens-List.
014400     03  Ws-Bk-Len-1       pic 99     value 24.
014500     03  Ws-Bk-Len-2       pic 99     value 12.
014600     03  Ws-Bk-Len-3       pic 99     value 12.
014700     03  Ws-Bk-Len-4       pic 99     value 22.
014800     03  Ws-Bk-Len-5       pic 99     value 13.
014900 01  WS-Bk-Phrase-Lens-Array redefines WS-Bk-Phrase-Lens-List.
015000     03  Ws-Bk-Len         pic 99     occurs 5.
015100*
015200 01  WS-Bk-Names-List.
015300     03  Ws-Bk-Name-1      pic x(30)  value
015400         "Professional Preparation".
015500     03  Ws-Bk-Name-2      pic x(30)  value "Appointments".
015600     03  Ws-Bk-Name-3      pic x(30)  value
015700         "Publications (or Products)".
015800     03  Ws-Bk-Name-4      pic x(30)  value
015900         "Synergistic Activities".
016000     03  Ws-Bk-Name-5      pic x(30)  value "Collaborators".
016100 01  WS-Bk-Names-Array redefines WS-Bk-Names-List.
016200     03  Ws-Bk-Name        pic x(30)  occurs 5.
016300*
016400 01  WS-Bk-Found.
016500     03  Ws-Bk-Found-Flag  pic x      occurs 5 value "N".
016600         88  Bk-Found                 value "Y".
016700*
016800* Budget Narrative required categories - the seven cost classes the
016900* sponsor's budget form breaks a year's spending into.
017000*
017100 01  WS-Bn-Categories-List.
017200     03  Ws-Bn-Cat-1       pic x(20)  value "SENIOR PERSONNEL".
017300     03  Ws-Bn-Cat-2       pic x(20)  value "OTHER PERSONNEL".
017400     03  Ws-Bn-Cat-3       pic x(20)  value "FRINGE BENEFITS".
017500     03  Ws-Bn-Cat-4       pic x(20)  value "EQUIPMENT".
017600     03  Ws-Bn-Cat-5       pic x(20)  value "TRAVEL".
017700     03  Ws-Bn-Cat-6       pic x(20)  value "PARTICIPANT SUPPORT".
017800     03  Ws-Bn-Cat-7       pic x(20)  value "OTHER DIRECT COSTS".
017900 01  WS-Bn-Categories-Array redefines WS-Bn-Categories-List.
018000     03  Ws-Bn-Cat         pic x(20)  occurs 7.
018100*
018200 01  WS-Bn-Cat-Lens-List.
018300     03  Ws-Bn-Len-1       pic 99     value 16.
018400     03  Ws-Bn-Len-2       pic 99     value 15.
018500     03  Ws-Bn-Len-3       pic 99     value 15.
018600     03  Ws-Bn-Len-4       pic 99     value 09.
018700     03  Ws-Bn-Len-5       pic 99     value 06.
018800     03  Ws-Bn-Len-6       pic 99     value 19.
018900     03  Ws-Bn-Len-7       pic 99     value 18.
019000 01  WS-Bn-Cat-Lens-Array redefines WS-Bn-Cat-Lens-List.
019100     03  Ws-Bn-Len         pic 99     occurs 7.
019200*
019300 01  WS-Bn-Found.
019400     03  Ws-Bn-Found-Flag  pic x      occurs 7 value "N".
019500         88  Bn-Found                 value "Y".
019600*
019700 01  WS-Page-Fields.
019800     03  Ws-Bk-Words       pic 9(5)   comp value zero.
019900     03  Ws-Bk-Pages       pic 9(3)v9 value zero.
020000*
020100 01  WS-Report-Counters.
020200     03  Ws-Lines-Read     binary-long unsigned value zero.
020300     03  Ws-Lines-Bad      binary-long unsigned value zero.
020400*
020500 01  Error-Messages.
020600     03  GK013         pic x(40) value
020700         "GK013 Section Text file not found -".
020800*
020900 procedure division.
021000*=====================
021100*
021200 aa000-Main                  section.
021300***********************************
021400*
021500     perform  aa010-Open-Files.
021600     perform  aa020-Scan-Lines.
021700     perform  aa030-Check-Structure.
021800     perform  aa040-Check-Biosketch.
021900     perform  aa045-Check-Budget-Narrative.
022000     close    Gk-Section-Text-File
022100              Gk-Validation-Issue-File.
022200     goback.
022300*
022400 aa000-Exit.  exit section.
022500*
022600 aa010-Open-Files             section.
022700*************************************
022800*
022900     open     input  Gk-Section-Text-File.
023000     if       St-File-Status not = "00"
023100              display  GK013 Gk-File-04 St-File-Status
023200              goback   returning 13
023300     end-if.
023400     open     extend Gk-Validation-Issue-File.
023500     if       Vi-File-Status not = "00"
023600              open  output Gk-Validation-Issue-File
023700     end-if.
023800*
023900 aa010-Exit.  exit section.
024000*
024100 aa020-Scan-Lines             section.
024200*************************************
024300*
024400     perform  aa021-Read-Section-Text.
024500     perform  aa022-Scan-One-Line
024600         until St-Eof.
024700*
024800 aa020-Exit.  exit section.
024900*
025000 aa021-Read-Section-Text.
025100     read     Gk-Section-Text-File
025200         at end
025300              set  St-Eof to true
025400     end-read.
025500*
025600 aa022-Scan-One-Line.
025700     if       not St-Eof
025800              add      1 to Ws-Lines-Read
025900              move     St-Text to Ws-Text-Upper
026000              inspect  Ws-Text-Upper converting
026100                       "abcdefghijklmnopqrstuvwxyz" to
026200                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026300              perform  aa023-Test-Email
026400              perform  aa024-Test-Prohibited-Url
026500              perform  aa025-Test-Non-Ascii
026600              perform  aa026-Track-Structure
026700              if       St-Section-Id = "BIOSKETCH"
026800                       set      Bk-Section-Seen to true
026900                       perform  aa027-Scan-Biosketch-Line
027000              end-if
027100              if       St-Section-Id = "BUDGETNARR"
027200                       set      Bn-Section-Seen to true
027300                       perform  aa028-Scan-Budgetnarr-Line
027400              end-if
027500              perform  aa021-Read-Section-Text
027600     end-if.
027700*
027800* Pattern 1 of the per-line checks - an address of the shape
027900* local-part@domain.tld with no space either side of the "@" and a
028000* full stop somewhere after it on the same line.
028100*
028200 aa023-Test-Email.
028300     move     zero to Ws-At-Pos.
028400     perform  aa023a-Find-At
028500         varying Ws-Ix from 2 by 1
028600         until   Ws-Ix > 199
028700              or Ws-At-Pos > zero.
028750*
028760* No "@" on this line at all - nothing further to test for an email
028770* address, skip straight past the rest of this check.
028780*
028800     if       Ws-At-Pos = zero
028810              go to    aa023-Exit
028820     end-if.
028830     if       St-Text (Ws-At-Pos - 1 : 1) = space
028840           or St-Text (Ws-At-Pos + 1 : 1) = space
028850              go to    aa023-Exit
028860     end-if.
028900     move     zero to Ws-Tally.
029000     compute  Ws-Ix2 = Ws-At-Pos + 1.
029100     inspect  St-Text (Ws-Ix2 : ) tallying Ws-Tally
029200              for all ".".
029300     if       Ws-Tally > zero
029400              perform  aa029-Write-Issue-Email
029500     end-if.
029600*
029700 aa023-Exit.  exit.
029800*
030000*
030100 aa023a-Find-At.
030200     if       St-Text (Ws-Ix : 1) = "@"
030300              move  Ws-Ix to Ws-At-Pos
030400     end-if.
030500*
030600* Pattern 2 - a link to a file-sharing host the sponsor will not take
030700* a proposal from.  Github, Doi and any .gov host are left alone.
030800*
030900 aa024-Test-Prohibited-Url.
031000     move     zero to Ws-Tally.
031100     inspect  Ws-Text-Upper tallying Ws-Tally for all "DROPBOX.COM".
031200     if       Ws-Tally > zero
031300              move  "dropbox.com" to Ws-Host-Name
031400              perform  aa029b-Write-Issue-Url
031500     else
031600              move     zero to Ws-Tally
031700              inspect  Ws-Text-Upper tallying Ws-Tally
031800                       for all "DRIVE.GOOGLE.COM"
031900              if       Ws-Tally > zero
032000                       move  "drive.google.com" to Ws-Host-Name
032100                       perform  aa029b-Write-Issue-Url
032200              end-if
032300     end-if.
032400*
032500* Pattern 3 - a character outside the plain Ascii range, found by
032600* comparing each byte against Hex 7F under the shop's own collating
032700* sequence rather than calling an intrinsic function for its code
032800* point.
032900*
033000 aa025-Test-Non-Ascii.
033100     set      Nonascii-Found to false.
033200     perform  aa025a-Check-Char
033300         varying Ws-Ix from 1 by 1
033400         until   Ws-Ix > 200
033500              or Nonascii-Found.
033600     if       Nonascii-Found
033700              perform  aa029d-Write-Issue-Nonascii
033800     end-if.
033900*
034000 aa025a-Check-Char.
034100     if       St-Text (Ws-Ix : 1) > Ws-Ascii-Limit
034200              set  Nonascii-Found to true
034300     end-if.
034400*
034500* Whole-document tracking - did this proposal ever show a heading
034600* line, an Intellectual Merit section or a Broader Impacts section.
034700* Once set these flags stay set for the rest of the run.
034800*
034900 aa026-Track-Structure.
035000     if       St-Text (1 : 1) = "#"
035100              set  Heading-Seen to true
035200     end-if.
035300     move     zero to Ws-Tally.
035400     inspect  Ws-Text-Upper tallying Ws-Tally
035500              for all "INTELLECTUAL MERIT".
035600     if       Ws-Tally > zero
035700              set  Im-Seen to true
035800     end-if.
035900     move     zero to Ws-Tally.
036000     inspect  Ws-Text-Upper tallying Ws-Tally
036100              for all "BROADER IMPACTS".
036200     if       Ws-Tally > zero
036300              set  Bi-Seen to true
036400     end-if.
036500*
036600* Biosketch sub-mode - only runs on lines carrying Section Id
036700* "BIOSKETCH".  Counts words for the page estimate and marks off
036800* whichever of the five required headings this line satisfies.
036900*
037000 aa027-Scan-Biosketch-Line.
037100     set      Prev-Space to true.
037200     perform  aa027a-Count-One-Char
037300         varying Ws-Ix from 1 by 1
037400         until   Ws-Ix > 200.
037500     perform  aa027b-Test-One-Bk-Phrase
037600         varying Ws-Ix from 1 by 1
037700         until   Ws-Ix > 5.
037800*
037900 aa027a-Count-One-Char.
038000     if       St-Text (Ws-Ix : 1) = space
038100              set  Prev-Space to true
038200     else
038300              if    Prev-Space
038400                    add  1 to Ws-Bk-Words
038500              end-if
038600              set   Prev-Space to false
038700     end-if.
038800*
038900 aa027b-Test-One-Bk-Phrase.
039000     if       not Bk-Found (Ws-Ix)
039100              move     zero to Ws-Tally
039200              inspect  Ws-Text-Upper tallying Ws-Tally
039300                       for all Ws-Bk-Phrase (Ws-Ix)
039400                               (1 : Ws-Bk-Len (Ws-Ix))
039500              if       Ws-Tally > zero
039600                       set  Bk-Found (Ws-Ix) to true
039700              else
039800                       if    Ws-Ix = 3
039900                             move  zero to Ws-Tally
040000                             inspect  Ws-Text-Upper tallying Ws-Tally
040100                                      for all "PRODUCTS"
040200                             if    Ws-Tally > zero
040300                                   set  Bk-Found (Ws-Ix) to true
040400                             end-if
040500                       end-if
040600              end-if
040700     end-if.
040800*
040900* Budget Narrative sub-mode - only runs on lines carrying Section Id
041000* "BUDGETNARR".  Marks off each of the seven cost categories and
041100* notes the first dollar amount, a "$" immediately followed by a
041200* digit, found anywhere in the narrative.
041300*
041400 aa028-Scan-Budgetnarr-Line.
041500     perform  aa028a-Test-One-Bn-Cat
041600         varying Ws-Ix from 1 by 1
041700         until   Ws-Ix > 7.
041800     if       not Bn-Dollar-Seen
041900              perform  aa028b-Test-Dollar-Digit
042000                  varying Ws-Ix from 1 by 1
042100                  until   Ws-Ix > 199
042200                       or Bn-Dollar-Seen
042300     end-if.
042400*
042500 aa028a-Test-One-Bn-Cat.
042600     if       not Bn-Found (Ws-Ix)
042700              move     zero to Ws-Tally
042800              inspect  Ws-Text-Upper tallying Ws-Tally
042900                       for all Ws-Bn-Cat (Ws-Ix)
043000                               (1 : Ws-Bn-Len (Ws-Ix))
043100              if       Ws-Tally > zero
043200                       set  Bn-Found (Ws-Ix) to true
043300              end-if
043400     end-if.
043500*
043600 aa028b-Test-Dollar-Digit.
043700     if       St-Text (Ws-Ix : 1) = "$"
043800              if    St-Text (Ws-Ix + 1 : 1) is Gk-Numeric-Class
043900                    set  Bn-Dollar-Seen to true
044000              end-if
044100     end-if.
044200*
044300 aa029-Write-Issue-Email        section.
044400****************************************
044500*
044600     add      1 to Ws-Lines-Bad.
044700     move     "WARNING"    to Vi-Severity.
044800     move     "NSF-EMAIL"  to Vi-Category.
044900     move     spaces to Vi-Message.
045000     string   "Possible email address found in section text"
045100              delimited by size into Vi-Message.
045200     perform  aa029z-Set-Location.
045300     write    Gk-Validation-Issue-Record.
045400     add      1 to Ws-Gk-Issue-Count.
045500*
045600 aa029-Exit.  exit section.
045700*
045800 aa029b-Write-Issue-Url         section.
045900****************************************
046000*
046100     add      1 to Ws-Lines-Bad.
046200     move     "ERROR"      to Vi-Severity.
046300     move     "NSF-URL"    to Vi-Category.
046400     move     spaces to Vi-Message.
046500     string   "Prohibited file-sharing host "
046600              Ws-Host-Name
046700              " is not allowed in section text"
046800              delimited by size into Vi-Message.
046900     perform  aa029z-Set-Location.
047000     write    Gk-Validation-Issue-Record.
047100     add      1 to Ws-Gk-Issue-Count.
047200*
047300 aa029b-Exit.  exit section.
047400*
047500 aa029d-Write-Issue-Nonascii    section.
047600****************************************
047700*
047800     add      1 to Ws-Lines-Bad.
047900     move     "WARNING"       to Vi-Severity.
048000     move     "NSF-CHARSET"   to Vi-Category.
048100     move     "Non-ASCII character found in section text"
048200              to Vi-Message.
048300     perform  aa029z-Set-Location.
048400     write    Gk-Validation-Issue-Record.
048500     add      1 to Ws-Gk-Issue-Count.
048600*
048700 aa029d-Exit.  exit section.
048800*
048900 aa029z-Set-Location.
049000     move     spaces to Vi-Location.
049100     string   St-Section-Id delimited by space
049200              " line " St-Line-No
049300              delimited by size into Vi-Location.
049400*
049500* End of file - any of the three structural markers never seen is a
049600* warning, not an error, since a short covering page or a draft in
049700* progress can legitimately lack one of them.
049800*
049900 aa030-Check-Structure        section.
050000**************************************
050100*
050200     if       not Heading-Seen
050300              move     "WARNING"     to Vi-Severity
050400              move     "NSF-STRUCT"  to Vi-Category
050500              move     "Document has no heading line" to Vi-Message
050600              move     spaces to Vi-Location
050700              write    Gk-Validation-Issue-Record
050800              add      1 to Ws-Gk-Issue-Count
050900     end-if.
051000     if       not Im-Seen
051100              move     "WARNING"     to Vi-Severity
051200              move     "NSF-STRUCT"  to Vi-Category
051300              move     "Intellectual Merit section not found"
051400                       to Vi-Message
051500              move     spaces to Vi-Location
051600              write    Gk-Validation-Issue-Record
051700              add      1 to Ws-Gk-Issue-Count
051800     end-if.
051900     if       not Bi-Seen
052000              move     "WARNING"     to Vi-Severity
052100              move     "NSF-STRUCT"  to Vi-Category
052200              move     "Broader Impacts section not found"
052300                       to Vi-Message
052400              move     spaces to Vi-Location
052500              write    Gk-Validation-Issue-Record
052600              add      1 to Ws-Gk-Issue-Count
052700     end-if.
052800*
052900 aa030-Exit.  exit section.
053000*
053100* Biosketch result - five missing-heading errors and a page-count
053200* warning if the run actually carried a Biosketch section.
053300*
053400 aa040-Check-Biosketch        section.
053500**************************************
053600*
053700     if       Bk-Section-Seen
053800              perform  aa040a-Report-Bk-Phrase
053900                  varying Ws-Ix from 1 by 1
054000                  until   Ws-Ix > 5
054100              if       Ws-Bk-Words > zero
054200                       compute  Ws-Bk-Pages rounded =
054300                                Ws-Bk-Words / 500
054400                       if       Ws-Bk-Pages > 3
054500                                move  "WARNING" to Vi-Severity
054600                                move  "BIOSKETCH" to Vi-Category
054700                                move  spaces to Vi-Message
054800                                string
054900                                     "Biosketch is longer than "
055000                                     "3 pages"
055100                                     delimited by size
055200                                     into Vi-Message
055300                                move  spaces to Vi-Location
055400                                write Gk-Validation-Issue-Record
055500                                add   1 to Ws-Gk-Issue-Count
055600                       end-if
055700              end-if
055800     end-if.
055900*
056000 aa040-Exit.  exit section.
056100*
056200 aa040a-Report-Bk-Phrase.
056300     if       not Bk-Found (Ws-Ix)
056400              move     "ERROR"     to Vi-Severity
056500              move     "BIOSKETCH" to Vi-Category
056600              move     spaces to Vi-Message
056700              string   "Biosketch is missing required section: "
056800                       Ws-Bk-Name (Ws-Ix)
056900                       delimited by size into Vi-Message
057000              move     spaces to Vi-Location
057100              write    Gk-Validation-Issue-Record
057200              add      1 to Ws-Gk-Issue-Count
057300     end-if.
057400*
057500* Budget Narrative result - seven missing-category warnings and a
057600* no-dollar-amount warning if the run actually carried a Budget
057700* Narrative section.
057800*
057900 aa045-Check-Budget-Narrative section.
058000**************************************
058100*
058200     if       Bn-Section-Seen
058300              perform  aa045a-Report-Bn-Cat
058400                  varying Ws-Ix from 1 by 1
058500                  until   Ws-Ix > 7
058600              if       not Bn-Dollar-Seen
058700                       move  "WARNING" to Vi-Severity
058800                       move  "BUDGETNARR" to Vi-Category
058900                       move  spaces to Vi-Message
059000                       string
059100                            "Budget narrative has no dollar amount"
059200                            delimited by size into Vi-Message
059300                       move  spaces to Vi-Location
059400                       write Gk-Validation-Issue-Record
059500                       add   1 to Ws-Gk-Issue-Count
059600              end-if
059700     end-if.
059800*
059900 aa045-Exit.  exit section.
060000*
060100 aa045a-Report-Bn-Cat.
060200     if       not Bn-Found (Ws-Ix)
060300              move     "WARNING"    to Vi-Severity
060400              move     "BUDGETNARR" to Vi-Category
060500              move     spaces to Vi-Message
060600              string   "Budget narrative is missing category: "
060700                       Ws-Bn-Cat (Ws-Ix) (1 : Ws-Bn-Len (Ws-Ix))
060800                       delimited by size into Vi-Message
060900              move     spaces to Vi-Location
061000              write    Gk-Validation-Issue-Record
061100              add      1 to Ws-Gk-Issue-Count
061200     end-if.
