000100* 04/01/26 vbc - Created.
000200 select Gk-Section-Text-File
000300     assign to "SECTTEXT"
000400     organization is sequential
000500     file status is St-File-Status.
000600*
