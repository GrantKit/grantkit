000100* 07/01/26 vbc - Created.
000200 fd  Gk-Bib-Entry-File
000300     label record is standard
000400     record contains 470 characters
000500     data record is Gk-Bib-Entry-Record.
000600*
000700 copy "wsgkbib.cob".
000800*
