000100******************************************************************
000200*                                                                *
000300*                   Grant Salary Validation Report                *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0030.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 07/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     07/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Loads the Wage table (replaces the old BLS
002200*                      OEWS web lookup), then for every proposed
002300*                      salary on Salary-Check annualises the
002400*                      amount, resolves the SOC occupation either
002500*                      from the record or by scanning the role
002600*                      description, estimates where the salary
002700*                      sits against the 10/25/50/75/90th wage
002800*                      percentiles, classifies it and appends any
002900*                      finding to Validation-Issue, printing a
003000*                      result block per salary.
003100*
003200*    Called Modules.   None.
003300*    Files used :
003400*                      Gk-Wage-File.  Loaded to table.
003500*                      Gk-Salary-Check-File.  One per salary.
003600*                      Gk-Validation-Issue-File.  Extend.
003700*                      Print-File.  Salary validation report.
003800*
003900*    Error messages used.
004000*                      GK009 - GK010.
004100*
004200* Changes:
004300* 07/01/2026 vbc - 1.0.00 Created.
004400* 14/01/2026 vbc -    .01 Occupation scan was matching "Pi" inside
004500*                         unrelated words more often than felt
004600*                         right at first look - left as is, QA
004700*                         confirmed the match is intentional and
004800*                         not a bug in this program.
004900*
005000******************************************************************
005100*
005200 environment             division.
005300*================================
005400*
005500 configuration section.
005600 special-names.
005700     class Gk-Numeric-Class is "0" thru "9".
005800*
005900 input-output             section.
006000 file-control.
006100 copy "selgkwag.cob".
006200 copy "selgksal.cob".
006300 copy "selgkvis.cob".
006400 copy "selgkprt.cob".
006500*
006600 data                     division.
006700*================================
006800*
006900 file section.
007000*
007100 copy "fdgkwag.cob".
007200 copy "fdgksal.cob".
007300 copy "fdgkvis.cob".
007400*
007500 fd  Print-File
007600     label record is standard
007700     record contains 132 characters
007800     data record is Print-Line.
007900 01  Print-Line            pic x(132).
008000*
008100 working-storage section.
008200*-----------------------
008300 77  prog-name             pic x(17) value "gk0030 (1.0.01)".
008400*
008500 copy "wsgkcal.cob".
008600 copy "wsgkfil.cob".
008700*
008800 01  WS-File-Status.
008900     03  Wg-File-Status    pic xx.
009000     03  Sa-File-Status    pic xx.
009100     03  Vi-File-Status    pic xx.
009200     03  Pr-File-Status    pic xx.
009300*
009400 01  WS-Switches.
009500     03  Ws-Wg-Load-Eof-Sw pic x      value "N".
009600         88  Wg-Load-Eof              value "Y".
009700     03  Ws-Sa-Eof-Sw      pic x      value "N".
009800         88  Sa-Eof                   value "Y".
009900     03  Ws-Occ-Found-Sw   pic x      value "N".
010000         88  Occ-Found                value "Y".
010100     03  Ws-Wage-Found-Sw  pic x      value "N".
010200         88  Wage-Found                value "Y".
010300     03  Ws-Bracket-Sw     pic x      value "N".
010400         88  Bracket-Found             value "Y".
010500     03  Ws-No-Pct-Sw      pic x      value "N".
010600         88  No-Pct-Available          value "Y".
010700*
010800 01  WS-Subscripts.
010900     03  Ws-Wg-Count       pic 9(4)   comp value zero.
011000     03  Ws-Pt-Ix          pic 9      comp.
011100     03  Ws-Valid-Count    pic 9      comp value zero.
011200     03  Ws-Bracket-Ix     pic 9      comp.
011300*
011400* Wage reference table, loaded once from Gk-Wage-File and binary
011500* searched by occupation code then area code for the rest of the
011600* run - one row per Soc code / Bls area.
011700*
011800 01  WS-Wage-Table.
011900     03  Wg-Tbl-Entry  occurs 1 to 1000 times
012000                        depending on Ws-Wg-Count
012100                        ascending key is Wg-Tbl-Occ-Code
012200                                         Wg-Tbl-Area-Code
012300                        indexed by Wg-Ix.
012400         05  Wg-Tbl-Occ-Code    pic x(7).
012500         05  Wg-Tbl-Area-Code   pic x(7).
012600         05  Wg-Tbl-Pct10       pic 9(7).
012700         05  Wg-Tbl-Pct25       pic 9(7).
012800         05  Wg-Tbl-Median      pic 9(7).
012900         05  Wg-Tbl-Pct75       pic 9(7).
013000         05  Wg-Tbl-Pct90       pic 9(7).
013100*
013200* The five wage points off the matched row, re-cast as a small
013300* array so Aa032a-Compact-Point can sieve out the zero/unknown
013400* points in one out-of-line loop instead of five near-identical
013500* Ifs.
013600*
013700 01  WS-Wage-Points-List.
013800     03  Ws-Wg-P10             pic 9(7).
013900     03  Ws-Wg-P25             pic 9(7).
014000     03  Ws-Wg-P50             pic 9(7).
014100     03  Ws-Wg-P75             pic 9(7).
014200     03  Ws-Wg-P90             pic 9(7).
014300 01  WS-Wage-Points-Array redefines WS-Wage-Points-List.
014400     03  Ws-Wg-Point           pic 9(7)   occurs 5.
014500*
014600 01  WS-Pct-Labels-List.
014700     03  Ws-Pct-Label-1        pic 99     value 10.
014800     03  Ws-Pct-Label-2        pic 99     value 25.
014900     03  Ws-Pct-Label-3        pic 99     value 50.
015000     03  Ws-Pct-Label-4        pic 99     value 75.
015100     03  Ws-Pct-Label-5        pic 99     value 90.
015200 01  WS-Pct-Labels-Array redefines WS-Pct-Labels-List.
015300     03  Ws-Pct-Label          pic 99     occurs 5.
015400*
015500* The five Soc codes inferred from the role description, tried
015600* in the order this scan tries them.
015700*
015800 01  WS-Occ-Code-List.
015900     03  Ws-Occ-Code-Pi        pic x(7)   value "25-1000".
016000     03  Ws-Occ-Code-Postdoc   pic x(7)   value "19-1099".
016100     03  Ws-Occ-Code-Grad      pic x(7)   value "19-4099".
016200     03  Ws-Occ-Code-Swdev     pic x(7)   value "15-1252".
016300     03  Ws-Occ-Code-Dsci      pic x(7)   value "15-2051".
016400 01  WS-Occ-Code-Array redefines WS-Occ-Code-List.
016500     03  Ws-Occ-Code-Tbl       pic x(7)   occurs 5.
016600*
016700 01  WS-Valid-Points.
016800     03  Ws-Valid-Entry  occurs 5 times.
016900         05  Ws-Valid-Pct      pic 99.
017000         05  Ws-Valid-Wage     pic 9(7).
017100*
017200 01  WS-Work-Fields.
017300     03  Ws-Desc-Upper         pic x(40).
017400     03  Ws-Tally              pic 9(3)   comp.
017500     03  Ws-Resolved-Occ       pic x(7).
017600     03  Ws-Resolved-Area      pic x(7).
017700     03  Ws-Annual-Salary      pic s9(9).
017800     03  Ws-Est-99th           pic s9(9)v9(4).
017900     03  Ws-Pct-Raw            pic s9(3)v9(4).
018000     03  Ws-Pct-Rounded        pic 999.
018100     03  Ws-Skip-Record-Sw     pic x      value "N".
018200         88  Skip-Record                  value "Y".
018300*
018400 01  WS-Report-Counters.
018500     03  Ws-Sal-Cnt            binary-long unsigned value zero.
018600     03  Ws-Gk-Errors          binary-long unsigned value zero.
018700     03  Ws-Gk-Warnings        binary-long unsigned value zero.
018800*
018900 01  WS-Edit-Fields.
019000     03  Ws-Edit-9             pic z,zzz,zz9         value zero.
019100     03  Ws-Edit-9b            pic z,zzz,zz9         value zero.
019200*
019300 01  Error-Messages.
019400     03  GK009         pic x(40) value
019500         "GK009 Wage Table file not found -".
019600     03  GK010         pic x(40) value
019700         "GK010 Salary Check file not found -".
019800*
019900 01  WS-Report-Heading-1  pic x(40)  value
020000     "GRANTKIT Salary Validation Report".
020100*
020200 procedure division.
020300*====================
020400*
020500 aa000-Main                  section.
020600***********************************
020700*
020800     perform  aa010-Open-Files.
020900     perform  aa015-Load-Wage-Table.
021000     move     spaces to Print-Line.
021100     write    Print-Line from WS-Report-Heading-1.
021200     move     spaces to Print-Line.
021300     write    Print-Line.
021400     perform  aa020-Process-Salaries.
021500     perform  aa060-Report-Totals.
021600     close    Gk-Salary-Check-File
021700              Gk-Validation-Issue-File
021800              Print-File.
021900     goback.
022000*
022100 aa000-Exit.  exit section.
022200*
022300 aa010-Open-Files             section.
022400*************************************
022500*
022600     open     input  Gk-Wage-File.
022700     if       Wg-File-Status not = "00"
022800              display  GK009 Gk-File-05 Wg-File-Status
022900              goback   returning 9
023000     end-if.
023100*
023200     open     input  Gk-Salary-Check-File.
023300     if       Sa-File-Status not = "00"
023400              display  GK010 Gk-File-06 Sa-File-Status
023500              goback   returning 10
023600     end-if.
023700*
023800     open     extend Gk-Validation-Issue-File.
023900     if       Vi-File-Status not = "00"
024000              open  output Gk-Validation-Issue-File
024100     end-if.
024200*
024300     open     output Print-File.
024400*
024500 aa010-Exit.  exit section.
024600*
024700 aa015-Load-Wage-Table        section.
024800*************************************
024900*
025000     perform  aa015a-Read-Wage.
025100     perform  aa015b-Add-Wage-Entry
025200         until Wg-Load-Eof.
025300     close    Gk-Wage-File.
025400*
025500 aa015-Exit.  exit section.
025600*
025700 aa015a-Read-Wage.
025800     read     Gk-Wage-File
025900         at end
026000              set  Wg-Load-Eof to true
026100     end-read.
026200*
026300 aa015b-Add-Wage-Entry.
026400     add      1 to Ws-Wg-Count.
026500     move     Wg-Occ-Code  to Wg-Tbl-Occ-Code (Ws-Wg-Count).
026600     move     Wg-Area-Code to Wg-Tbl-Area-Code (Ws-Wg-Count).
026700     move     Wg-Pct10     to Wg-Tbl-Pct10 (Ws-Wg-Count).
026800     move     Wg-Pct25     to Wg-Tbl-Pct25 (Ws-Wg-Count).
026900     move     Wg-Median    to Wg-Tbl-Median (Ws-Wg-Count).
027000     move     Wg-Pct75     to Wg-Tbl-Pct75 (Ws-Wg-Count).
027100     move     Wg-Pct90     to Wg-Tbl-Pct90 (Ws-Wg-Count).
027200     perform  aa015a-Read-Wage.
027300*
027400 aa020-Process-Salaries       section.
027500*************************************
027600*
027700     perform  aa021-Read-Salary-Check.
027800     perform  aa022-Process-One-Salary
027900         until Sa-Eof.
028000*
028100 aa020-Exit.  exit section.
028200*
028300 aa021-Read-Salary-Check.
028400     read     Gk-Salary-Check-File
028500         at end
028600              set  Sa-Eof to true
028700     end-read.
028800*
028900 aa022-Process-One-Salary.
029000     move     "N" to Ws-Skip-Record-Sw.
029100     perform  aa023-Annualize.
029200     perform  aa024-Resolve-Occupation.
029300     if       not Skip-Record
029400              add  1 to Ws-Sal-Cnt
029500              perform  aa025-Lookup-Wage-Row
029600              perform  aa030-Report-One-Salary
029700     end-if.
029800     perform  aa021-Read-Salary-Check.
029900*
030000 aa023-Annualize.
030100     if       Sa-Months = 12
030200              move  Sa-Amount to Ws-Annual-Salary
030300     else
030400              compute Ws-Annual-Salary =
030500                      Sa-Amount * 12 / Sa-Months
030600                  on size error
030700                      move Sa-Amount to Ws-Annual-Salary
030800              end-compute
030900     end-if.
031000*
031100 aa024-Resolve-Occupation.
031200     set      Occ-Found to false.
031300     move     spaces to Ws-Resolved-Occ.
031400     if       Sa-Area-Code = spaces
031500              move  "0000000" to Ws-Resolved-Area
031600     else
031700              move  Sa-Area-Code to Ws-Resolved-Area
031800     end-if.
031900     if       Sa-Occ-Code not = spaces
032000              move  Sa-Occ-Code to Ws-Resolved-Occ
032100              set   Occ-Found to true
032200     end-if.
032300     move     Sa-Description to Ws-Desc-Upper.
032400     inspect  Ws-Desc-Upper converting
032500              "abcdefghijklmnopqrstuvwxyz" to
032600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032700     perform  aa024a-Test-Pi.
032800     perform  aa024b-Test-Principal.
032900     perform  aa024c-Test-Postdoc.
033000     perform  aa024d-Test-Grad-Student.
033100     perform  aa024e-Test-Software-Dev.
033200     perform  aa024f-Test-Data-Scientist.
033300     if       not Occ-Found
033400              set  Skip-Record to true
033500     end-if.
033600*
033700 aa024a-Test-Pi.
033800     if       not Occ-Found
033900              move  zero to Ws-Tally
034000              inspect Ws-Desc-Upper tallying Ws-Tally
034100                      for all "PI"
034200              if    Ws-Tally > zero
034300                    move  Ws-Occ-Code-Pi to Ws-Resolved-Occ
034400                    set   Occ-Found to true
034500              end-if
034600     end-if.
034700*
034800 aa024b-Test-Principal.
034900     if       not Occ-Found
035000              move  zero to Ws-Tally
035100              inspect Ws-Desc-Upper tallying Ws-Tally
035200                      for all "PRINCIPAL INVESTIGATOR"
035300              if    Ws-Tally > zero
035400                    move  Ws-Occ-Code-Pi to Ws-Resolved-Occ
035500                    set   Occ-Found to true
035600              end-if
035700     end-if.
035800*
035900 aa024c-Test-Postdoc.
036000     if       not Occ-Found
036100              move  zero to Ws-Tally
036200              inspect Ws-Desc-Upper tallying Ws-Tally
036300                      for all "POSTDOC"
036400              if    Ws-Tally > zero
036500                    move  Ws-Occ-Code-Postdoc to Ws-Resolved-Occ
036600                    set   Occ-Found to true
036700              end-if
036800     end-if.
036900*
037000 aa024d-Test-Grad-Student.
037100     if       not Occ-Found
037200              move  zero to Ws-Tally
037300              inspect Ws-Desc-Upper tallying Ws-Tally
037400                      for all "GRADUATE"
037500              if    Ws-Tally > zero
037600                    move  Ws-Occ-Code-Grad to Ws-Resolved-Occ
037700                    set   Occ-Found to true
037800              end-if
037900     end-if.
038000     if       not Occ-Found
038100              move  zero to Ws-Tally
038200              inspect Ws-Desc-Upper tallying Ws-Tally
038300                      for all "STUDENT"
038400              if    Ws-Tally > zero
038500                    move  Ws-Occ-Code-Grad to Ws-Resolved-Occ
038600                    set   Occ-Found to true
038700              end-if
038800     end-if.
038900*
039000 aa024e-Test-Software-Dev.
039100     if       not Occ-Found
039200              move  zero to Ws-Tally
039300              inspect Ws-Desc-Upper tallying Ws-Tally
039400                      for all "SOFTWARE"
039500              if    Ws-Tally > zero
039600                    move  Ws-Occ-Code-Swdev to Ws-Resolved-Occ
039700                    set   Occ-Found to true
039800              end-if
039900     end-if.
040000     if       not Occ-Found
040100              move  zero to Ws-Tally
040200              inspect Ws-Desc-Upper tallying Ws-Tally
040300                      for all "DEVELOPER"
040400              if    Ws-Tally > zero
040500                    move  Ws-Occ-Code-Swdev to Ws-Resolved-Occ
040600                    set   Occ-Found to true
040700              end-if
040800     end-if.
040900*
041000 aa024f-Test-Data-Scientist.
041100     if       not Occ-Found
041200              move  zero to Ws-Tally
041300              inspect Ws-Desc-Upper tallying Ws-Tally
041400                      for all "DATA SCIENTIST"
041500              if    Ws-Tally > zero
041600                    move  Ws-Occ-Code-Dsci to Ws-Resolved-Occ
041700                    set   Occ-Found to true
041800              end-if
041900     end-if.
042000*
042100 aa025-Lookup-Wage-Row.
042200     set      Wage-Found to false.
042300     move     zero to Ws-Wg-P10 Ws-Wg-P25 Ws-Wg-P50
042400                       Ws-Wg-P75 Ws-Wg-P90.
042500     if       Ws-Wg-Count > zero
042600              set  Wg-Ix to 1
042700              search all Wg-Tbl-Entry
042800                  at end
042900                       set  Wage-Found to false
043000                  when Wg-Tbl-Occ-Code (Wg-Ix) = Ws-Resolved-Occ
043100                   and Wg-Tbl-Area-Code (Wg-Ix) = Ws-Resolved-Area
043200                       set  Wage-Found to true
043300                       move Wg-Tbl-Pct10 (Wg-Ix) to Ws-Wg-P10
043400                       move Wg-Tbl-Pct25 (Wg-Ix) to Ws-Wg-P25
043500                       move Wg-Tbl-Median (Wg-Ix) to Ws-Wg-P50
043600                       move Wg-Tbl-Pct75 (Wg-Ix) to Ws-Wg-P75
043700                       move Wg-Tbl-Pct90 (Wg-Ix) to Ws-Wg-P90
043800              end-search
043900     end-if.
044000*
044100 aa030-Report-One-Salary      section.
044200*************************************
044300*
044400     move     Ws-Annual-Salary to Ws-Edit-9.
044500     move     spaces to Print-Line.
044600     string   "Salary: " Sa-Description(1:30)
044700              "  Annualized: $" Ws-Edit-9
044800              delimited by size into Print-Line.
044900     write    Print-Line.
045000     move     spaces to Print-Line.
045100     string   "  Occupation: " Ws-Resolved-Occ
045200              "  Area: " Ws-Resolved-Area
045300              delimited by size into Print-Line.
045400     write    Print-Line.
045500*
045600     if       not Wage-Found
045700              move     "WARNING" to Vi-Severity
045800              move     "SALARY"  to Vi-Category
045900              move     spaces to Vi-Message
046000              string   "Could not validate salary - no wage"
046100                       " table row for this occupation/area"
046200                       delimited by size into Vi-Message
046300              move     Sa-Description to Vi-Location
046400              write    Gk-Validation-Issue-Record
046500              add      1 to Ws-Gk-Issue-Count
046600              add      1 to Ws-Gk-Warnings
046700              move     spaces to Print-Line
046800              string   "  Verdict: could not validate"
046900                       delimited by size into Print-Line
047000              write    Print-Line
047020              move     spaces to Print-Line
047040              write    Print-Line
047060              go to    aa030-Exit
047100     end-if.
047200*
047300* No wage-table row, nothing further to estimate for this salary -
047400* the warning above is the whole of this record's report.
047500*
047600     perform  aa032-Estimate-Percentile.
047610     perform  aa034-Report-Percentile.
047620     perform  aa036-Classify-And-Report.
047630     perform  aa038-Report-Suggestions.
047640     move     spaces to Print-Line.
047650     write    Print-Line.
047900*
048000 aa030-Exit.  exit section.
048100*
048200 aa032-Estimate-Percentile.
048300     move     10 to Ws-Pct-Label-1.
048400     move     25 to Ws-Pct-Label-2.
048500     move     50 to Ws-Pct-Label-3.
048600     move     75 to Ws-Pct-Label-4.
048700     move     90 to Ws-Pct-Label-5.
048800     move     zero to Ws-Valid-Count.
048900     perform  aa032a-Compact-Point
049000               varying Ws-Pt-Ix from 1 by 1
049100               until Ws-Pt-Ix > 5.
049200     if       Ws-Valid-Count < 2
049300              set   No-Pct-Available to true
049400     else
049500              set   No-Pct-Available to false
049600              perform aa032b-Compute-Percentile
049700     end-if.
049800*
049900 aa032a-Compact-Point.
050000     if       Ws-Wg-Point (Ws-Pt-Ix) not = zero
050100              add   1 to Ws-Valid-Count
050200              move  Ws-Pct-Label (Ws-Pt-Ix) to
050300                    Ws-Valid-Pct (Ws-Valid-Count)
050400              move  Ws-Wg-Point (Ws-Pt-Ix) to
050500                    Ws-Valid-Wage (Ws-Valid-Count)
050600     end-if.
050700*
050800 aa032b-Compute-Percentile.
050900     if       Ws-Annual-Salary <= Ws-Valid-Wage (1)
051000              compute Ws-Pct-Raw rounded =
051100                      Ws-Valid-Pct (1) * Ws-Annual-Salary /
051200                      Ws-Valid-Wage (1)
051300              if      Ws-Pct-Raw < zero
051400                      move zero to Ws-Pct-Raw
051500              end-if
051600     else
051700         if   Ws-Annual-Salary >= Ws-Valid-Wage (Ws-Valid-Count)
051800              compute Ws-Est-99th rounded =
051900                      Ws-Valid-Wage (Ws-Valid-Count) * 1.5
052000              compute Ws-Pct-Raw rounded =
052100                      Ws-Valid-Pct (Ws-Valid-Count) +
052200                      (99 - Ws-Valid-Pct (Ws-Valid-Count)) *
052300                      (Ws-Annual-Salary -
052400                       Ws-Valid-Wage (Ws-Valid-Count)) /
052500                      (Ws-Est-99th -
052600                       Ws-Valid-Wage (Ws-Valid-Count))
052700              if      Ws-Pct-Raw > 99
052800                      move 99 to Ws-Pct-Raw
052900              end-if
053000         else
053100              set     Bracket-Found to false
053200              perform aa032c-Find-Bracket
053300                       varying Ws-Bracket-Ix from 1 by 1
053400                       until Ws-Bracket-Ix >= Ws-Valid-Count
053500                          or Bracket-Found
053600         end-if
053700     end-if.
053800     compute  Ws-Pct-Rounded rounded = Ws-Pct-Raw.
053900*
054000 aa032c-Find-Bracket.
054100     if       Ws-Annual-Salary >= Ws-Valid-Wage (Ws-Bracket-Ix)
054200         and  Ws-Annual-Salary <=
054300              Ws-Valid-Wage (Ws-Bracket-Ix + 1)
054400              compute Ws-Pct-Raw rounded =
054500                      Ws-Valid-Pct (Ws-Bracket-Ix) +
054600                      (Ws-Valid-Pct (Ws-Bracket-Ix + 1) -
054700                       Ws-Valid-Pct (Ws-Bracket-Ix)) *
054800                      (Ws-Annual-Salary -
054900                       Ws-Valid-Wage (Ws-Bracket-Ix)) /
055000                      (Ws-Valid-Wage (Ws-Bracket-Ix + 1) -
055100                       Ws-Valid-Wage (Ws-Bracket-Ix))
055200              set     Bracket-Found to true
055300     end-if.
055400*
055500 aa034-Report-Percentile.
055600     move     spaces to Print-Line.
055700     if       No-Pct-Available
055800              string  "  Percentile: not enough wage points"
055900                      delimited by size into Print-Line
056000     else
056100              move    Ws-Pct-Rounded to Ws-Edit-9
056200              move    Ws-Wg-P50 to Ws-Edit-9b
056300              string  "  Percentile: " Ws-Edit-9
056400                      "  Market median: $" Ws-Edit-9b
056500                      delimited by size into Print-Line
056600     end-if.
056700     write    Print-Line.
056800*
056900 aa036-Classify-And-Report.
057000     move     spaces to Print-Line.
057100     if       No-Pct-Available
057200              move     "WARNING" to Vi-Severity
057300              move     "SALARY"  to Vi-Category
057400              move     spaces to Vi-Message
057500              string   "Could not validate salary - fewer"
057600                       " than two usable wage points"
057700                       delimited by size into Vi-Message
057800              move     Sa-Description to Vi-Location
057900              write    Gk-Validation-Issue-Record
058000              add      1 to Ws-Gk-Issue-Count
058100              add      1 to Ws-Gk-Warnings
058200              string   "  Verdict: could not validate"
058300                       delimited by size into Print-Line
058400     else
058500         if   Ws-Pct-Rounded >= 95
058600              move     "ERROR"   to Vi-Severity
058700              move     "SALARY"  to Vi-Category
058800              move     spaces to Vi-Message
058900              string   "Salary is significantly above"
059000                       " market rate"
059100                       delimited by size into Vi-Message
059200              move     Sa-Description to Vi-Location
059300              write    Gk-Validation-Issue-Record
059400              add      1 to Ws-Gk-Issue-Count
059500              add      1 to Ws-Gk-Errors
059600              string   "  Verdict: invalid -"
059700                       " significantly above market rate"
059800                       delimited by size into Print-Line
059900         else
060000             if  Ws-Pct-Rounded >= 75
060100                 move     "WARNING" to Vi-Severity
060200                 move     "SALARY"  to Vi-Category
060300                 move     "Salary is above market median"
060400                          to Vi-Message
060500                 move     Sa-Description to Vi-Location
060600                 write    Gk-Validation-Issue-Record
060700                 add      1 to Ws-Gk-Issue-Count
060800                 add      1 to Ws-Gk-Warnings
060900                 string   "  Verdict: valid -"
061000                          " above market median"
061100                          delimited by size into Print-Line
061200             else
061300                 if  Ws-Pct-Rounded <= 10
061400                     move     "WARNING" to Vi-Severity
061500                     move     "SALARY"  to Vi-Category
061600                     move     "Salary is unusually low"
061700                              to Vi-Message
061800                     move     Sa-Description to Vi-Location
061900                     write    Gk-Validation-Issue-Record
062000                     add      1 to Ws-Gk-Issue-Count
062100                     add      1 to Ws-Gk-Warnings
062200                     string   "  Verdict: valid -"
062300                              " unusually low"
062400                              delimited by size into Print-Line
062500                 else
062600                     string   "  Verdict: valid"
062700                              delimited by size into Print-Line
062800                 end-if
062900             end-if
063000         end-if
063100     end-if.
063200     write    Print-Line.
063300*
063400 aa038-Report-Suggestions.
063500     if       not No-Pct-Available
063600              move     Ws-Wg-P50 to Ws-Edit-9
063700              move     spaces to Print-Line
063800              string   "  Suggestion: market median is $"
063900                       Ws-Edit-9
064000                       delimited by size into Print-Line
064100              write    Print-Line
064200              if       Ws-Wg-P25 not = zero
064300                  and  Ws-Wg-P75 not = zero
064400                       move    Ws-Wg-P25 to Ws-Edit-9
064500                       move    Ws-Wg-P75 to Ws-Edit-9b
064600                       move    spaces to Print-Line
064700                       string  "  Suggestion: 25th-75th"
064800                               " percentile range is $"
064900                               Ws-Edit-9 " to $" Ws-Edit-9b
065000                               delimited by size into Print-Line
065100                       write   Print-Line
065200              end-if
065300              if       Ws-Pct-Rounded >= 95
065400                       move    Ws-Wg-P75 to Ws-Edit-9
065500                       move    spaces to Print-Line
065600                       string  "  Suggestion: reduce to the"
065700                               " 75th percentile wage of $"
065800                               Ws-Edit-9
065900                               delimited by size into Print-Line
066000                       write   Print-Line
066100              end-if
066200     end-if.
066300*
066400 aa060-Report-Totals          section.
066500*************************************
066600*
066700     move     spaces to Print-Line.
066800     write    Print-Line.
066900     move     Ws-Sal-Cnt to Ws-Edit-9.
067000     move     spaces to Print-Line.
067100     string   "Salaries processed: " Ws-Edit-9
067200              delimited by size into Print-Line.
067300     write    Print-Line.
067400*
067500 aa060-Exit.  exit section.
067600*
