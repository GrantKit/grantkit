000100* 07/01/26 vbc - Created.
000200 fd  Gk-Citation-File
000300     label record is standard
000400     record contains 60 characters
000500     data record is Gk-Citation-Record.
000600*
000700 copy "wsgkcit.cob".
000800*
