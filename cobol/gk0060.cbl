000100******************************************************************
000200*                                                                *
000300*               Grant Section Word Count Assembler               *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0060.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 14/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     14/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Loads Section-Config into a table, kept in its
002200*                      own file order since that is the order the
002300*                      Table of Contents has to print in - not sorted
002400*                      the way the wage and perdiem tables are, so no
002500*                      Search All here, just a plain linear scan.
002600*                      Section-Text is read once straight through,
002700*                      control-broken on Section-Id against the same
002800*                      table, counting blank-to-nonblank transitions
002900*                      as words per line.  A section with at least
003000*                      one non-blank line is complete.  Once every
003100*                      line is in, each table row gets its page count
003200*                      (words / 300), its page-limit-first-else-word-
003300*                      limit check, and a Validation-Issue for any
003400*                      section over its limit, close to its limit, or
003500*                      missing when required.  Finishes with the
003600*                      grand totals, the total page limit verdict and
003700*                      the Table of Contents itself.
003800*
003900*    Called Modules.   None.
004000*    Files used :
004100*                      Gk-Section-Config-File.  Input - loaded once.
004200*                      Gk-Section-Text-File.  Input - one per line.
004300*                      Gk-Validation-Issue-File.  Extend.
004400*                      Print-File.  Output - word count report then
004500*                      Table of Contents.
004600*
004700*    Error messages used.
004800*                      GK014 - GK015.
004900*
005000* Changes:
005100* 14/01/2026 vbc - 1.0.00 Created.
005200*
005300************************************************************************
005400*
005500 environment             division.
005600*================================
005700*
005800 configuration section.
005900 special-names.
006000     class Gk-Numeric-Class is "0" thru "9".
006100*
006200 input-output             section.
006300 file-control.
006400 copy "selgkscf.cob".
006500 copy "selgkstx.cob".
006600 copy "selgkvis.cob".
006700 copy "selgkprt.cob".
006800*
006900 data                     division.
007000*================================
007100*
007200 file section.
007300*
007400 copy "fdgkscf.cob".
007500 copy "fdgkstx.cob".
007600 copy "fdgkvis.cob".
007700*
007800* Print-File owns its own layout, same as every other Gk0nn0 report -
007900* only the Select is shared, off selgkprt.cob.
008000*
008100 fd  Print-File
008200     label record is standard
008300     record contains 132 characters
008400     data record is Print-Line.
008500 01  Print-Line            pic x(132).
008600*
008700 working-storage section.
008800*-----------------------
008900 77  prog-name             pic x(17) value "gk0060 (1.0.00)".
009000*
009100 copy "wsgkcal.cob".
009200 copy "wsgkfil.cob".
009300*
009400 01  WS-File-Status.
009500     03  Sc-File-Status    pic xx.
009600     03  St-File-Status    pic xx.
009700     03  Vi-File-Status    pic xx.
009800     03  Pr-File-Status    pic xx.
009900*
010000* Switches, recast below as a byte array the same way every other
010100* Gk0nn0 program carries its run flags.
010200*
010300 01  WS-Flags-List.
010400     03  Ws-Sc-Load-Eof-Sw pic x      value "N".
010500         88  Sc-Load-Eof              value "Y".
010600     03  Ws-St-Eof-Sw      pic x      value "N".
010700         88  St-Eof                   value "Y".
010800     03  Ws-Prev-Space-Sw  pic x      value "Y".
010900         88  Prev-Space               value "Y".
011000 01  WS-Flags-Array redefines WS-Flags-List.
011100     03  Ws-Flag-Byte      pic x      occurs 3.
011200*
011300 01  WS-Subscripts.
011400     03  Ws-Ix             pic 9(3)   comp.
011500     03  Ws-Line-Words     pic 9(3)   comp.
011600     03  Ws-Sc-Found       pic 9(3)   comp   value zero.
011700     03  Ws-Toc-Num        pic 9(3)   comp   value zero.
011800     03  Ws-Issue-Sev-Ix   pic 9      comp   value 1.
011900*
012000 01  WS-Id-Work.
012100     03  Ws-Current-Id     pic x(20)  value spaces.
012200*
012300* Limit unit labels - one scan routine builds either a page-limit or
012400* a word-limit caption off Ws-Limit-Unit(1)/(2) instead of two near-
012500* identical Strings.
012600*
012700 01  WS-Limit-Unit-List.
012800     03  Ws-Limit-Unit-1   pic x(6)   value " pages".
012900     03  Ws-Limit-Unit-2   pic x(6)   value " words".
013000 01  WS-Limit-Unit-Array redefines WS-Limit-Unit-List.
013100     03  Ws-Limit-Unit     pic x(6)   occurs 2.
013200*
013300* Severity labels - the write paragraph picks the right one off
013400* Ws-Issue-Sev-Ix (1 = Error, 2 = Warning) instead of yet another
013500* pair of literal Moves at every call site.
013600*
013700 01  WS-Severity-List.
013800     03  Ws-Sev-Error      pic x(7)   value "ERROR".
013900     03  Ws-Sev-Warning    pic x(7)   value "WARNING".
014000 01  WS-Severity-Array redefines WS-Severity-List.
014100     03  Ws-Severity-Label pic x(7)   occurs 2.
014200*
014300* Section reference table, loaded once from Gk-Section-Config-File
014400* and left in file order - Section-Config is ordered as configured,
014500* not sorted, unlike the wage and perdiem tables, so every lookup
014600* below is a plain linear Perform rather than a Search All.
014700*
014800 01  WS-Section-Table.
014900     03  Sc-Tbl-Entry  occurs 1 to 50 times
015000                         depending on Ws-Sc-Count
015100                         indexed by Sc-Ix.
015200         05  Sc-Tbl-Id            pic x(20).
015300         05  Sc-Tbl-Title         pic x(40).
015400         05  Sc-Tbl-Word-Limit    pic 9(6).
015500         05  Sc-Tbl-Page-Limit    pic 9(3).
015600         05  Sc-Tbl-Required      pic x.
015700         05  Sc-Tbl-Words         pic 9(6)   comp  value zero.
015800         05  Sc-Tbl-Pages         pic 9(4)v9        value zero.
015900         05  Sc-Tbl-Complete-Sw   pic x             value "N".
016000             88  Sc-Complete                        value "Y".
016050         05  Sc-Tbl-Status        pic x(20)  value "OK".
016100*
016200 01  WS-Report-Fields.
016300     03  Ws-Limit-Text     pic x(20).
016400     03  Ws-Status-Text    pic x(20).
016500     03  Ws-Limit-Pct      pic 999v9.
016600     03  Ws-Limit-Over     pic 9(6)v9.
016700     03  Ws-Limit-Left     pic 9(6)v9.
016800*
016900 01  WS-Edit-Fields.
017000     03  Ws-Edit-Words     pic zzz,zz9.
017100     03  Ws-Edit-Pages     pic zzzzz9.9.
017200     03  Ws-Edit-Limit     pic zz9.
017300     03  Ws-Edit-Word-Limit pic zzzzz9.
017400     03  Ws-Edit-Over      pic zzzzz9.9.
017500     03  Ws-Edit-Left      pic zzzzz9.9.
017600     03  Ws-Edit-Count     pic zz9.
017700     03  Ws-Edit-Count2    pic zz9.
017800     03  Ws-Edit-Pct       pic zz9.9.
017900     03  Ws-Edit-Toc-Num   pic zz9.
018000*
018100 01  WS-Report-Counters.
018200     03  Ws-Sc-Count          pic 9(3)  comp  value zero.
018300     03  Ws-Total-Sections    pic 9(3)  comp  value zero.
018400     03  Ws-Complete-Sections pic 9(3)  comp  value zero.
018500     03  Ws-Required-Incomplete pic 9(3) comp value zero.
018550     03  Ws-Section-Issues    pic 9(3)  comp  value zero.
018600     03  Ws-Grand-Words       pic 9(7)  comp  value zero.
018700*
018800 01  WS-Grand-Totals.
018900     03  Ws-Grand-Pages       pic 9(6)v9       value zero.
019000     03  Ws-Total-Page-Limit  pic 9(5)         value zero.
019100     03  Ws-Complete-Pct      pic 999v9        value zero.
019200*
019300 01  WS-Report-Heading-1  pic x(40)  value
019400     "GRANTKIT Section Word Count Report".
019500 01  WS-Report-Column-Heads pic x(100) value
019600     "Section                                     Words    Pages
019700-        "      Limit                Status".
019800*
019900 01  Error-Messages.
020000     03  GK014         pic x(40) value
020100         "GK014 Section Config file not found -".
020200     03  GK015         pic x(40) value
020300         "GK015 Section Text file not found -".
020400*
020500 procedure division.
020600*====================
020700*
020800 aa000-Main                  section.
020900************************************
021000*
021100     perform  aa010-Open-Files.
021200     perform  aa015-Load-Section-Config.
021300     move     spaces to Print-Line.
021400     write    Print-Line from WS-Report-Heading-1.
021500     move     spaces to Print-Line.
021600     write    Print-Line.
021700     write    Print-Line from WS-Report-Column-Heads.
021800     perform  aa020-Scan-Section-Text.
021900     perform  aa030-Evaluate-Sections.
022000     perform  aa050-Report-Totals.
022100     perform  aa060-Table-Of-Contents.
022200     close    Gk-Section-Text-File
022300              Gk-Validation-Issue-File
022400              Print-File.
022500     goback.
022600*
022700 aa000-Exit.  exit section.
022800*
022900 aa010-Open-Files             section.
023000**************************************
023100*
023200     open     input  Gk-Section-Config-File.
023300     if       Sc-File-Status not = "00"
023400              display  GK014 Gk-File-03 Sc-File-Status
023500              goback   returning 14
023600     end-if.
023700*
023800     open     input  Gk-Section-Text-File.
023900     if       St-File-Status not = "00"
024000              display  GK015 Gk-File-04 St-File-Status
024100              goback   returning 15
024200     end-if.
024300*
024400     open     extend Gk-Validation-Issue-File.
024500     if       Vi-File-Status not = "00"
024600              open  output Gk-Validation-Issue-File
024700     end-if.
024800*
024900     open     output Print-File.
025000*
025100 aa010-Exit.  exit section.
025200*
025300 aa015-Load-Section-Config    section.
025400**************************************
025500*
025600     perform  aa015a-Read-Section-Config.
025700     perform  aa015b-Add-Config-Entry
025800         until Sc-Load-Eof.
025900     close    Gk-Section-Config-File.
026000*
026100 aa015-Exit.  exit section.
026200*
026300 aa015a-Read-Section-Config.
026400     read     Gk-Section-Config-File
026500         at end
026600              set  Sc-Load-Eof to true
026700     end-read.
026800*
026900 aa015b-Add-Config-Entry.
027000     add      1 to Ws-Sc-Count.
027100     set      Sc-Ix to Ws-Sc-Count.
027200     move     Sc-Id         to Sc-Tbl-Id (Sc-Ix).
027300     move     Sc-Title      to Sc-Tbl-Title (Sc-Ix).
027400     move     Sc-Word-Limit to Sc-Tbl-Word-Limit (Sc-Ix).
027500     move     Sc-Page-Limit to Sc-Tbl-Page-Limit (Sc-Ix).
027600     move     Sc-Required   to Sc-Tbl-Required (Sc-Ix).
027700     add      Sc-Page-Limit to Ws-Total-Page-Limit.
027800     perform  aa015a-Read-Section-Config.
027900*
028000 aa020-Scan-Section-Text      section.
028100**************************************
028200*
028300     perform  aa021-Read-Section-Text.
028400     perform  aa022-Process-One-Line
028500         until St-Eof.
028600*
028700 aa020-Exit.  exit section.
028800*
028900 aa021-Read-Section-Text.
029000     read     Gk-Section-Text-File
029100         at end
029200              set  St-Eof to true
029300     end-read.
029400*
029500 aa022-Process-One-Line.
029600     if       St-Section-Id not = Ws-Current-Id
029700              perform  aa023-Find-Section-Row
029800     end-if.
029900     perform  aa024-Count-Words-In-Line.
030000     perform  aa021-Read-Section-Text.
030100*
030200 aa023-Find-Section-Row.
030300     move     St-Section-Id to Ws-Current-Id.
030400     move     zero to Ws-Sc-Found.
030500     perform  aa023a-Test-One-Row
030600               varying Sc-Ix from 1 by 1
030700               until Sc-Ix > Ws-Sc-Count
030800                  or Ws-Sc-Found > zero.
030900*
031000 aa023a-Test-One-Row.
031100     if       Sc-Tbl-Id (Sc-Ix) = Ws-Current-Id
031200              set  Ws-Sc-Found to Sc-Ix
031300     end-if.
031400*
031500 aa024-Count-Words-In-Line.
031600     if       Ws-Sc-Found > zero
031700              move  "Y" to Ws-Prev-Space-Sw
031800              move  zero to Ws-Line-Words
031900              perform  aa024a-Count-One-Char
032000                        varying Ws-Ix from 1 by 1
032100                        until Ws-Ix > 200
032200              set   Sc-Ix to Ws-Sc-Found
032300              add   Ws-Line-Words to Sc-Tbl-Words (Sc-Ix)
032400              if    Ws-Line-Words > zero
032500                    set  Sc-Complete (Sc-Ix) to true
032600              end-if
032700     end-if.
032800*
032900 aa024a-Count-One-Char.
033000     if       St-Text (Ws-Ix : 1) = space
033100              set  Prev-Space to true
033200     else
033300              if    Prev-Space
033400                    add  1 to Ws-Line-Words
033500              end-if
033600              set   Prev-Space to false
033700     end-if.
033800*
033900 aa030-Evaluate-Sections      section.
034000**************************************
034100*
034200     perform  aa031-Evaluate-One-Section
034300               varying Sc-Ix from 1 by 1
034400               until Sc-Ix > Ws-Sc-Count.
034500*
034600 aa030-Exit.  exit section.
034700*
034800 aa031-Evaluate-One-Section.
034900     perform  aa032-Compute-Pages.
035000     perform  aa033-Check-Completion.
035100     perform  aa035-Report-Detail-Line.
035200     add      Sc-Tbl-Words (Sc-Ix) to Ws-Grand-Words.
035300     add      Sc-Tbl-Pages (Sc-Ix) to Ws-Grand-Pages.
035400*
035500 aa032-Compute-Pages.
035600     compute  Sc-Tbl-Pages (Sc-Ix) rounded =
035700              Sc-Tbl-Words (Sc-Ix) / 300.
035800*
035900 aa033-Check-Completion.
036000     add      1 to Ws-Total-Sections.
036100     if       Sc-Complete (Sc-Ix)
036200              add   1 to Ws-Complete-Sections
036300              move  "OK" to Ws-Status-Text
036400              move  "-"  to Ws-Limit-Text
036500              perform  aa034-Check-Limit
036600     else
036700              move  "Missing" to Ws-Status-Text
036800              move  "-" to Ws-Limit-Text
036900              if    Sc-Tbl-Required (Sc-Ix) not = "N"
037000                    add   1 to Ws-Required-Incomplete
037100                    move  1 to Ws-Issue-Sev-Ix
037200                    move  spaces to Vi-Message
037300                    string "Required section text is missing"
037400                           delimited by size into Vi-Message
037500                    move  Sc-Tbl-Title (Sc-Ix) to Vi-Location
037600                    perform  aa039-Write-Issue
037700              end-if
037800     end-if.
037900*
038000 aa034-Check-Limit.
038100     if       Sc-Tbl-Page-Limit (Sc-Ix) > zero
038200              perform  aa034a-Check-Page-Limit
038300     else
038400              if    Sc-Tbl-Word-Limit (Sc-Ix) > zero
038500                    perform  aa034b-Check-Word-Limit
038600              end-if
038700     end-if.
038800*
038900 aa034a-Check-Page-Limit.
039000     move     spaces to Ws-Limit-Text.
039100     move     Sc-Tbl-Page-Limit (Sc-Ix) to Ws-Edit-Limit.
039200     string   Ws-Edit-Limit Ws-Limit-Unit (1)
039300              delimited by size into Ws-Limit-Text.
039400     compute  Ws-Limit-Pct rounded =
039500              Sc-Tbl-Pages (Sc-Ix) * 100 / Sc-Tbl-Page-Limit (Sc-Ix).
039600     if       Sc-Tbl-Pages (Sc-Ix) > Sc-Tbl-Page-Limit (Sc-Ix)
039700              compute  Ws-Limit-Over =
039800                       Sc-Tbl-Pages (Sc-Ix) - Sc-Tbl-Page-Limit (Sc-Ix)
039900              move     Ws-Limit-Over to Ws-Edit-Over
040000              move     spaces to Ws-Status-Text
040100              string   "Over by " Ws-Edit-Over
040200                       delimited by size into Ws-Status-Text
040300              move     1 to Ws-Issue-Sev-Ix
040400              move     spaces to Vi-Message
040500              string   "Section exceeds its page limit"
040600                       delimited by size into Vi-Message
040700              move     Sc-Tbl-Title (Sc-Ix) to Vi-Location
040800              perform  aa039-Write-Issue
040900     else
041000              if    Ws-Limit-Pct >= 90
041100                    compute  Ws-Limit-Left =
041200                         Sc-Tbl-Page-Limit (Sc-Ix) - Sc-Tbl-Pages (Sc-Ix)
041300                    move     Ws-Limit-Left to Ws-Edit-Left
041400                    move     spaces to Ws-Status-Text
041500                    string   Ws-Edit-Left " left"
041600                             delimited by size into Ws-Status-Text
041700                    move     2 to Ws-Issue-Sev-Ix
041800                    move     spaces to Vi-Message
041900                    string   "Section is close to its page limit - "
042000                             "remaining allowance is running low"
042100                             delimited by size into Vi-Message
042200                    move     Sc-Tbl-Title (Sc-Ix) to Vi-Location
042300                    perform  aa039-Write-Issue
042400              end-if
042500     end-if.
042600*
042700 aa034b-Check-Word-Limit.
042800     move     spaces to Ws-Limit-Text.
042900     move     Sc-Tbl-Word-Limit (Sc-Ix) to Ws-Edit-Word-Limit.
043000     string   Ws-Edit-Word-Limit Ws-Limit-Unit (2)
043100              delimited by size into Ws-Limit-Text.
043200     compute  Ws-Limit-Pct rounded =
043300              Sc-Tbl-Words (Sc-Ix) * 100 / Sc-Tbl-Word-Limit (Sc-Ix).
043400     if       Sc-Tbl-Words (Sc-Ix) > Sc-Tbl-Word-Limit (Sc-Ix)
043500              compute  Ws-Limit-Over =
043600                       Sc-Tbl-Words (Sc-Ix) - Sc-Tbl-Word-Limit (Sc-Ix)
043700              move     Ws-Limit-Over to Ws-Edit-Over
043800              move     spaces to Ws-Status-Text
043900              string   "Over by " Ws-Edit-Over
044000                       delimited by size into Ws-Status-Text
044100              move     2 to Ws-Issue-Sev-Ix
044200              move     spaces to Vi-Message
044300              string   "Section is over its word limit"
044400                       delimited by size into Vi-Message
044500              move     Sc-Tbl-Title (Sc-Ix) to Vi-Location
044600              perform  aa039-Write-Issue
044700     else
044800              if    Ws-Limit-Pct >= 90
044900                    compute  Ws-Limit-Left =
045000                         Sc-Tbl-Word-Limit (Sc-Ix) - Sc-Tbl-Words (Sc-Ix)
045100                    move     Ws-Limit-Left to Ws-Edit-Left
045200                    move     spaces to Ws-Status-Text
045300                    string   Ws-Edit-Left " left"
045400                             delimited by size into Ws-Status-Text
045500                    move     2 to Ws-Issue-Sev-Ix
045600                    move     spaces to Vi-Message
045700                    string   "Section is close to its word limit - "
045800                             "remaining allowance is running low"
045900                             delimited by size into Vi-Message
046000                    move     Sc-Tbl-Title (Sc-Ix) to Vi-Location
046100                    perform  aa039-Write-Issue
046200              end-if
046300     end-if.
046400*
046500 aa035-Report-Detail-Line.
046600     move     spaces to Print-Line.
046700     string   Sc-Tbl-Title (Sc-Ix) delimited by size into Print-Line.
046800     move     Sc-Tbl-Words (Sc-Ix) to Ws-Edit-Words.
046900     move     spaces to Print-Line (46:).
047000     string   Ws-Edit-Words delimited by size into Print-Line (46:).
047100     move     Sc-Tbl-Pages (Sc-Ix) to Ws-Edit-Pages.
047200     move     spaces to Print-Line (56:).
047300     string   Ws-Edit-Pages delimited by size into Print-Line (56:).
047400     move     spaces to Print-Line (66:).
047500     string   Ws-Limit-Text delimited by size into Print-Line (66:).
047600     move     spaces to Print-Line (90:).
047700     string   Ws-Status-Text delimited by size into Print-Line (90:).
047800     write    Print-Line.
047850     move     Ws-Status-Text to Sc-Tbl-Status (Sc-Ix).
047860     if       Ws-Status-Text not = "OK"
047870              add   1 to Ws-Section-Issues
047880     end-if.
047900*
048000 aa039-Write-Issue.
048100     move     Ws-Severity-Label (Ws-Issue-Sev-Ix) to Vi-Severity.
048200     move     "WORDCOUNT" to Vi-Category.
048300     write    Gk-Validation-Issue-Record.
048400     add      1 to Ws-Gk-Issue-Count.
048500*
048600 aa050-Report-Totals          section.
048700**************************************
048800*
048900     move     spaces to Print-Line.
049000     write    Print-Line.
049100     move     Ws-Grand-Words to Ws-Edit-Words.
049200     move     spaces to Print-Line.
049300     string   "Total words: " Ws-Edit-Words
049400              delimited by size into Print-Line.
049500     write    Print-Line.
049600     move     Ws-Grand-Pages to Ws-Edit-Pages.
049700     move     spaces to Print-Line.
049800     string   "Total pages: " Ws-Edit-Pages
049900              delimited by size into Print-Line.
050000     write    Print-Line.
050100     perform  aa052-Check-Total-Page-Limit.
050200     if       Ws-Total-Sections > zero
050300              compute  Ws-Complete-Pct rounded =
050400                       Ws-Complete-Sections * 100 / Ws-Total-Sections
050500     else
050600              move  zero to Ws-Complete-Pct
050700     end-if.
050800     move     Ws-Complete-Sections to Ws-Edit-Count.
050900     move     Ws-Total-Sections    to Ws-Edit-Count2.
051000     move     spaces to Print-Line.
051100     string   "Sections complete: " Ws-Edit-Count " of " Ws-Edit-Count2
051200              delimited by size into Print-Line.
051300     write    Print-Line.
051400     move     Ws-Complete-Pct to Ws-Edit-Pct.
051500     move     spaces to Print-Line.
051600     string   "Completion: " Ws-Edit-Pct "%"
051700              delimited by size into Print-Line.
051800     write    Print-Line.
051900     if       Ws-Required-Incomplete > zero
052000              move  Ws-Required-Incomplete to Ws-Edit-Count
052100              move  spaces to Print-Line
052200              string  Ws-Edit-Count " required section(s) missing"
052300                      delimited by size into Print-Line
052400              write Print-Line
052500     end-if.
052510*
052520* Issues list - every section whose status came out other than "OK",
052530* named and restated the same way gk0070 lists its missing/unused
052540* Bibliography keys, so the Over/Close/Missing findings above are
052550* not left as a bare count with nothing to chase down.
052560*
052570     if       Ws-Section-Issues > zero
052580              move     spaces to Print-Line
052590              write    Print-Line
052600              move     spaces to Print-Line
052610              string   "Issues:" delimited by size into Print-Line
052620              write    Print-Line
052630              perform  aa056-List-One-Section-Issue
052640                        varying Sc-Ix from 1 by 1
052650                        until Sc-Ix > Ws-Sc-Count
052660     end-if.
052670*
052680 aa050-Exit.  exit section.
052690*
052700 aa056-List-One-Section-Issue.
052710     if       Sc-Tbl-Status (Sc-Ix) not = "OK"
052720              move     spaces to Print-Line
052730              string   Sc-Tbl-Title (Sc-Ix) ": " Sc-Tbl-Status (Sc-Ix)
052740                       delimited by size into Print-Line
052750              write    Print-Line
052760     end-if.
052770*
052900 aa052-Check-Total-Page-Limit.
053000     if       Ws-Total-Page-Limit > zero
053100              move  spaces to Print-Line
053200              if    Ws-Grand-Pages > Ws-Total-Page-Limit
053300                    string  "ERROR - total pages exceed the"
053400                            " configured page limit"
053500                            delimited by size into Print-Line
053600              else
053700                    compute  Ws-Limit-Left =
053800                             Ws-Total-Page-Limit - Ws-Grand-Pages
053900                    move     Ws-Limit-Left to Ws-Edit-Left
054000                    string   "Within limit, " Ws-Edit-Left " remaining"
054100                             delimited by size into Print-Line
054200              end-if
054300              write Print-Line
054400     end-if.
054500*
054600 aa060-Table-Of-Contents      section.
054700**************************************
054800*
054900     move     spaces to Print-Line.
055000     write    Print-Line.
055100     move     spaces to Print-Line.
055200     string   "Table of Contents" delimited by size into Print-Line.
055300     write    Print-Line.
055400     move     spaces to Print-Line.
055500     write    Print-Line.
055600     move     zero to Ws-Toc-Num.
055700     perform  aa061-List-One-Section
055800               varying Sc-Ix from 1 by 1
055900               until Sc-Ix > Ws-Sc-Count.
056000*
056100 aa060-Exit.  exit section.
056200*
056300 aa061-List-One-Section.
056400     if       Sc-Complete (Sc-Ix)
056500              add   1 to Ws-Toc-Num
056600              move  Ws-Toc-Num to Ws-Edit-Toc-Num
056700              move  spaces to Print-Line
056800              string  Ws-Edit-Toc-Num ". " Sc-Tbl-Title (Sc-Ix)
056900                      delimited by size into Print-Line
057000              write Print-Line
057100     end-if.
057200*
