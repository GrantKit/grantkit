000100* 04/01/26 vbc - Created.
000200 select Gk-Section-Config-File
000300     assign to "SECTCONF"
000400     organization is sequential
000500     file status is Sc-File-Status.
000600*
