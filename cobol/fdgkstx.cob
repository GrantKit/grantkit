000100* 04/01/26 vbc - Created.
000200 fd  Gk-Section-Text-File
000300     label record is standard
000400     record contains 229 characters
000500     data record is Gk-Section-Text-Record.
000600*
000700 copy "wsgkstx.cob".
000800*
