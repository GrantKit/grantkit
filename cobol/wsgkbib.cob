000100*******************************************
000200*                                          *
000300*  Record Definition For Bibliography File *
000400*     One record per bibliography entry    *
000500*     Loaded to memory for cross-check      *
000600*******************************************
000700*  File size 470 bytes.
000800*
000900* 07/01/26 vbc - Created.
001000* 15/01/26 vbc - Corporate authors stored whole in Be-Author1,
001100*                personal authors stored "Last, First" - count
001200*                carried in Be-Author-Count so blank slots are
001300*                not mistaken for a 2nd/3rd author.
001350* 18/01/26 vbc - Added the trailing Filler, pad width to match
001360*                every other Gk0nn0 record.
001400*
001500 01  GK-Bib-Entry-Record.
001600     03  Be-Key                pic x(30).
001700     03  Be-Type               pic x(12).
001800     03  Be-Author1            pic x(50).
001900     03  Be-Author2            pic x(50).
002000     03  Be-Author3            pic x(50).
002100     03  Be-Author-Count       pic 9.
002200     03  Be-Year               pic x(4).
002300     03  Be-Title              pic x(80).
002400     03  Be-Journal            pic x(50).
002500     03  Be-Volume             pic x(8).
002600     03  Be-Pages              pic x(12).
002700     03  Be-Publisher          pic x(40).
002800     03  Be-Url                pic x(80).
002850     03  filler                pic x(3).
002900*
