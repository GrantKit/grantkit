000100* 06/01/26 vbc - Created.
000200 select Gk-Travel-Trip-File
000300     assign to "TRAVTRIP"
000400     organization is sequential
000500     file status is Tr-File-Status.
000600*
