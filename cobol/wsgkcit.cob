000100*******************************************
000200*                                          *
000300*  Record Definition For Citation File     *
000400*     One record per [@key] found in text  *
000500*******************************************
000600*  File size 60 bytes.
000700*
000800* 07/01/26 vbc - Created.
000900*
001000 01  GK-Citation-Record.
001100     03  Ci-Section-Id         pic x(20).
001200     03  Ci-Line-No            pic 9(5).
001300     03  Ci-Key                pic x(30).
001400     03  filler                pic x(5).
001500*
