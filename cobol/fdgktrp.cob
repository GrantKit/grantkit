000100* 06/01/26 vbc - Created.
000200 fd  Gk-Travel-Trip-File
000300     label record is standard
000400     record contains 90 characters
000500     data record is Gk-Travel-Trip-Record.
000600*
000700 copy "wsgktrp.cob".
000800*
