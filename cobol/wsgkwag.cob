000100*******************************************
000200*                                          *
000300*  Record Definition For Wage Table File   *
000400*     Replaces the BLS OEWS web API         *
000500*     Sorted by Occ Code then Area Code     *
000600*     Loaded to memory - Search All used    *
000700*******************************************
000800*  File size 56 bytes.
000900*
001000* 05/01/26 vbc - Created.
001100* 12/01/26 vbc - Added Wg-Area-Code to key - national = all zero.
001200*
001300 01  GK-Wage-Record.
001400     03  Wg-Occ-Code           pic x(7).
001500     03  Wg-Area-Code          pic x(7).
001600     03  Wg-Pct10              pic 9(7).
001700     03  Wg-Pct25              pic 9(7).
001800     03  Wg-Median             pic 9(7).
001900     03  Wg-Pct75              pic 9(7).
002000     03  Wg-Pct90              pic 9(7).
002100     03  filler                pic x(7).
002200*
