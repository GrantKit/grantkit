000100* 05/01/26 vbc - Created.
000200 fd  Gk-Salary-Check-File
000300     label record is standard
000400     record contains 70 characters
000500     data record is Gk-Salary-Check-Record.
000600*
000700 copy "wsgksal.cob".
000800*
