000100* 04/01/26 vbc - Created.
000200 select Gk-Grant-Parms-File
000300     assign to "GRNTPARM"
000400     organization is sequential
000500     file status is Gp-File-Status.
000600*
