000100* 06/01/26 vbc - Created.
000200 select Gk-Perdiem-File
000300     assign to "PERDIEM"
000400     organization is sequential
000500     file status is Pd-File-Status.
000600*
