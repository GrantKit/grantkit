000100* 05/01/26 vbc - Created.
000200 fd  Gk-Wage-File
000300     label record is standard
000400     record contains 56 characters
000500     data record is Gk-Wage-Record.
000600*
000700 copy "wsgkwag.cob".
000800*
