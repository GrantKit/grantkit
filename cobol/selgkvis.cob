000100* 08/01/26 vbc - Created.
000200* 17/01/26 vbc - All units now open Extend bar the reporter gk0080
000300*                which opens Input - see program remarks.
000400 select Gk-Validation-Issue-File
000500     assign to "VALISSUE"
000600     organization is sequential
000700     file status is Vi-File-Status.
000800*
