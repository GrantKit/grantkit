000100******************************************************************
000200*                                                                *
000300*                 Grant Bibliography Cross-Check                 *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0070.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 16/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     16/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Loads Bib-Entry into a table (no Search All -
002200*                      Bib-Entry is not held in any particular order),
002300*                      works out a lower-cased sort key per entry (text
002400*                      before the first comma for a personal author,
002500*                      else the last word of a corporate name), then
002600*                      groups entries sharing a sort key and year so
002700*                      any group bigger than one gets a/b/c suffixed
002800*                      onto its display year in ascending key order.
002900*                      Citation is then read straight through, each
003000*                      key matched against the table - found keys are
003100*                      flagged cited, keys that do not match go on a
003200*                      missing list (one Validation-Issue per distinct
003300*                      missing key).  Once every citation is in, any
003400*                      table entry never flagged cited goes on the
003500*                      unused list.  The cited entries are then put in
003600*                      surname order by a straight exchange sort over
003700*                      an index table (Bib-Entry itself never moves)
003800*                      and printed as formatted citations behind the
003900*                      cross-check summary and the missing/unused
004000*                      key lists.
004100*
004200*    Called Modules.   None.
004300*    Files used :
004400*                      Gk-Bib-Entry-File.  Input - loaded once.
004500*                      Gk-Citation-File.  Input - one per citation.
004600*                      Gk-Validation-Issue-File.  Extend.
004700*                      Print-File.  Output - bibliography listing.
004800*
004900*    Error messages used.
005000*                      GK016 - GK017.
005100*
005200* Changes:
005300* 16/01/2026 vbc - 1.0.00 Created.
005400*
005500************************************************************************
005600*
005700 environment             division.
005800*================================
005900*
006000 configuration section.
006100 special-names.
006200     class Gk-Numeric-Class is "0" thru "9".
006300*
006400 input-output             section.
006500 file-control.
006600 copy "selgkbib.cob".
006700 copy "selgkcit.cob".
006800 copy "selgkvis.cob".
006900 copy "selgkprt.cob".
007000*
007100 data                     division.
007200*================================
007300*
007400 file section.
007500*
007600 copy "fdgkbib.cob".
007700 copy "fdgkcit.cob".
007800 copy "fdgkvis.cob".
007900*
008000* Print-File owns its own layout, same as every other Gk0nn0 report -
008100* only the Select is shared, off selgkprt.cob.
008200*
008300 fd  Print-File
008400     label record is standard
008500     record contains 132 characters
008600     data record is Print-Line.
008700 01  Print-Line            pic x(132).
008800*
008900 working-storage section.
009000*-----------------------
009100 77  prog-name             pic x(17) value "gk0070 (1.0.00)".
009200*
009300 copy "wsgkcal.cob".
009400 copy "wsgkfil.cob".
009500*
009600 01  WS-File-Status.
009700     03  Be-File-Status    pic xx.
009800     03  Ci-File-Status    pic xx.
009900     03  Vi-File-Status    pic xx.
010000     03  Pr-File-Status    pic xx.
010100*
010200* Switches, recast below as a byte array the same way every other
010300* Gk0nn0 program carries its run flags.
010400*
010500 01  WS-Flags-List.
010600     03  Ws-Be-Load-Eof-Sw pic x      value "N".
010700         88  Be-Load-Eof              value "Y".
010800     03  Ws-Ci-Eof-Sw      pic x      value "N".
010900         88  Ci-Eof                   value "Y".
011000 01  WS-Flags-Array redefines WS-Flags-List.
011100     03  Ws-Flag-Byte      pic x      occurs 2.
011200*
011300* Severity labels - the write paragraph picks the right one off
011400* Ws-Issue-Sev-Ix (1 = Error, 2 = Warning) instead of yet another
011500* pair of literal Moves at every call site.
011600*
011700 01  WS-Severity-List.
011800     03  Ws-Sev-Error      pic x(7)   value "ERROR".
011900     03  Ws-Sev-Warning    pic x(7)   value "WARNING".
012000 01  WS-Severity-Array redefines WS-Severity-List.
012100     03  Ws-Severity-Label pic x(7)   occurs 2.
012200*
012300* Suffix letters for the display-year disambiguation - one table of
012400* the 26 letters beats 26 near-identical Move/If tests.
012500*
012600 01  WS-Letter-List         pic x(26)
012700                            value "abcdefghijklmnopqrstuvwxyz".
012800 01  WS-Letter-Array redefines WS-Letter-List.
012900     03  Ws-Letter          pic x      occurs 26.
013000*
013100 01  WS-Subscripts.
013200     03  Ws-Ix              pic 9(3)   comp.
013300     03  Ws-Ix2             pic 9(3)   comp.
013400     03  Ws-Comma-Pos       pic 9(3)   comp   value zero.
013500     03  Ws-Name-End        pic 9(3)   comp   value zero.
013600     03  Ws-Word-Start      pic 9(3)   comp   value zero.
013700     03  Ws-Word-Len        pic 9(3)   comp   value zero.
013800     03  Ws-Group-Count     pic 9(3)   comp   value zero.
013900     03  Ws-Group-Rank      pic 9(3)   comp   value zero.
014000     03  Ws-Be-Found        pic 9(3)   comp   value zero.
014100     03  Ws-Mi-Found        pic 9(3)   comp   value zero.
014200     03  Ws-Issue-Sev-Ix    pic 9      comp   value 1.
014300*
014400 01  WS-Sort-Key-Raw        pic x(50)  value spaces.
014500*
014600* Bibliography reference table, loaded once from Gk-Bib-Entry-File -
014700* the file carries no particular order so every lookup below is a
014800* plain linear Perform, the same as the Section-Config table in
014900* Gk0060.
015000*
015100 01  WS-Bib-Table.
015200     03  Be-Tbl-Entry  occurs 1 to 200 times
015300                          depending on Ws-Be-Count
015400                          indexed by Be-Ix, Be-Ix2.
015500         05  Be-Tbl-Key           pic x(30).
015600         05  Be-Tbl-Type          pic x(12).
015700         05  Be-Tbl-Author1       pic x(50).
015800         05  Be-Tbl-Author2       pic x(50).
015900         05  Be-Tbl-Author3       pic x(50).
016000         05  Be-Tbl-Author-Count  pic 9.
016100         05  Be-Tbl-Year          pic x(4).
016200         05  Be-Tbl-Title         pic x(80).
016300         05  Be-Tbl-Journal       pic x(50).
016400         05  Be-Tbl-Volume        pic x(8).
016500         05  Be-Tbl-Pages         pic x(12).
016600         05  Be-Tbl-Publisher     pic x(40).
016700         05  Be-Tbl-Url           pic x(80).
016800         05  Be-Tbl-Cited-Sw      pic x             value "N".
016900             88  Be-Cited                            value "Y".
017000         05  Be-Tbl-Sort-Key      pic x(50)          value spaces.
017100         05  Be-Tbl-Group-Count   pic 9(3)   comp    value zero.
017200         05  Be-Tbl-Group-Rank    pic 9(3)   comp    value zero.
017300         05  Be-Tbl-Display-Year  pic x(6)           value spaces.
017400*
017500* Distinct missing keys - one entry per key cited but never found in
017600* the table, so repeat citations of the same bad key only raise the
017700* one Issue and only count once against Ws-Missing-Count.
017800*
017900 01  WS-Missing-Table.
018000     03  Mi-Tbl-Entry  occurs 1 to 200 times
018100                          depending on Ws-Missing-Count
018200                          indexed by Mi-Ix.
018300         05  Mi-Tbl-Key           pic x(30).
018400*
018500* Print order - Bib-Entry itself is left exactly as loaded; this
018600* table of indexes is what gets sorted, then the detail loop walks
018700* it in rank order.
018800*
018900 01  WS-Order-Table.
019000     03  Ws-Order-Entry  occurs 1 to 200 times
019100                          depending on Ws-Used-Count
019200                          indexed by Or-Ix, Or-Ix2.
019300         05  Ws-Order-Be-Ix       pic 9(3)   comp.
019400*
019500 01  WS-Report-Counters.
019600     03  Ws-Be-Count          pic 9(3)  comp  value zero.
019700     03  Ws-Total-Citations   pic 9(5)  comp  value zero.
019800     03  Ws-Missing-Count     pic 9(3)  comp  value zero.
019900     03  Ws-Unused-Count      pic 9(3)  comp  value zero.
020000     03  Ws-Used-Count        pic 9(3)  comp  value zero.
020100     03  Ws-Unique-Keys       pic 9(3)  comp  value zero.
020200*
020300 01  WS-Work-Fields.
020400     03  Ws-Year-Text         pic x(4)   value spaces.
020500     03  Ws-Author-Text       pic x(160) value spaces.
020600     03  Ws-Citation-Text     pic x(300) value spaces.
020700     03  Ws-Order-Temp        pic 9(3)   comp value zero.
020800     03  Ws-Citation-Temp     pic x(300) value spaces.
020900*
021000 01  WS-Edit-Fields.
021100     03  Ws-Edit-Count        pic zz9.
021200     03  Ws-Edit-Count2       pic zz9.
021300     03  Ws-Edit-Count3       pic zz9.
021400*
021500 01  Error-Messages.
021600     03  GK016         pic x(40) value
021700         "GK016 Bib Entry file not found -".
021800     03  GK017         pic x(40) value
021900         "GK017 Citation file not found -".
022000*
022100 procedure division.
022200*====================
022300*
022400 aa000-Main                  section.
022500*************************************
022600*
022700     perform  aa010-Open-Files.
022800     perform  aa015-Load-Bib-Table.
022900     perform  aa016-Compute-Sort-Keys
023000               varying Be-Ix from 1 by 1
023100               until Be-Ix > Ws-Be-Count.
023200     perform  aa017-Compute-Groups
023300               varying Be-Ix from 1 by 1
023400               until Be-Ix > Ws-Be-Count.
023500     perform  aa018-Set-One-Display-Year
023600               varying Be-Ix from 1 by 1
023700               until Be-Ix > Ws-Be-Count.
023800     perform  aa020-Mark-Citations.
023900     perform  aa030-Find-Unused
024000               varying Be-Ix from 1 by 1
024100               until Be-Ix > Ws-Be-Count.
024200     perform  aa040-Build-Print-Order.
024300     perform  aa050-Report-Summary.
024400     perform  aa060-Report-Bibliography.
024500     close    Gk-Citation-File
024600              Gk-Validation-Issue-File
024700              Print-File.
024800     goback.
024900*
025000 aa000-Exit.  exit section.
025100*
025200 aa010-Open-Files             section.
025300***************************************
025400*
025500     open     input  Gk-Bib-Entry-File.
025600     if       Be-File-Status not = "00"
025700              display  GK016 Gk-File-09 Be-File-Status
025800              goback   returning 16
025900     end-if.
026000*
026100     open     input  Gk-Citation-File.
026200     if       Ci-File-Status not = "00"
026300              display  GK017 Gk-File-10 Ci-File-Status
026400              goback   returning 17
026500     end-if.
026600*
026700     open     extend Gk-Validation-Issue-File.
026800     if       Vi-File-Status not = "00"
026900              open  output Gk-Validation-Issue-File
027000     end-if.
027100*
027200     open     output Print-File.
027300*
027400 aa010-Exit.  exit section.
027500*
027600 aa015-Load-Bib-Table         section.
027700***************************************
027800*
027900     perform  aa015a-Read-Bib-Entry.
028000     perform  aa015b-Add-Bib-Entry
028100         until Be-Load-Eof.
028200     close    Gk-Bib-Entry-File.
028300*
028400 aa015-Exit.  exit section.
028500*
028600 aa015a-Read-Bib-Entry.
028700     read     Gk-Bib-Entry-File
028800         at end
028900              set  Be-Load-Eof to true
029000     end-read.
029100*
029200 aa015b-Add-Bib-Entry.
029300     add      1 to Ws-Be-Count.
029400     set      Be-Ix to Ws-Be-Count.
029500     move     Be-Key          to Be-Tbl-Key (Be-Ix).
029600     move     Be-Type         to Be-Tbl-Type (Be-Ix).
029700     move     Be-Author1      to Be-Tbl-Author1 (Be-Ix).
029800     move     Be-Author2      to Be-Tbl-Author2 (Be-Ix).
029900     move     Be-Author3      to Be-Tbl-Author3 (Be-Ix).
030000     move     Be-Author-Count to Be-Tbl-Author-Count (Be-Ix).
030100     move     Be-Year         to Be-Tbl-Year (Be-Ix).
030200     move     Be-Title        to Be-Tbl-Title (Be-Ix).
030300     move     Be-Journal      to Be-Tbl-Journal (Be-Ix).
030400     move     Be-Volume       to Be-Tbl-Volume (Be-Ix).
030500     move     Be-Pages        to Be-Tbl-Pages (Be-Ix).
030600     move     Be-Publisher    to Be-Tbl-Publisher (Be-Ix).
030700     move     Be-Url          to Be-Tbl-Url (Be-Ix).
030800     perform  aa015a-Read-Bib-Entry.
030900*
031000* Sort key - text before the first comma for a personal author
031100* ("Last, First"), else the last blank-separated word of a corporate
031200* name carried whole in Be-Tbl-Author1, lower-cased either way.
031300*
031400 aa016-Compute-Sort-Keys.
031500     move     zero to Ws-Comma-Pos.
031600     perform  aa016a-Scan-For-Comma
031700               varying Ws-Ix from 1 by 1
031800               until Ws-Ix > 50
031900                  or Ws-Comma-Pos > zero.
032000     move     spaces to Ws-Sort-Key-Raw.
032100     if       Ws-Comma-Pos > zero
032200              compute  Ws-Word-Len = Ws-Comma-Pos - 1
032300              move     Be-Tbl-Author1 (Be-Ix) (1 : Ws-Word-Len)
032400                       to Ws-Sort-Key-Raw
032500     else
032600              perform  aa016b-Find-Name-End
032700              perform  aa016c-Find-Last-Space
032800              compute  Ws-Word-Start = Ws-Ix2 + 1
032900              compute  Ws-Word-Len = Ws-Name-End - Ws-Word-Start + 1
033000              move     Be-Tbl-Author1 (Be-Ix)
033100                       (Ws-Word-Start : Ws-Word-Len) to Ws-Sort-Key-Raw
033200     end-if.
033300     move     Ws-Sort-Key-Raw to Be-Tbl-Sort-Key (Be-Ix).
033400     inspect  Be-Tbl-Sort-Key (Be-Ix) converting
033500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033600              to "abcdefghijklmnopqrstuvwxyz".
033700*
033800 aa016a-Scan-For-Comma.
033900     if       Be-Tbl-Author1 (Be-Ix) (Ws-Ix : 1) = ","
034000              move Ws-Ix to Ws-Comma-Pos
034100     end-if.
034200*
034300 aa016b-Find-Name-End.
034400     move     1 to Ws-Name-End.
034500     perform  aa016b1-Test-One-End-Char
034600               varying Ws-Ix from 50 by -1
034700               until Ws-Ix < 1
034800                  or Be-Tbl-Author1 (Be-Ix) (Ws-Ix : 1) not = space.
034900*
035000 aa016b1-Test-One-End-Char.
035100     move     Ws-Ix to Ws-Name-End.
035200*
035300 aa016c-Find-Last-Space.
035400     move     zero to Ws-Ix2.
035500     perform  aa016c1-Test-One-Space-Char
035600               varying Ws-Ix from Ws-Name-End by -1
035700               until Ws-Ix < 1
035800                  or Be-Tbl-Author1 (Be-Ix) (Ws-Ix : 1) = space.
035900*
036000 aa016c1-Test-One-Space-Char.
036100     move     Ws-Ix to Ws-Ix2.
036200*
036300* Every entry's group size and its ascending-key rank within that
036400* group, both worked out by a plain two-index compare - small enough
036500* a table this size never needs a real sort for this step.
036600*
036700 aa017-Compute-Groups.
036800     move     zero to Ws-Group-Count.
036900     move     zero to Ws-Group-Rank.
037000     perform  aa017a-Compare-One-Row
037100               varying Be-Ix2 from 1 by 1
037200               until Be-Ix2 > Ws-Be-Count.
037300     move     Ws-Group-Count to Be-Tbl-Group-Count (Be-Ix).
037400     move     Ws-Group-Rank to Be-Tbl-Group-Rank (Be-Ix).
037500*
037600 aa017a-Compare-One-Row.
037700     if       Be-Tbl-Sort-Key (Be-Ix2) = Be-Tbl-Sort-Key (Be-Ix)
037800          and Be-Tbl-Year (Be-Ix2)     = Be-Tbl-Year (Be-Ix)
037900              add   1 to Ws-Group-Count
038000              if    Be-Tbl-Key (Be-Ix2) < Be-Tbl-Key (Be-Ix)
038100                    add   1 to Ws-Group-Rank
038200              end-if
038300     end-if.
038400*
038500 aa018-Set-One-Display-Year.
038600     if       Be-Tbl-Year (Be-Ix) = spaces
038700              move  "n.d." to Ws-Year-Text
038800     else
038900              move  Be-Tbl-Year (Be-Ix) to Ws-Year-Text
039000     end-if.
039100     move     spaces to Be-Tbl-Display-Year (Be-Ix).
039200     if       Be-Tbl-Group-Count (Be-Ix) > 1
039300              move  Be-Tbl-Group-Rank (Be-Ix) to Ws-Ix
039400              add   1 to Ws-Ix
039500              string  Ws-Year-Text Ws-Letter (Ws-Ix)
039600                      delimited by size into Be-Tbl-Display-Year (Be-Ix)
039700     else
039800              move  Ws-Year-Text to Be-Tbl-Display-Year (Be-Ix)
039900     end-if.
040000*
040100 aa020-Mark-Citations         section.
040200***************************************
040300*
040400     perform  aa021-Read-Citation.
040500     perform  aa022-Process-One-Citation
040600         until Ci-Eof.
040700*
040800 aa020-Exit.  exit section.
040900*
041000 aa021-Read-Citation.
041100     read     Gk-Citation-File
041200         at end
041300              set  Ci-Eof to true
041400     end-read.
041500*
041600 aa022-Process-One-Citation.
041700     add      1 to Ws-Total-Citations.
041800     move     zero to Ws-Be-Found.
041900     perform  aa023-Find-Bib-Row
042000               varying Be-Ix from 1 by 1
042100               until Be-Ix > Ws-Be-Count
042200                  or Ws-Be-Found > zero.
042300     if       Ws-Be-Found > zero
042400              set   Be-Ix to Ws-Be-Found
042500              set   Be-Cited (Be-Ix) to true
042600     else
042700              perform  aa024-Handle-Missing-Key
042800     end-if.
042900     perform  aa021-Read-Citation.
043000*
043100 aa023-Find-Bib-Row.
043200     if       Be-Tbl-Key (Be-Ix) = Ci-Key
043300              set  Ws-Be-Found to Be-Ix
043400     end-if.
043500*
043600 aa024-Handle-Missing-Key.
043700     move     zero to Ws-Mi-Found.
043800     perform  aa024a-Find-Missing-Row
043900               varying Mi-Ix from 1 by 1
044000               until Mi-Ix > Ws-Missing-Count
044100                  or Ws-Mi-Found > zero.
044200     if       Ws-Mi-Found = zero
044300              add     1 to Ws-Missing-Count
044400              set     Mi-Ix to Ws-Missing-Count
044500              move    Ci-Key to Mi-Tbl-Key (Mi-Ix)
044600              move    1 to Ws-Issue-Sev-Ix
044700              move    spaces to Vi-Message
044800              string  "Citation key " Ci-Key
044900                      " is missing from the bibliography"
045000                      delimited by size into Vi-Message
045100              move    Ci-Key to Vi-Location
045200              perform aa039-Write-Issue
045300     end-if.
045400*
045500 aa024a-Find-Missing-Row.
045600     if       Mi-Tbl-Key (Mi-Ix) = Ci-Key
045700              set  Ws-Mi-Found to Mi-Ix
045800     end-if.
045900*
046000 aa030-Find-Unused.
046100     if       not Be-Cited (Be-Ix)
046200              add     1 to Ws-Unused-Count
046300              move    2 to Ws-Issue-Sev-Ix
046400              move    spaces to Vi-Message
046500              string  "Bibliography entry " Be-Tbl-Key (Be-Ix)
046600                      " is never cited"
046700                      delimited by size into Vi-Message
046800              move    Be-Tbl-Key (Be-Ix) to Vi-Location
046900              perform aa039-Write-Issue
047000     end-if.
047100*
047200 aa039-Write-Issue.
047300     move     Ws-Severity-Label (Ws-Issue-Sev-Ix) to Vi-Severity.
047400     move     "CITATION" to Vi-Category.
047500     write    Gk-Validation-Issue-Record.
047600     add      1 to Ws-Gk-Issue-Count.
047700*
047800* Print order - collect the cited entries in table order, then an
047900* exchange sort over the index table puts them into surname order
048000* without ever moving a Bib-Entry row itself.
048100*
048200 aa040-Build-Print-Order      section.
048300***************************************
048400*
048500     perform  aa041-Collect-One-Cited
048600               varying Be-Ix from 1 by 1
048700               until Be-Ix > Ws-Be-Count.
048800     compute  Ws-Unique-Keys = Ws-Used-Count + Ws-Missing-Count.
048900     if       Ws-Used-Count > 1
049000              perform  aa042-Sort-One-Pass
049100                        varying Or-Ix from 1 by 1
049200                        until Or-Ix > Ws-Used-Count - 1
049300     end-if.
049400*
049500 aa040-Exit.  exit section.
049600*
049700 aa041-Collect-One-Cited.
049800     if       Be-Cited (Be-Ix)
049900              add   1 to Ws-Used-Count
050000              set   Or-Ix to Ws-Used-Count
050100              set   Ws-Order-Be-Ix (Or-Ix) to Be-Ix
050200     end-if.
050300*
050400 aa042-Sort-One-Pass.
050500     perform  aa042a-Compare-One-Pair
050600               varying Or-Ix2 from 1 by 1
050700               until Or-Ix2 > Ws-Used-Count - Or-Ix.
050800*
050900 aa042a-Compare-One-Pair.
051000     if       Be-Tbl-Sort-Key (Ws-Order-Be-Ix (Or-Ix2)) >
051100              Be-Tbl-Sort-Key (Ws-Order-Be-Ix (Or-Ix2 + 1))
051200              move  Ws-Order-Be-Ix (Or-Ix2)     to Ws-Order-Temp
051300              move  Ws-Order-Be-Ix (Or-Ix2 + 1) to
051400                    Ws-Order-Be-Ix (Or-Ix2)
051500              move  Ws-Order-Temp               to
051600                    Ws-Order-Be-Ix (Or-Ix2 + 1)
051700     end-if.
051800*
051900 aa050-Report-Summary         section.
052000***************************************
052100*
052200     move     spaces to Print-Line.
052300     string   "Bibliography Cross-Check" delimited by size
052400              into Print-Line.
052500     write    Print-Line.
052600     move     spaces to Print-Line.
052700     write    Print-Line.
052800     move     Ws-Be-Count to Ws-Edit-Count.
052900     move     spaces to Print-Line.
053000     string   "Bibliography entries: " Ws-Edit-Count
053100              delimited by size into Print-Line.
053200     write    Print-Line.
053300     move     Ws-Total-Citations to Ws-Edit-Count.
053400     move     spaces to Print-Line.
053500     string   "Total citations: " Ws-Edit-Count
053600              delimited by size into Print-Line.
053700     write    Print-Line.
053800     move     Ws-Unique-Keys to Ws-Edit-Count.
053900     move     spaces to Print-Line.
054000     string   "Unique keys cited: " Ws-Edit-Count
054100              delimited by size into Print-Line.
054200     write    Print-Line.
054300     move     Ws-Missing-Count to Ws-Edit-Count.
054400     move     spaces to Print-Line.
054500     string   "Missing entries: " Ws-Edit-Count
054600              delimited by size into Print-Line.
054700     write    Print-Line.
054800     move     Ws-Unused-Count to Ws-Edit-Count.
054900     move     spaces to Print-Line.
055000     string   "Unused entries: " Ws-Edit-Count
055100              delimited by size into Print-Line.
055200     write    Print-Line.
055300     if       Ws-Missing-Count > zero
055400              perform  aa052-List-One-Missing-Key
055500                        varying Mi-Ix from 1 by 1
055600                        until Mi-Ix > Ws-Missing-Count
055700     end-if.
055800     if       Ws-Unused-Count > zero
055900              perform  aa054-List-One-Unused-Key
056000                        varying Be-Ix from 1 by 1
056100                        until Be-Ix > Ws-Be-Count
056200     end-if.
056300*
056400 aa050-Exit.  exit section.
056500*
056600 aa052-List-One-Missing-Key.
056700     move     spaces to Print-Line.
056800     string   "Missing: " Mi-Tbl-Key (Mi-Ix)
056900              delimited by size into Print-Line.
057000     write    Print-Line.
057100*
057200 aa054-List-One-Unused-Key.
057300     if       not Be-Cited (Be-Ix)
057400              move   spaces to Print-Line
057500              string "Unused: " Be-Tbl-Key (Be-Ix)
057600                     delimited by size into Print-Line
057700              write  Print-Line
057800     end-if.
057900*
058000 aa060-Report-Bibliography    section.
058100***************************************
058200*
058300     move     spaces to Print-Line.
058400     write    Print-Line.
058500     move     spaces to Print-Line.
058600     string   "Bibliography" delimited by size into Print-Line.
058700     write    Print-Line.
058800     move     spaces to Print-Line.
058900     write    Print-Line.
059000     if       Ws-Used-Count > zero
059100              perform  aa061-Print-One-Citation
059200                        varying Or-Ix from 1 by 1
059300                        until Or-Ix > Ws-Used-Count
059400     end-if.
059500*
059600 aa060-Exit.  exit section.
059700*
059800 aa061-Print-One-Citation.
059900     set      Be-Ix to Ws-Order-Be-Ix (Or-Ix).
060000     perform  aa062-Build-Author-Text.
060100     move     spaces to Ws-Citation-Text.
060200     evaluate Be-Tbl-Type (Be-Ix)
060300         when  "article"
060400               perform  aa064-Format-Article
060500         when  "book"
060600               perform  aa065-Format-Book
060700         when  "techreport"
060800         when  "misc"
060900               perform  aa066-Format-Techreport
061000         when  other
061100               perform  aa067-Format-Other
061200     end-evaluate.
061300     move     spaces to Print-Line.
061400     string   Ws-Citation-Text delimited by size into Print-Line.
061500     write    Print-Line.
061600*
061700 aa062-Build-Author-Text.
061800     move     spaces to Ws-Author-Text.
061900     evaluate Be-Tbl-Author-Count (Be-Ix)
062000         when  1
062100               string  Be-Tbl-Author1 (Be-Ix)
062200                       delimited by size into Ws-Author-Text
062300         when  2
062400               string  Be-Tbl-Author1 (Be-Ix) " & "
062500                       Be-Tbl-Author2 (Be-Ix)
062600                       delimited by size into Ws-Author-Text
062700         when  other
062800               string  Be-Tbl-Author1 (Be-Ix) ", "
062900                       Be-Tbl-Author2 (Be-Ix) ", & "
063000                       Be-Tbl-Author3 (Be-Ix)
063100                       delimited by size into Ws-Author-Text
063200     end-evaluate.
063300*
063400 aa064-Format-Article.
063500     string   Ws-Author-Text " (" Be-Tbl-Display-Year (Be-Ix) "). "
063600              Be-Tbl-Title (Be-Ix) ". " Be-Tbl-Journal (Be-Ix)
063700              ", " Be-Tbl-Volume (Be-Ix) ", " Be-Tbl-Pages (Be-Ix)
063800              "."
063900              delimited by size into Ws-Citation-Text.
064000*
064100 aa065-Format-Book.
064200     string   Ws-Author-Text " (" Be-Tbl-Display-Year (Be-Ix) "). "
064300              Be-Tbl-Title (Be-Ix) ". " Be-Tbl-Publisher (Be-Ix) "."
064400              delimited by size into Ws-Citation-Text.
064500*
064600 aa066-Format-Techreport.
064700     string   Ws-Author-Text " (" Be-Tbl-Display-Year (Be-Ix) "). "
064800              Be-Tbl-Title (Be-Ix) ". " Be-Tbl-Publisher (Be-Ix)
064900              ". Retrieved from " Be-Tbl-Url (Be-Ix)
065000              delimited by size into Ws-Citation-Text.
065100*
065200 aa067-Format-Other.
065300     string   Ws-Author-Text " (" Be-Tbl-Display-Year (Be-Ix) "). "
065400              Be-Tbl-Title (Be-Ix) "."
065500              delimited by size into Ws-Citation-Text.
065600     if       Be-Tbl-Url (Be-Ix) not = spaces
065700              move    Ws-Citation-Text to Ws-Citation-Temp
065800              string  Ws-Citation-Temp " Retrieved from "
065900                      Be-Tbl-Url (Be-Ix)
066000                      delimited by size into Ws-Citation-Text
066100     end-if.
066200*
