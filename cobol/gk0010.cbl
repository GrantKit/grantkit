000100******************************************************************
000200*                                                                *
000300*              Grant Budget Calculator / Narrative Report        *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0010.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 04/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     04/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Computes the full multi-year grant budget
002200*                      from the Budget-Line file and the Grant
002300*                      Parms record - personnel, fringe, travel,
002400*                      equipment, participant support, other
002500*                      direct, indirect on a Mtdc base and the
002600*                      grand total - validates it against the
002700*                      funding caps and the fringe/indirect
002800*                      consistency rules, appends any findings to
002900*                      the Validation-Issue file and prints the
003000*                      budget narrative / summary report.
003100*
003200*    Called Modules.   None.
003300*    Files used :
003400*                      Gk-Grant-Parms-File.    One record per run.
003500*                      Gk-Budget-Line-File.    Budget line items.
003600*                      Gk-Validation-Issue-File.  Extend/append.
003700*                      Print-File.  Budget narrative report.
003800*
003900*    Error messages used.
004000*                      GK001 - GK004.
004100*
004200* Changes:
004300* 04/01/2026 vbc - 1.0.00 Created - started coding from pyrgstr.
004400* 10/01/2026 vbc -    .01 Added annual cap test, was only testing
004500*                         the total budget cap.
004600* 16/01/2026 vbc -    .02 Fringe consistency test was comparing
004700*                         the wrong sign on the difference.
004800* 22/01/2026 vbc -    .03 Added category % of grand total line
004900*                         under each category Total line.
005000* 30/01/2026 vbc - 1.0.04 Indirect-amount-supplied consistency
005100*                         check dropped - no such field exists on
005200*                         Grant-Parms, rule cannot fire here.
005300* 04/02/2026 vbc -    .05 Tidied up the loop constructs to the
005400*                         house out-of-line Perform Varying style
005500*                         and dropped the Function Integer-Part/
005600*                         Function Abs calls QA flagged - Comp
005700*                         fields truncate on their own and the
005800*                         sign flip is one Multiply statement.
005900*
006000******************************************************************
006100*
006200 environment             division.
006300*================================
006400*
006500 configuration section.
006600 special-names.
006700     class Gk-Numeric-Class is "0" thru "9".
006800*
006900 input-output             section.
007000 file-control.
007100 copy "selgkgpm.cob".
007200 copy "selgkbln.cob".
007300 copy "selgkvis.cob".
007400 copy "selgkprt.cob".
007500*
007600 data                     division.
007700*================================
007800*
007900 file section.
008000*
008100 copy "fdgkgpm.cob".
008200 copy "fdgkbln.cob".
008300 copy "fdgkvis.cob".
008400*
008500 fd  Print-File
008600     label record is standard
008700     record contains 132 characters
008800     data record is Print-Line.
008900 01  Print-Line            pic x(132).
009000*
009100 working-storage section.
009200*-----------------------
009300 77  prog-name             pic x(17) value "gk0010 (1.0.05)".
009400*
009500 copy "wsgkcal.cob".
009600 copy "wsgkfil.cob".
009700*
009800 01  WS-File-Status.
009900     03  Gp-File-Status    pic xx.
010000     03  Bl-File-Status    pic xx.
010100     03  Vi-File-Status    pic xx.
010200     03  Pr-File-Status    pic xx.
010300*
010400 01  WS-Switches.
010500     03  Ws-Bl-Eof-Sw      pic x      value "N".
010600         88  Bl-Eof                   value "Y".
010700*
010800 01  WS-Subscripts.
010900     03  Ws-Yr             pic 9      comp.
011000     03  Ws-Cat-Ix         pic 9      comp.
011100*
011200* Category code lookup table - rows 1-7 correspond to SK, OP, EQ,
011300* TD, TF, PS, OD in report letter order A..G.
011400*
011500 01  WS-Category-Code-List.
011600     03  Ws-Cat-Code-1     pic xx     value "SK".
011700     03  Ws-Cat-Code-2     pic xx     value "OP".
011800     03  Ws-Cat-Code-3     pic xx     value "EQ".
011900     03  Ws-Cat-Code-4     pic xx     value "TD".
012000     03  Ws-Cat-Code-5     pic xx     value "TF".
012100     03  Ws-Cat-Code-6     pic xx     value "PS".
012200     03  Ws-Cat-Code-7     pic xx     value "OD".
012300 01  WS-Category-Code-Table redefines WS-Category-Code-List.
012400     03  Ws-Cat-Code       pic xx     occurs 7.
012500*
012600* Per category / per year accumulators - primary table plus a
012700* named-row Redefines so the report paragraphs can refer to
012800* Ws-Sr-Year, Ws-Op-Year etc. directly.
012900*
013000 01  WS-Cat-Year-Table.
013100     03  Ws-Cat-Row        occurs 7.
013200         05  Ws-Cat-Year-Amt   pic s9(8)   occurs 5.
013300 01  WS-Cat-Year-Named redefines WS-Cat-Year-Table.
013400     03  Ws-Sr-Row.
013500         05  Ws-Sr-Year    pic s9(8)   occurs 5.
013600     03  Ws-Op-Row.
013700         05  Ws-Op-Year    pic s9(8)   occurs 5.
013800     03  Ws-Eq-Row.
013900         05  Ws-Eq-Year    pic s9(8)   occurs 5.
014000     03  Ws-Td-Row.
014100         05  Ws-Td-Year    pic s9(8)   occurs 5.
014200     03  Ws-Tf-Row.
014300         05  Ws-Tf-Year    pic s9(8)   occurs 5.
014400     03  Ws-Ps-Row.
014500         05  Ws-Ps-Year    pic s9(8)   occurs 5.
014600     03  Ws-Od-Row.
014700         05  Ws-Od-Year    pic s9(8)   occurs 5.
014800*
014900 01  WS-Derived-Year-Amts.
015000     03  Ws-Fringe-Year    pic s9(8)   occurs 5.
015100     03  Ws-Direct-Year    pic s9(8)   occurs 5.
015200     03  Ws-Mtdc-Year      pic s9(8)   occurs 5.
015300     03  Ws-Indirect-Year  pic s9(8)   occurs 5.
015400     03  Ws-Yearly-Total   pic s9(8)   occurs 5.
015500*
015600 01  WS-Grand-Raw-Totals.
015700     03  Ws-Grand-Sr       pic s9(9).
015800     03  Ws-Grand-Op       pic s9(9).
015900     03  Ws-Grand-Eq       pic s9(9).
016000     03  Ws-Grand-Td       pic s9(9).
016100     03  Ws-Grand-Tf       pic s9(9).
016200     03  Ws-Grand-Ps       pic s9(9).
016300     03  Ws-Grand-Od       pic s9(9).
016310*
016320* The report's seven lettered categories are NOT the same as the
016330* seven Bl-Category codes above - category C on the report is
016340* the computed Fringe Benefits figure (not a Budget Line category
016350* at all) and category E is Travel Domestic and Travel Foreign
016360* combined into one line - so a second, report-shaped total is
016370* built by Aa033-Build-Report-Totals below.
016380*
016390 01  WS-Report-Grand-Totals.
016400     03  Ws-Grand-Cat-Sr   pic s9(9).
016410     03  Ws-Grand-Cat-Op   pic s9(9).
016420     03  Ws-Grand-Cat-Fr   pic s9(9).
016430     03  Ws-Grand-Cat-Eq   pic s9(9).
016440     03  Ws-Grand-Cat-Tv   pic s9(9).
016450     03  Ws-Grand-Cat-Ps   pic s9(9).
016460     03  Ws-Grand-Cat-Od   pic s9(9).
016470 01  WS-Grand-Cat-Array redefines WS-Report-Grand-Totals.
016480     03  Ws-Grand-Cat      pic s9(9)   occurs 7.
016490*
016500* Per-year figures for the same seven report categories, built
016510* alongside the grand totals above.
016520*
016530 01  WS-Report-Year-Table.
016540     03  Ws-Report-Cat-Row occurs 7.
016550         05  Ws-Report-Year-Amt  pic s9(8)  occurs 5.
016600*
016700 01  WS-Grand-Totals.
016800     03  Ws-Grand-Fringe   pic s9(9).
016900     03  Ws-Grand-Direct   pic s9(9).
017000     03  Ws-Grand-Indirect pic s9(9).
017100     03  Ws-Grand-Total    pic s9(9).
017200*
017300 01  WS-Cap-Fields.
017400     03  Ws-Effective-Cap  pic 9(8).
017500     03  Ws-Headroom       pic s9(9).
017600     03  Ws-Headroom-Pct   pic s999v9.
017700*
017800 01  WS-Work-Fields.
017900     03  Ws-Effective-Amt     pic s9(7).
018000     03  Ws-Expected-Fringe   pic s9(8).
018100     03  Ws-Fringe-Diff       pic s9(8).
018200     03  Ws-Cat-Pct           pic s999v9.
018300     03  Ws-Over-Amt          pic s9(9).
018400     03  Ws-Rec-Cnt           binary-long unsigned value zero.
018500*
018600 01  WS-Edit-Fields.
018700     03  Ws-Edit-9            pic z,zzz,zz9   value zero.
018800     03  Ws-Edit-9b           pic z,zzz,zz9   value zero.
018900     03  Ws-Edit-9-Signed     pic -z,zzz,zz9  value zero.
019000     03  Ws-Edit-Pct          pic -zz9.9      value zero.
019100     03  Ws-Edit-Cat-Pct      pic zz9.9       value zero.
019200     03  Ws-Edit-Rate-Pct     pic zz9.9       value zero.
019300     03  Ws-Edit-Yr           pic 9           value zero.
019400*
019500 01  Error-Messages.
019600     03  GK001         pic x(40) value
019700         "GK001 Grant Parms file not found -".
019800     03  GK002         pic x(40) value
019900         "GK002 Read of Grant Parms record error -".
020000     03  GK003         pic x(40) value
020100         "GK003 Budget Line file not found -".
020200     03  GK004         pic x(35) value
020300         "GK004 No budget line data to read -".
020400*
020500 01  WS-Report-Heading-1  pic x(60)  value
020600     "GRANTKIT Budget Narrative / Summary Report".
020700 01  WS-Indirect-Heading  pic x(20)  value
020800     "I. Indirect Costs".
020900 01  WS-Category-Title-List.
021000     03  Ws-Cat-Title-1   pic x(24) value "A Senior Personnel".
021100     03  Ws-Cat-Title-2   pic x(24) value "B Other Personnel".
021200     03  Ws-Cat-Title-3   pic x(24) value "C Fringe Benefits".
021300     03  Ws-Cat-Title-4   pic x(24) value "D Equipment".
021400     03  Ws-Cat-Title-5   pic x(24) value "E Travel".
021500     03  Ws-Cat-Title-6   pic x(24) value "F Participant Support".
021600     03  Ws-Cat-Title-7   pic x(24) value "G Other Direct Costs".
021700 01  WS-Category-Title-Table redefines WS-Category-Title-List.
021800     03  Ws-Cat-Title     pic x(24) occurs 7.
021900*
022000 procedure division.
022100*====================
022200*
022300 aa000-Main                  section.
022400***********************************
022500*
022600     move     zero to Ws-Rec-Cnt.
022700     perform  aa010-Open-Files.
022800     perform  aa020-Accumulate-Lines.
022900     perform  aa030-Derive-Totals.
023000     perform  aa040-Validate-Caps.
023100     perform  aa045-Validate-Consistency.
023200     perform  aa050-Report-Budget.
023300     close    Gk-Budget-Line-File
023400              Gk-Validation-Issue-File
023500              Print-File.
023600     goback.
023700*
023800 aa000-Exit.  exit section.
023900*
024000 aa010-Open-Files             section.
024100*************************************
024200*
024300     open     input  Gk-Grant-Parms-File.
024400     if       Gp-File-Status not = "00"
024500              display  GK001 Gk-File-02 Gp-File-Status
024600              goback   returning 1
024700     end-if.
024800     read     Gk-Grant-Parms-File
024900         at end
025000              display  GK002 Gp-File-Status
025100              close    Gk-Grant-Parms-File
025200              goback   returning 6
025300     end-read.
025400     close    Gk-Grant-Parms-File.
025500*
025600     open     input  Gk-Budget-Line-File.
025700     if       Bl-File-Status not = "00"
025800              display  GK003 Gk-File-01 Bl-File-Status
025900              goback   returning 3
026000     end-if.
026100*
026200     open     extend Gk-Validation-Issue-File.
026300     if       Vi-File-Status not = "00"
026400              open  output Gk-Validation-Issue-File
026500     end-if.
026600*
026700     open     output Print-File.
026800*
026900 aa010-Exit.  exit section.
027000*
027100 aa020-Accumulate-Lines       section.
027200*************************************
027300*
027400* Reads Budget-Line end to end, resolving the effective amount
027500* for each year 1..Gp-Years per the rule on the record layout,
027600* and adding it into the category row for that year.
027700*
027800     perform  aa021-Read-Budget-Line.
027900     perform  aa022-Accumulate-One-Line
028000         until Bl-Eof.
028100*
028200 aa020-Exit.  exit section.
028300*
028400 aa021-Read-Budget-Line.
028500     read     Gk-Budget-Line-File
028600         at end
028700              set  Bl-Eof to true
028800     end-read.
028900*
029000 aa022-Accumulate-One-Line.
029100     move     1 to Ws-Cat-Ix.
029200     perform  aa022a-Bump-Cat-Ix
029300               until Ws-Cat-Ix > 7
029400                  or Bl-Category = Ws-Cat-Code (Ws-Cat-Ix).
029500     if       Ws-Cat-Ix < 8
029600              add     1 to Ws-Rec-Cnt
029700              perform aa024-Add-Year-Amt
029800                       varying Ws-Yr from 1 by 1
029900                       until Ws-Yr > Gp-Years
030000     end-if.
030100     perform  aa021-Read-Budget-Line.
030200*
030300 aa022a-Bump-Cat-Ix.
030400     add      1 to Ws-Cat-Ix.
030500*
030600 aa023-Resolve-Effective-Amt.
030700     if       Bl-Year-Flag (Ws-Yr) = "Y"
030800              move  Bl-Year-Amt (Ws-Yr) to Ws-Effective-Amt
030900     else
031000              if    Ws-Cat-Ix = 1 or Ws-Cat-Ix = 2
031100                    move  zero to Ws-Effective-Amt
031200              else
031300                    move  Bl-Funds-Per-Year to Ws-Effective-Amt
031400              end-if
031500     end-if.
031600*
031700 aa024-Add-Year-Amt.
031800     perform  aa023-Resolve-Effective-Amt.
031900     add      Ws-Effective-Amt to
032000              Ws-Cat-Year-Amt (Ws-Cat-Ix, Ws-Yr).
032100*
032200 aa030-Derive-Totals          section.
032300*************************************
032400*
032500     perform  aa030a-Derive-One-Year
032600               varying Ws-Yr from 1 by 1
032700               until Ws-Yr > Gp-Years.
032800     add      Ws-Sr-Year (1) Ws-Sr-Year (2) Ws-Sr-Year (3)
032900              Ws-Sr-Year (4) Ws-Sr-Year (5) giving Ws-Grand-Sr.
033000     add      Ws-Op-Year (1) Ws-Op-Year (2) Ws-Op-Year (3)
033100              Ws-Op-Year (4) Ws-Op-Year (5) giving Ws-Grand-Op.
033200     add      Ws-Eq-Year (1) Ws-Eq-Year (2) Ws-Eq-Year (3)
033300              Ws-Eq-Year (4) Ws-Eq-Year (5) giving Ws-Grand-Eq.
033400     add      Ws-Td-Year (1) Ws-Td-Year (2) Ws-Td-Year (3)
033500              Ws-Td-Year (4) Ws-Td-Year (5) giving Ws-Grand-Td.
033600     add      Ws-Tf-Year (1) Ws-Tf-Year (2) Ws-Tf-Year (3)
033700              Ws-Tf-Year (4) Ws-Tf-Year (5) giving Ws-Grand-Tf.
033800     add      Ws-Ps-Year (1) Ws-Ps-Year (2) Ws-Ps-Year (3)
033900              Ws-Ps-Year (4) Ws-Ps-Year (5) giving Ws-Grand-Ps.
034000     add      Ws-Od-Year (1) Ws-Od-Year (2) Ws-Od-Year (3)
034100              Ws-Od-Year (4) Ws-Od-Year (5) giving Ws-Grand-Od.
034200     add      Ws-Fringe-Year (1) Ws-Fringe-Year (2)
034300              Ws-Fringe-Year (3) Ws-Fringe-Year (4)
034400              Ws-Fringe-Year (5) giving Ws-Grand-Fringe.
034500     add      Ws-Direct-Year (1) Ws-Direct-Year (2)
034600              Ws-Direct-Year (3) Ws-Direct-Year (4)
034700              Ws-Direct-Year (5) giving Ws-Grand-Direct.
034800     add      Ws-Indirect-Year (1) Ws-Indirect-Year (2)
034900              Ws-Indirect-Year (3) Ws-Indirect-Year (4)
035000              Ws-Indirect-Year (5) giving Ws-Grand-Indirect.
035100     add      Ws-Grand-Direct Ws-Grand-Indirect
035200              giving Ws-Grand-Total.
035210     move     Ws-Grand-Sr to Ws-Grand-Cat-Sr.
035220     move     Ws-Grand-Op to Ws-Grand-Cat-Op.
035230     move     Ws-Grand-Fringe to Ws-Grand-Cat-Fr.
035240     move     Ws-Grand-Eq to Ws-Grand-Cat-Eq.
035250     add      Ws-Grand-Td Ws-Grand-Tf giving Ws-Grand-Cat-Tv.
035260     move     Ws-Grand-Ps to Ws-Grand-Cat-Ps.
035270     move     Ws-Grand-Od to Ws-Grand-Cat-Od.
035280     perform  aa033-Build-Report-Year
035290               varying Ws-Yr from 1 by 1
035295               until Ws-Yr > Gp-Years.
035300*
035400 aa030-Exit.  exit section.
035500*
035600 aa030a-Derive-One-Year.
035700     perform  aa031-Derive-Fringe.
035800     perform  aa032-Derive-Direct-And-Indirect.
035850*
035860 aa033-Build-Report-Year.
035870     move     Ws-Sr-Year (Ws-Yr) to
035872              Ws-Report-Year-Amt (1, Ws-Yr).
035874     move     Ws-Op-Year (Ws-Yr) to
035876              Ws-Report-Year-Amt (2, Ws-Yr).
035878     move     Ws-Fringe-Year (Ws-Yr) to
035880              Ws-Report-Year-Amt (3, Ws-Yr).
035882     move     Ws-Eq-Year (Ws-Yr) to
035884              Ws-Report-Year-Amt (4, Ws-Yr).
035886     add      Ws-Td-Year (Ws-Yr) Ws-Tf-Year (Ws-Yr)
035888              giving Ws-Report-Year-Amt (5, Ws-Yr).
035890     move     Ws-Ps-Year (Ws-Yr) to
035892              Ws-Report-Year-Amt (6, Ws-Yr).
035894     move     Ws-Od-Year (Ws-Yr) to
035896              Ws-Report-Year-Amt (7, Ws-Yr).
035898*
036000 aa031-Derive-Fringe.
036100     if       Gp-Fringe-Flag (Ws-Yr) = "Y"
036200              move  Gp-Fringe-Amt (Ws-Yr) to
036300                    Ws-Fringe-Year (Ws-Yr)
036400     else
036500              if    Gp-Fringe-Rate > zero
036600* Target is an integer Picture with no Rounded clause, so the
036700* fractional cents from the rate multiply drop off on their own.
036800                    compute Ws-Fringe-Year (Ws-Yr) =
036900                            Gp-Fringe-Rate *
037000                            (Ws-Sr-Year (Ws-Yr) +
037100                             Ws-Op-Year (Ws-Yr))
037200              else
037300                    move  zero to Ws-Fringe-Year (Ws-Yr)
037400              end-if
037500     end-if.
037600*
037700 aa032-Derive-Direct-And-Indirect.
037800     compute Ws-Direct-Year (Ws-Yr) =
037900             Ws-Sr-Year (Ws-Yr) + Ws-Op-Year (Ws-Yr) +
038000             Ws-Fringe-Year (Ws-Yr) + Ws-Eq-Year (Ws-Yr) +
038100             Ws-Td-Year (Ws-Yr) + Ws-Tf-Year (Ws-Yr) +
038200             Ws-Ps-Year (Ws-Yr) + Ws-Od-Year (Ws-Yr).
038300     compute Ws-Mtdc-Year (Ws-Yr) =
038400             Ws-Direct-Year (Ws-Yr) - Ws-Eq-Year (Ws-Yr) -
038500             Ws-Ps-Year (Ws-Yr).
038600     compute Ws-Indirect-Year (Ws-Yr) =
038700             Ws-Mtdc-Year (Ws-Yr) * Gp-Indirect-Rate.
038800     compute Ws-Yearly-Total (Ws-Yr) =
038900             Ws-Direct-Year (Ws-Yr) + Ws-Indirect-Year (Ws-Yr).
039000*
039100 aa040-Validate-Caps          section.
039200*************************************
039300*
039400     move     1500000 to Ws-Effective-Cap.
039500     if       Gp-Budget-Cap > zero
039600              move  Gp-Budget-Cap to Ws-Effective-Cap
039700     end-if.
039800     if       Gp-Budget-Cap > zero
039900         and  Ws-Grand-Total > Gp-Budget-Cap
040000              subtract Gp-Budget-Cap from Ws-Grand-Total
040100                       giving Ws-Over-Amt
040200              move     "ERROR"      to Vi-Severity
040300              move     "BUDGET-CAP" to Vi-Category
040400              move     Ws-Grand-Total to Ws-Edit-9
040500              move     Gp-Budget-Cap  to Ws-Edit-9b
040600              move     Ws-Over-Amt    to Ws-Edit-9-Signed
040700              string   "Total budget $" Ws-Edit-9
040800                       " exceeds total cap $" Ws-Edit-9b
040900                       " (over by $" Ws-Edit-9-Signed ")"
041000                       delimited by size into Vi-Message
041100              move     "Grand Total" to Vi-Location
041200              perform  aa041-Write-Issue
041300     end-if.
041400     if       Gp-Annual-Cap > zero
041500              perform  aa042-Check-Annual-Cap
041600                        varying Ws-Yr from 1 by 1
041700                        until Ws-Yr > Gp-Years
041800     end-if.
041900*
042000 aa040-Exit.  exit section.
042100*
042200 aa041-Write-Issue.
042300     write    Gk-Validation-Issue-Record.
042400     add      1 to Ws-Gk-Issue-Count.
042500*
042600 aa042-Check-Annual-Cap.
042700     if       Ws-Yearly-Total (Ws-Yr) > Gp-Annual-Cap
042800              move     Ws-Yr to Ws-Edit-Yr
042900              move     "ERROR"      to Vi-Severity
043000              move     "ANNUAL-CAP" to Vi-Category
043100              move     Ws-Yearly-Total (Ws-Yr) to Ws-Edit-9
043200              string   "Year " Ws-Edit-Yr
043300                       " budget $" Ws-Edit-9
043400                       " exceeds the annual cap"
043500                       delimited by size into Vi-Message
043600              move     spaces to Vi-Location
043700              string   "Year " Ws-Edit-Yr
043800                       delimited by size into Vi-Location
043900              perform  aa041-Write-Issue
044000     end-if.
044100*
044200 aa045-Validate-Consistency   section.
044300*************************************
044400*
044500     if       Gp-Fringe-Rate > zero
044600              perform  aa046-Check-Fringe-Consistency
044700                        varying Ws-Yr from 1 by 1
044800                        until Ws-Yr > Gp-Years
044900     end-if.
045000*
045100* Note: the source calculator also compares an externally
045200* supplied indirect amount per year against the computed
045300* indirect, but Grant-Parms carries no such field on this
045400* system, so that check cannot fire here - see change log.
045500*
045600 aa045-Exit.  exit section.
045700*
045800 aa046-Check-Fringe-Consistency.
045900     if       Gp-Fringe-Flag (Ws-Yr) = "Y"
046000              compute Ws-Expected-Fringe =
046100                      Gp-Fringe-Rate *
046200                      (Ws-Sr-Year (Ws-Yr) + Ws-Op-Year (Ws-Yr))
046300              compute Ws-Fringe-Diff =
046400                      Ws-Expected-Fringe - Gp-Fringe-Amt (Ws-Yr)
046500              if      Ws-Fringe-Diff < zero
046600                      multiply -1 by Ws-Fringe-Diff
046700              end-if
046800              if      Ws-Fringe-Diff > 1
046900                      move    Ws-Yr to Ws-Edit-Yr
047000                      move    "WARNING" to Vi-Severity
047100                      move    "FRINGE"  to Vi-Category
047200                      move    Ws-Expected-Fringe to Ws-Edit-9
047300                      move    Gp-Fringe-Amt (Ws-Yr) to Ws-Edit-9b
047400                      string  "Year " Ws-Edit-Yr
047500                              " fringe expected $" Ws-Edit-9
047600                              " but actual $" Ws-Edit-9b
047700                              delimited by size into Vi-Message
047800                      move    spaces to Vi-Location
047900                      string  "Year " Ws-Edit-Yr
048000                              delimited by size into Vi-Location
048100                      perform aa041-Write-Issue
048200              end-if
048300     end-if.
048400*
048500 aa050-Report-Budget          section.
048600*************************************
048700*
048800     move     spaces to Print-Line.
048900     write    Print-Line from WS-Report-Heading-1.
049000     move     spaces to Print-Line.
049100     write    Print-Line.
049200*
049300     move     Ws-Grand-Total to Ws-Edit-9.
049400     move     spaces to Print-Line.
049500     string   "Total Budget    : $" Ws-Edit-9
049600              delimited by size into Print-Line.
049700     write    Print-Line.
049800     move     Ws-Effective-Cap to Ws-Edit-9.
049900     move     spaces to Print-Line.
050000     string   "Budget Cap      : $" Ws-Edit-9
050100              delimited by size into Print-Line.
050200     write    Print-Line.
050300*
050400     subtract Ws-Grand-Total from Ws-Effective-Cap
050500              giving Ws-Headroom.
050600     if       Ws-Effective-Cap not = zero
050700              compute Ws-Headroom-Pct rounded =
050800                      Ws-Headroom * 100 / Ws-Effective-Cap
050900     else
051000              move    zero to Ws-Headroom-Pct
051100     end-if.
051200     move     Ws-Headroom to Ws-Edit-9-Signed.
051300     move     Ws-Headroom-Pct to Ws-Edit-Pct.
051400     move     spaces to Print-Line.
051500     string   "Headroom        : $" Ws-Edit-9-Signed
051600              " (" Ws-Edit-Pct "%)" delimited by size
051700              into Print-Line.
051800     write    Print-Line.
051900*
052000     if       Ws-Headroom < zero
052100              move    Ws-Headroom to Ws-Edit-9-Signed
052200              move    spaces to Print-Line
052300              string  "  *** Over budget by $" Ws-Edit-9-Signed
052400                      delimited by size into Print-Line
052500              write   Print-Line
052600     else
052700              if      Ws-Headroom-Pct < 10
052800                      move    spaces to Print-Line
052900                      string  "  *** Low headroom remaining"
053000                              delimited by size into Print-Line
053100                      write   Print-Line
053200              end-if
053300     end-if.
053400*
053500     move     Ws-Grand-Direct to Ws-Edit-9.
053600     move     spaces to Print-Line.
053700     string   "Direct Costs    : $" Ws-Edit-9
053800              delimited by size into Print-Line.
053900     write    Print-Line.
054000     move     Ws-Grand-Indirect to Ws-Edit-9.
054100     move     spaces to Print-Line.
054200     string   "Indirect Costs  : $" Ws-Edit-9
054300              delimited by size into Print-Line.
054400     write    Print-Line.
054500     move     spaces to Print-Line.
054600     write    Print-Line.
054700*
054800     perform  aa051-Report-One-Category
054900               varying Ws-Cat-Ix from 1 by 1
055000               until Ws-Cat-Ix > 7.
055100*
055200     perform  aa052-Report-Indirect.
055300*
055400     move     spaces to Print-Line.
055500     write    Print-Line.
055600     move     Ws-Grand-Direct to Ws-Edit-9.
055700     move     spaces to Print-Line.
055800     string   "Total Direct Costs   : $" Ws-Edit-9
055900              delimited by size into Print-Line.
056000     write    Print-Line.
056100     move     Ws-Grand-Indirect to Ws-Edit-9.
056200     move     spaces to Print-Line.
056300     string   "Total Indirect Costs : $" Ws-Edit-9
056400              delimited by size into Print-Line.
056500     write    Print-Line.
056600     move     Ws-Grand-Total to Ws-Edit-9.
056700     move     spaces to Print-Line.
056800     string   "Grand Total           : $" Ws-Edit-9
056900              delimited by size into Print-Line.
057000     write    Print-Line.
057100*
057200 aa050-Exit.  exit section.
057300*
057400 aa051-Report-One-Category.
057500     if       Ws-Grand-Cat (Ws-Cat-Ix) not = zero
057600              move     spaces to Print-Line
057700              write    Print-Line from Ws-Cat-Title (Ws-Cat-Ix)
057800              perform  aa051a-Report-One-Year-Line
057900                        varying Ws-Yr from 1 by 1
058000                        until Ws-Yr > Gp-Years
058100              move     Ws-Grand-Cat (Ws-Cat-Ix) to Ws-Edit-9
058200              move     spaces to Print-Line
058300              string   "  Total: $" Ws-Edit-9
058400                       delimited by size into Print-Line
058500              write    Print-Line
058600              if       Ws-Grand-Total not = zero
058700                       compute Ws-Cat-Pct rounded =
058800                               Ws-Grand-Cat (Ws-Cat-Ix) * 100 /
058900                               Ws-Grand-Total
059000                       move    Ws-Cat-Pct to Ws-Edit-Cat-Pct
059100                       move    spaces to Print-Line
059200                       string  "  Pct of Grand Total: "
059300                               Ws-Edit-Cat-Pct "%"
059400                               delimited by size into Print-Line
059500                       write   Print-Line
059600              end-if
059700     end-if.
059800*
059900 aa051a-Report-One-Year-Line.
060000     move     Ws-Report-Year-Amt (Ws-Cat-Ix, Ws-Yr) to Ws-Edit-9.
060100     move     Ws-Yr to Ws-Edit-Yr.
060200     move     spaces to Print-Line.
060300     string   "  Year " Ws-Edit-Yr ": $" Ws-Edit-9
060400              delimited by size into Print-Line.
060500     write    Print-Line.
060600*
060700 aa052-Report-Indirect.
060800     move     spaces to Print-Line.
060900     write    Print-Line from WS-Indirect-Heading.
061000     compute  Ws-Edit-Rate-Pct = Gp-Indirect-Rate * 100.
061100     move     spaces to Print-Line.
061200     string   "  Rate: " Ws-Edit-Rate-Pct "% on Mtdc"
061300              delimited by size into Print-Line.
061400     write    Print-Line.
061500     perform  aa052a-Report-One-Indirect-Line
061600               varying Ws-Yr from 1 by 1
061700               until Ws-Yr > Gp-Years.
061800*
061900 aa052a-Report-One-Indirect-Line.
062000     move     Ws-Indirect-Year (Ws-Yr) to Ws-Edit-9.
062100     move     Ws-Yr to Ws-Edit-Yr.
062200     move     spaces to Print-Line.
062300     string   "  Year " Ws-Edit-Yr ": $" Ws-Edit-9
062400              delimited by size into Print-Line.
062500     write    Print-Line.
062600*
