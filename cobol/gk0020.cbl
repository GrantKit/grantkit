000100******************************************************************
000200*                                                                *
000300*                    Grant Travel Cost Report                    *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0020.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 06/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     06/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Prices out every trip on the Travel Trip
002200*                      file using the GSA-style per-diem rules -
002300*                      lodging nights, M&IE with the 75% first
002400*                      and last day rule, round-trip airfare -
002500*                      resolving rates explicit on the trip, else
002600*                      from the Per Diem table, else the shop
002700*                      fallback of $200.00 lodging / $79.00 M&IE.
002800*                      Treats the travel total as one Mtdc-based
002900*                      budget category in its own right and flags
003000*                      an over-cap finding the same way gk0010
003100*                      does for the whole budget.
003200*
003300*    Called Modules.   None.
003400*    Files used :
003500*                      Gk-Grant-Parms-File.   One record per run.
003600*                      Gk-Perdiem-File.       Loaded to table.
003700*                      Gk-Travel-Trip-File.   One per trip.
003800*                      Gk-Validation-Issue-File.  Extend.
003900*                      Print-File.  Travel cost report.
004000*
004100*    Error messages used.
004200*                      GK005 - GK008.
004300*
004400* Changes:
004500* 06/01/2026 vbc - 1.0.00 Created.
004600* 12/01/2026 vbc -    .01 Per diem table was not catering for a
004700*                         trip with no matching city/state/Fy row
004800*                         - Pd-Found switch added.
004900* 19/01/2026 vbc -    .02 Single day trips were getting zero M&IE,
005000*                         should be one day at 75%.
005100*
005200******************************************************************
005300*
005400 environment             division.
005500*================================
005600*
005700 configuration section.
005800 special-names.
005900     class Gk-Numeric-Class is "0" thru "9".
006000*
006100 input-output             section.
006200 file-control.
006300 copy "selgkgpm.cob".
006400 copy "selgkpdm.cob".
006500 copy "selgktrp.cob".
006600 copy "selgkvis.cob".
006700 copy "selgkprt.cob".
006800*
006900 data                     division.
007000*================================
007100*
007200 file section.
007300*
007400 copy "fdgkgpm.cob".
007500 copy "fdgkpdm.cob".
007600 copy "fdgktrp.cob".
007700 copy "fdgkvis.cob".
007800*
007900 fd  Print-File
008000     label record is standard
008100     record contains 132 characters
008200     data record is Print-Line.
008300 01  Print-Line            pic x(132).
008400*
008500 working-storage section.
008600*-----------------------
008700 77  prog-name             pic x(17) value "gk0020 (1.0.02)".
008800*
008900 copy "wsgkcal.cob".
009000 copy "wsgkfil.cob".
009100*
009200 01  WS-File-Status.
009300     03  Gp-File-Status    pic xx.
009400     03  Pd-File-Status    pic xx.
009500     03  Tr-File-Status    pic xx.
009600     03  Vi-File-Status    pic xx.
009700     03  Pr-File-Status    pic xx.
009800*
009900 01  WS-Switches.
010000     03  Ws-Pd-Load-Eof-Sw pic x      value "N".
010100         88  Pd-Load-Eof              value "Y".
010200     03  Ws-Tr-Eof-Sw      pic x      value "N".
010300         88  Tr-Eof                   value "Y".
010400     03  Ws-Pd-Found-Sw    pic x      value "N".
010500         88  Pd-Found                 value "Y".
010600         88  Pd-Not-Found             value "N".
010700*
010800 01  WS-Subscripts.
010900     03  Ws-Pd-Count       pic 9(3)   comp value zero.
011000     03  Ws-Rate-Ix        pic 9      comp.
011100*
011200* Per diem reference table, loaded once from Gk-Perdiem-File and
011300* binary searched by city/state/Fy for the rest of the run - same
011400* Occurs Depending On / Search All habit as the Wage table in
011500* gk0030.
011600*
011700 01  WS-Perdiem-Table.
011800     03  Pd-Tbl-Entry  occurs 1 to 500 times
011900                        depending on Ws-Pd-Count
012000                        ascending key is Pd-Tbl-City
012100                                         Pd-Tbl-State
012200                                         Pd-Tbl-Fy
012300                        indexed by Pd-Ix.
012400         05  Pd-Tbl-City       pic x(20).
012500         05  Pd-Tbl-State      pic xx.
012600         05  Pd-Tbl-Fy         pic 9(4).
012700         05  Pd-Tbl-Lodging    pic 9(5)v99.
012800         05  Pd-Tbl-Mie        pic 9(5)v99.
012900*
013000* The three rate-pair views below let Aa023-Resolve-One-Rate work
013100* the lodging and M&IE rate through the same paragraph twice
013200* (subscript 1 = lodging, 2 = M&IE) instead of duplicating the
013300* resolution logic for each.
013400*
013500 01  WS-Explicit-Rates-List.
013600     03  Ws-Explicit-Lodging   pic 9(5)v99.
013700     03  Ws-Explicit-Mie       pic 9(5)v99.
013800 01  WS-Explicit-Rates redefines WS-Explicit-Rates-List.
013900     03  Ws-Explicit-Rate      pic 9(5)v99   occurs 2.
014000*
014100 01  WS-Table-Rates-List.
014200     03  Ws-Table-Lodging      pic 9(5)v99.
014300     03  Ws-Table-Mie          pic 9(5)v99.
014400 01  WS-Table-Rates redefines WS-Table-Rates-List.
014500     03  Ws-Table-Rate         pic 9(5)v99   occurs 2.
014600*
014700 01  WS-Fallback-Rates-List.
014800     03  Ws-Fallback-Lodging   pic 9(5)v99   value 200.00.
014900     03  Ws-Fallback-Mie       pic 9(5)v99   value 79.00.
015000 01  WS-Fallback-Rates redefines WS-Fallback-Rates-List.
015100     03  Ws-Fallback-Rate      pic 9(5)v99   occurs 2.
015200*
015300 01  WS-Effective-Rates-List.
015400     03  Ws-Effective-Lodging  pic 9(5)v99.
015500     03  Ws-Effective-Mie      pic 9(5)v99.
015600 01  WS-Effective-Rates redefines WS-Effective-Rates-List.
015700     03  Ws-Effective-Rate     pic 9(5)v99   occurs 2.
015800*
015900 01  WS-Trip-Work-Fields.
016000     03  Ws-Nights             pic 9(3)      comp.
016100     03  Ws-Lodging-Cost       pic s9(7)v99.
016200     03  Ws-Mie-Per-Traveler   pic s9(5)v99.
016300     03  Ws-Mie-Cost           pic s9(7)v99.
016400     03  Ws-Airfare-Cost       pic s9(7)v99.
016500     03  Ws-Trip-Total         pic s9(8)v99.
016600*
016700 01  WS-Travel-Totals.
016800     03  Ws-Trip-Cnt           binary-long unsigned value zero.
016900     03  Ws-Grand-Travel-Cost  pic s9(9)v99  value zero.
017000     03  Ws-Travel-Direct      pic s9(9).
017100     03  Ws-Travel-Indirect    pic s9(9).
017200     03  Ws-Travel-Total       pic s9(9).
017300     03  Ws-Over-Amt           pic s9(9).
017400*
017500 01  WS-Edit-Fields.
017600     03  Ws-Edit-9             pic z,zzz,zz9         value zero.
017700     03  Ws-Edit-9b            pic z,zzz,zz9         value zero.
017800     03  Ws-Edit-9c            pic z,zzz,zz9         value zero.
017900     03  Ws-Edit-9-2           pic z,zzz,zz9.99      value zero.
018000     03  Ws-Edit-99            pic z9                value zero.
018100     03  Ws-Edit-999           pic zz9               value zero.
018200*
018300 01  Error-Messages.
018400     03  GK005         pic x(40) value
018500         "GK005 Grant Parms file not found -".
018600     03  GK006         pic x(40) value
018700         "GK006 Read of Grant Parms record error -".
018800     03  GK007         pic x(40) value
018900         "GK007 Perdiem file not found -".
019000     03  GK008         pic x(40) value
019100         "GK008 Travel Trip file not found -".
019200*
019300 01  WS-Report-Heading-1  pic x(40)  value
019400     "GRANTKIT Travel Cost Report".
019500 01  WS-Report-Column-Heads pic x(100) value
019600     "Description                    Trv Days  Nts     Lodging
019700-        "     M&IE    Airfare       Total".
019800*
019900 procedure division.
020000*====================
020100*
020200 aa000-Main                  section.
020300***********************************
020400*
020500     perform  aa010-Open-Files.
020600     perform  aa015-Load-Perdiem-Table.
020700     move     spaces to Print-Line.
020800     write    Print-Line from WS-Report-Heading-1.
020900     move     spaces to Print-Line.
021000     write    Print-Line.
021100     write    Print-Line from WS-Report-Column-Heads.
021200     perform  aa020-Process-Trips.
021300     perform  aa030-Report-Grand-Total.
021400     close    Gk-Perdiem-File
021500              Gk-Travel-Trip-File
021600              Gk-Validation-Issue-File
021700              Print-File.
021800     goback.
021900*
022000 aa000-Exit.  exit section.
022100*
022200 aa010-Open-Files             section.
022300*************************************
022400*
022500     open     input  Gk-Grant-Parms-File.
022600     if       Gp-File-Status not = "00"
022700              display  GK005 Gk-File-02 Gp-File-Status
022800              goback   returning 1
022900     end-if.
023000     read     Gk-Grant-Parms-File
023100         at end
023200              display  GK006 Gp-File-Status
023300              close    Gk-Grant-Parms-File
023400              goback   returning 6
023500     end-read.
023600     close    Gk-Grant-Parms-File.
023700*
023800     open     input  Gk-Perdiem-File.
023900     if       Pd-File-Status not = "00"
024000              display  GK007 Gk-File-08 Pd-File-Status
024100              goback   returning 7
024200     end-if.
024300*
024400     open     input  Gk-Travel-Trip-File.
024500     if       Tr-File-Status not = "00"
024600              display  GK008 Gk-File-07 Tr-File-Status
024700              goback   returning 8
024800     end-if.
024900*
025000     open     extend Gk-Validation-Issue-File.
025100     if       Vi-File-Status not = "00"
025200              open  output Gk-Validation-Issue-File
025300     end-if.
025400*
025500     open     output Print-File.
025600*
025700 aa010-Exit.  exit section.
025800*
025900 aa015-Load-Perdiem-Table     section.
026000*************************************
026100*
026200     perform  aa015a-Read-Perdiem.
026300     perform  aa015b-Add-Perdiem-Entry
026400         until Pd-Load-Eof.
026500     close    Gk-Perdiem-File.
026600*
026700 aa015-Exit.  exit section.
026800*
026900 aa015a-Read-Perdiem.
027000     read     Gk-Perdiem-File
027100         at end
027200              set  Pd-Load-Eof to true
027300     end-read.
027400*
027500 aa015b-Add-Perdiem-Entry.
027600     add      1 to Ws-Pd-Count.
027700     move     Pd-City    to Pd-Tbl-City (Ws-Pd-Count).
027800     move     Pd-State   to Pd-Tbl-State (Ws-Pd-Count).
027900     move     Pd-Fy      to Pd-Tbl-Fy (Ws-Pd-Count).
028000     move     Pd-Lodging to Pd-Tbl-Lodging (Ws-Pd-Count).
028100     move     Pd-Mie     to Pd-Tbl-Mie (Ws-Pd-Count).
028200     perform  aa015a-Read-Perdiem.
028300*
028400 aa020-Process-Trips          section.
028500*************************************
028600*
028700     perform  aa021-Read-Travel-Trip.
028800     perform  aa022-Process-One-Trip
028900         until Tr-Eof.
029000*
029100 aa020-Exit.  exit section.
029200*
029300 aa021-Read-Travel-Trip.
029400     read     Gk-Travel-Trip-File
029500         at end
029600              set  Tr-Eof to true
029700     end-read.
029800*
029900 aa022-Process-One-Trip.
030000     perform  aa023-Resolve-Rates.
030100     perform  aa024-Compute-Trip.
030200     add      Ws-Trip-Total to Ws-Grand-Travel-Cost.
030300     add      1 to Ws-Trip-Cnt.
030400     perform  aa026-Report-Detail.
030500     perform  aa021-Read-Travel-Trip.
030600*
030700 aa023-Resolve-Rates.
030800     move     Tr-Lodging-Rate to Ws-Explicit-Lodging.
030900     move     Tr-Mie-Rate     to Ws-Explicit-Mie.
031000     perform  aa023a-Check-Perdiem-Table.
031100     perform  aa023b-Resolve-One-Rate
031200               varying Ws-Rate-Ix from 1 by 1
031300               until Ws-Rate-Ix > 2.
031400*
031500 aa023a-Check-Perdiem-Table.
031600     set      Pd-Not-Found to true.
031700     move     zero to Ws-Table-Lodging Ws-Table-Mie.
031800     if       Ws-Pd-Count > zero
031900              set  Pd-Ix to 1
032000              search all Pd-Tbl-Entry
032100                  at end
032200                       set  Pd-Not-Found to true
032300                  when Pd-Tbl-City (Pd-Ix) = Tr-City
032400                   and Pd-Tbl-State (Pd-Ix) = Tr-State
032500                   and Pd-Tbl-Fy (Pd-Ix) = Tr-Fiscal-Year
032600                       set  Pd-Found to true
032700                       move Pd-Tbl-Lodging (Pd-Ix) to
032800                            Ws-Table-Lodging
032900                       move Pd-Tbl-Mie (Pd-Ix) to Ws-Table-Mie
033000              end-search
033100     end-if.
033200*
033300 aa023b-Resolve-One-Rate.
033400     if       Ws-Explicit-Rate (Ws-Rate-Ix) not = zero
033500              move  Ws-Explicit-Rate (Ws-Rate-Ix) to
033600                    Ws-Effective-Rate (Ws-Rate-Ix)
033700     else
033800              if    Pd-Found
033900                    move  Ws-Table-Rate (Ws-Rate-Ix) to
034000                          Ws-Effective-Rate (Ws-Rate-Ix)
034100              else
034200                    move  Ws-Fallback-Rate (Ws-Rate-Ix) to
034300                          Ws-Effective-Rate (Ws-Rate-Ix)
034400              end-if
034500     end-if.
034600*
034700 aa024-Compute-Trip.
034800     if       Tr-Days > zero
034900              subtract 1 from Tr-Days giving Ws-Nights
035000     else
035100              move  zero to Ws-Nights
035200     end-if.
035300     compute  Ws-Lodging-Cost =
035400              Ws-Nights * Ws-Effective-Lodging * Tr-Travelers.
035500     if       Tr-Days = 1
035600              compute Ws-Mie-Per-Traveler =
035700                      Ws-Effective-Mie * 0.75
035800     else
035900              compute Ws-Mie-Per-Traveler =
036000                      (Tr-Days - 2) * Ws-Effective-Mie +
036100                      2 * (Ws-Effective-Mie * 0.75)
036200     end-if.
036300     compute  Ws-Mie-Cost = Ws-Mie-Per-Traveler * Tr-Travelers.
036400     compute  Ws-Airfare-Cost = Tr-Airfare * Tr-Travelers.
036500     compute  Ws-Trip-Total =
036600              Ws-Lodging-Cost + Ws-Mie-Cost + Ws-Airfare-Cost.
036700*
036800 aa026-Report-Detail.
036900     move     Tr-Travelers to Ws-Edit-99.
037000     move     Tr-Days      to Ws-Edit-999.
037100     move     spaces to Print-Line.
037200     string   Tr-Description(1:30) " " Ws-Edit-99 " "
037300              Ws-Edit-999 delimited by size into Print-Line.
037400     move     Ws-Nights to Ws-Edit-999.
037500     move     Ws-Lodging-Cost to Ws-Edit-9-2.
037600     move     spaces to Print-Line (48:).
037700     string   Ws-Edit-999 "  " Ws-Edit-9-2
037800              delimited by size into Print-Line (48:).
037900     move     Ws-Mie-Cost to Ws-Edit-9-2.
038000     move     spaces to Print-Line (70:).
038100     string   Ws-Edit-9-2 delimited by size
038200              into Print-Line (70:).
038300     move     Ws-Airfare-Cost to Ws-Edit-9-2.
038400     move     spaces to Print-Line (88:).
038500     string   Ws-Edit-9-2 delimited by size
038600              into Print-Line (88:).
038700     move     Ws-Trip-Total to Ws-Edit-9-2.
038800     move     spaces to Print-Line (106:).
038900     string   Ws-Edit-9-2 delimited by size
039000              into Print-Line (106:).
039100     write    Print-Line.
039200*
039300 aa030-Report-Grand-Total     section.
039400*************************************
039500*
039600     move     spaces to Print-Line.
039700     write    Print-Line.
039800     move     Ws-Grand-Travel-Cost to Ws-Edit-9-2.
039900     move     spaces to Print-Line.
040000     string   "Travel Grand Total: $" Ws-Edit-9-2
040100              delimited by size into Print-Line.
040200     write    Print-Line.
040300*
040400     compute  Ws-Travel-Direct = Ws-Grand-Travel-Cost.
040500     compute  Ws-Travel-Indirect =
040600              Ws-Travel-Direct * Gp-Indirect-Rate.
040700     add      Ws-Travel-Direct Ws-Travel-Indirect
040800              giving Ws-Travel-Total.
040900     if       Gp-Budget-Cap > zero
041000         and  Ws-Travel-Total > Gp-Budget-Cap
041100              subtract Gp-Budget-Cap from Ws-Travel-Total
041200                       giving Ws-Over-Amt
041300              move     "WARNING"    to Vi-Severity
041400              move     "TRAVEL-CAP" to Vi-Category
041500              move     Ws-Travel-Total to Ws-Edit-9
041600              move     Gp-Budget-Cap   to Ws-Edit-9b
041700              move     Ws-Over-Amt     to Ws-Edit-9c
041800              string   "Travel category (with indirect) $"
041900                       Ws-Edit-9
042000                       " exceeds the budget cap of $"
042100                       Ws-Edit-9b
042200                       " by $" Ws-Edit-9c
042300                       delimited by size into Vi-Message
042400              move     "Travel Grand Total" to Vi-Location
042500              write    Gk-Validation-Issue-Record
042600              add      1 to Ws-Gk-Issue-Count
042700     end-if.
042800*
042900 aa030-Exit.  exit section.
043000*
