000100*******************************************
000200*                                          *
000300*  Record Definition For Section Text File *
000400*     One record per line of section text  *
000500*     Sorted by Section Id then Line No     *
000600*     Uses Section Id as control break key  *
000700*******************************************
000800*  File size 229 bytes.
000900*
001000* 04/01/26 vbc - Created.
001100*
001200 01  GK-Section-Text-Record.
001300     03  St-Section-Id         pic x(20).
001400     03  St-Line-No            pic 9(5).
001500     03  St-Text               pic x(200).
001600     03  filler                pic x(4).
001700*
