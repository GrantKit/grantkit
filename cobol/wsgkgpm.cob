000100*******************************************
000200*                                          *
000300*  Record Definition For Grant Parms File  *
000400*     One record per run - RRN = 1          *
000500*******************************************
000600*  File size 80 bytes.
000700*
000800* 04/01/26 vbc - Created.
000900* 09/01/26 vbc - Added Gp-Accepts-Markdown for Md-Val switch.
000950* 19/01/26 vbc - Filler was still sized for the pre-Markdown-switch
000960*                record, two bytes short of the stated/FD'd 80 -
000970*                corrected to x(12).
001000*
001100 01  GK-Grant-Parms-Record.
001200     03  Gp-Years              pic 9.
001300     03  Gp-Fringe-Rate        pic 9v9(4).
001400     03  Gp-Fringe-Amt         pic 9(7)    occurs 5.
001500     03  Gp-Fringe-Flag        pic x       occurs 5.
001600     03  Gp-Indirect-Rate      pic 9v9(4).
001700     03  Gp-Budget-Cap         pic 9(8).
001800     03  Gp-Annual-Cap         pic 9(8).
001900     03  Gp-Accepts-Markdown   pic x.
002000     03  filler                pic x(12).
002100*
