000100*******************************************
000200*                                          *
000300*  Record Definition For Travel Trip File  *
000400*     One record per trip                  *
000500*******************************************
000600*  File size 90 bytes.
000700*
000800* 06/01/26 vbc - Created.
000900* 14/01/26 vbc - Zero rate fields mean look-up via per-diem table
001000*                then fall back to 200.00 lodging / 79.00 m&ie.
001100*
001200 01  GK-Travel-Trip-Record.
001300     03  Tr-Description        pic x(30).
001400     03  Tr-Travelers          pic 99.
001500     03  Tr-Days               pic 999.
001600     03  Tr-Lodging-Rate       pic 9(5)v99.
001700     03  Tr-Mie-Rate           pic 9(5)v99.
001800     03  Tr-Airfare            pic 9(5)v99.
001900     03  Tr-City               pic x(20).
002000     03  Tr-State              pic xx.
002100     03  Tr-Fiscal-Year        pic 9(4).
002200     03  filler                pic x(8).
002300*
