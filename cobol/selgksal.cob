000100* 05/01/26 vbc - Created.
000200 select Gk-Salary-Check-File
000300     assign to "SALCHECK"
000400     organization is sequential
000500     file status is Sa-File-Status.
000600*
