000100* 04/01/26 vbc - Created.
000200 select Gk-Budget-Line-File
000300     assign to "BUDGLINE"
000400     organization is sequential
000500     file status is Bl-File-Status.
000600*
