000100* 04/01/26 vbc - Created - generic print file select, shared by
000200*                every Gk0nn0 report program. Each program owns
000300*                its own Fd/01 print-line layout - only the
000400*                Select clause is common, same as selprint.cob
000500*                is shared across the rest of ACAS.
000600 select Print-File
000700     assign to "PRTOUT"
000800     organization is sequential
000900     file status is Pr-File-Status.
001000*
