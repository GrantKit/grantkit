000100* 04/01/26 vbc - Created.
000200 fd  Gk-Grant-Parms-File
000300     label record is standard
000400     record contains 80 characters
000500     data record is Gk-Grant-Parms-Record.
000600*
000700 copy "wsgkgpm.cob".
000800*
