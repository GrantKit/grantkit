000100*********************************************
000200*                                            *
000300*  Record Definition For Validation Issue   *
000400*     File - Output - All Units Append Here  *
000500*********************************************
000600*  File size 180 bytes.
000700*
000800* 08/01/26 vbc - Created.
000900* 16/01/26 vbc - Widened Vi-Message to 120 - truncation was
001000*                clipping the cap-exceeded wording.
001100*
001200 01  GK-Validation-Issue-Record.
001300     03  Vi-Severity           pic x(7).
001400     03  Vi-Category           pic x(12).
001500     03  Vi-Message            pic x(120).
001600     03  Vi-Location           pic x(40).
001700     03  filler                pic x(1).
001800*
