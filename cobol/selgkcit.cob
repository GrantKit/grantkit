000100* 07/01/26 vbc - Created.
000200 select Gk-Citation-File
000300     assign to "CITATION"
000400     organization is sequential
000500     file status is Ci-File-Status.
000600*
