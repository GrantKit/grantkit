000100* 04/01/26 vbc - Created.
000200 fd  Gk-Budget-Line-File
000300     label record is standard
000400     record contains 120 characters
000500     data record is Gk-Budget-Line-Record.
000600*
000700 copy "wsgkbln.cob".
000800*
