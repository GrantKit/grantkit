000100******************************************************************
000200*                                                                *
000300*                Grant Markdown Validation Scan                 *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0040.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 09/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     09/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          Sponsors who will not take a markdown-typed
002200*                      narrative set Gp-Accepts-Markdown to "N" on
002300*                      Grant-Parms.  When they do this program reads
002400*                      every line of Section-Text and tests each one
002500*                      against the fourteen markdown patterns the
002600*                      shop has catalogued, in a fixed order, and
002700*                      appends at most one Validation-Issue per line
002800*                      for the first pattern that hits.  No patterns
002900*                      found on any line is a pass - nothing is
003000*                      written and the run falls through quietly,
003100*                      same as a clean edit.
003200*
003300*    Called Modules.   None.
003400*    Files used :
003500*                      Gk-Grant-Parms-File.  One record, switch only.
003600*                      Gk-Section-Text-File.  One per source line.
003700*                      Gk-Validation-Issue-File.  Extend.
003800*
003900*    Error messages used.
004000*                      GK011 - GK012.
004100*
004200* Changes:
004300* 09/01/2026 vbc - 1.0.00 Created.
004400*
004500******************************************************************
004600*
004700 environment             division.
004800*================================
004900*
005000 configuration section.
005100 special-names.
005200     class Gk-Numeric-Class is "0" thru "9".
005300*
005400 input-output             section.
005500 file-control.
005600 copy "selgkgpm.cob".
005700 copy "selgkstx.cob".
005800 copy "selgkvis.cob".
005900*
006000 data                     division.
006100*================================
006200*
006300 file section.
006400*
006500 copy "fdgkgpm.cob".
006600 copy "fdgkstx.cob".
006700 copy "fdgkvis.cob".
006800*
006900 working-storage section.
007000*-----------------------
007100 77  prog-name             pic x(17) value "gk0040 (1.0.00)".
007200*
007300 copy "wsgkcal.cob".
007400 copy "wsgkfil.cob".
007500*
007600 01  WS-File-Status.
007700     03  Gp-File-Status    pic xx.
007800     03  St-File-Status    pic xx.
007900     03  Vi-File-Status    pic xx.
008000*
008100* Run switches, carried as single bytes so a start-of-run trace can
008200* dump them as one short byte string if the job ever needs to show
008300* its working - same habit as the old payroll run-indicator block.
008400*
008500 01  WS-Flags-List.
008600     03  Ws-Skip-Run-Sw    pic x      value "N".
008700         88  Skip-Run                 value "Y".
008800     03  Ws-St-Eof-Sw      pic x      value "N".
008900         88  St-Eof                   value "Y".
009000     03  Ws-Violation-Sw   pic x      value "N".
009100         88  Violation-Found          value "Y".
009200 01  WS-Flags-Array redefines WS-Flags-List.
009300     03  Ws-Flag-Byte      pic x      occurs 3.
009400*
009500 01  WS-Subscripts.
009600     03  Ws-Ix             pic 9(3)   comp.
009700     03  Ws-Ix2            pic 9(3)   comp.
009800     03  Ws-Hash-Count     pic 9      comp.
009900     03  Ws-Digit-Count    pic 9      comp.
010000     03  Ws-Pattern-Ix     pic 99     comp.
010100*
010200* General substring scanner - Ws-Scan-Token/-Len/-Start are loaded
010300* by the calling paragraph as if they were parameters, Aa099 hands
010400* back the first matching position or zero.  One scan routine shared
010500* by every pattern test that is just "find this literal somewhere
010600* from here on" instead of fourteen near-identical hand loops.
010700*
010800 01  WS-Scan-Token-Group.
010900     03  Ws-Scan-Token     pic x(4).
011000 01  WS-Scan-Token-Bytes redefines WS-Scan-Token-Group.
011100     03  Ws-Scan-Token-Byte pic x     occurs 4.
011200 01  WS-Scan-Fields.
011300     03  Ws-Scan-Token-Len pic 9      comp.
011400     03  Ws-Scan-Start     pic 9(3)   comp.
011500     03  Ws-Scan-Limit     pic 9(3)   comp.
011600     03  Ws-Scan-Found-Pos pic 9(3)   comp value zero.
011700*
011800 01  WS-Position-Fields.
011900     03  Ws-First-Pos      pic 9(3)   comp.
012000     03  Ws-Last-Pos       pic 9(3)   comp.
012100     03  Ws-Open-Pos       pic 9(3)   comp.
012200     03  Ws-Close-Pos      pic 9(3)   comp.
012300*
012400 01  WS-Hr-Switches.
012500     03  Ws-Hr-Dash-Sw     pic x.
012600         88  Hr-Ok-Dash               value "Y".
012700     03  Ws-Hr-Star-Sw     pic x.
012800         88  Hr-Ok-Star                value "Y".
012900*
013000 01  WS-Sep-Switches.
013100     03  Ws-Sep-Ok-Sw      pic x.
013200         88  Sep-Ok                    value "Y".
013300     03  Ws-Sep-Has-Sw     pic x.
013400         88  Sep-Has-Content           value "Y".
013500*
013600* The fourteen pattern names, in the order this scan tests them,
013700* recast as a table so the write paragraph can pick up
013800* the right name off Ws-Pattern-Ix instead of another fourteen-way
013900* Evaluate.
014000*
014100 01  WS-Pattern-Names-List.
014200     03  Ws-Pat-01         pic x(14) value "TABLE ROW".
014300     03  Ws-Pat-02         pic x(14) value "TABLE RULE".
014400     03  Ws-Pat-03         pic x(14) value "HEADING".
014500     03  Ws-Pat-04         pic x(14) value "BOLD (STAR)".
014600     03  Ws-Pat-05         pic x(14) value "BOLD (UNDSCR)".
014700     03  Ws-Pat-06         pic x(14) value "ITALIC".
014800     03  Ws-Pat-07         pic x(14) value "LINK".
014900     03  Ws-Pat-08         pic x(14) value "CODE FENCE".
015000     03  Ws-Pat-09         pic x(14) value "CODE INLINE".
015100     03  Ws-Pat-10         pic x(14) value "HTML COMMENT".
015200     03  Ws-Pat-11         pic x(14) value "BULLET LIST".
015300     03  Ws-Pat-12         pic x(14) value "NUMBERED LIST".
015400     03  Ws-Pat-13         pic x(14) value "BLOCKQUOTE".
015500     03  Ws-Pat-14         pic x(14) value "HORIZ. RULE".
015600 01  WS-Pattern-Names-Array redefines WS-Pattern-Names-List.
015700     03  Ws-Pat-Name       pic x(14) occurs 14.
015800*
015900 01  WS-Report-Counters.
016000     03  Ws-Lines-Read     binary-long unsigned value zero.
016100     03  Ws-Lines-Bad      binary-long unsigned value zero.
016200*
016300 01  Error-Messages.
016400     03  GK011         pic x(40) value
016500         "GK011 Grant Parms file not found -".
016600     03  GK012         pic x(40) value
016700         "GK012 Section Text file not found -".
016800*
016900 procedure division.
017000*====================
017100*
017200 aa000-Main                  section.
017300***********************************
017400*
017500     perform  aa010-Open-Files.
017600     if       not Skip-Run
017700              perform  aa020-Scan-Sections
017800              close    Gk-Section-Text-File
017900                       Gk-Validation-Issue-File
018000     end-if.
018100     close    Gk-Grant-Parms-File.
018200     goback.
018300*
018400 aa000-Exit.  exit section.
018500*
018600 aa010-Open-Files             section.
018700*************************************
018800*
018900     open     input  Gk-Grant-Parms-File.
019000     if       Gp-File-Status not = "00"
019100              display  GK011 Gk-File-02 Gp-File-Status
019200              goback   returning 11
019300     end-if.
019400     read     Gk-Grant-Parms-File
019500         at end
019600              display  GK011 Gk-File-02 "at end"
019700              close    Gk-Grant-Parms-File
019800              goback   returning 11
019900     end-read.
020000*
020100     if       Gp-Accepts-Markdown = "N"
020200              open input  Gk-Section-Text-File
020300              if    St-File-Status not = "00"
020400                    display  GK012 Gk-File-04 St-File-Status
020500                    goback   returning 12
020600              end-if
020700              open extend Gk-Validation-Issue-File
020800              if    Vi-File-Status not = "00"
020900                    open  output Gk-Validation-Issue-File
021000              end-if
021100     else
021200              set  Skip-Run to true
021300     end-if.
021400*
021500 aa010-Exit.  exit section.
021600*
021700 aa020-Scan-Sections          section.
021800*************************************
021900*
022000     perform  aa021-Read-Section-Text.
022100     perform  aa022-Scan-One-Line
022200         until St-Eof.
022300*
022400 aa020-Exit.  exit section.
022500*
022600 aa021-Read-Section-Text.
022700     read     Gk-Section-Text-File
022800         at end
022900              set  St-Eof to true
023000     end-read.
023100*
023200 aa022-Scan-One-Line.
023300     if       not St-Eof
023400              add     1 to Ws-Lines-Read
023500              set     Violation-Found to false
023600              move    zero to Ws-Pattern-Ix
023700              perform aa023-Find-First-Nonspace
023800              perform aa024-Find-Last-Nonspace
023900              perform aa030-Test-Table
024000              if      not Violation-Found
024100                      perform  aa031-Test-Heading
024200              end-if
024300              if      not Violation-Found
024400                      perform  aa032-Test-Bold-Star
024500              end-if
024600              if      not Violation-Found
024700                      perform  aa033-Test-Bold-Undscr
024800              end-if
024900              if      not Violation-Found
025000                      perform  aa034-Test-Italic
025100              end-if
025200              if      not Violation-Found
025300                      perform  aa035-Test-Link
025400              end-if
025500              if      not Violation-Found
025600                      perform  aa036-Test-Code-Fence
025700              end-if
025800              if      not Violation-Found
025900                      perform  aa037-Test-Code-Inline
026000              end-if
026100              if      not Violation-Found
026200                      perform  aa038-Test-Comment
026300              end-if
026400              if      not Violation-Found
026500                      perform  aa039-Test-Bullet-List
026600              end-if
026700              if      not Violation-Found
026800                      perform  aa040-Test-Numbered-List
026900              end-if
027000              if      not Violation-Found
027100                      perform  aa041-Test-Blockquote
027200              end-if
027300              if      not Violation-Found
027400                      perform  aa042-Test-Hrule
027500              end-if
027600              if      Violation-Found
027700                      perform  aa050-Write-Violation
027800              end-if
027900              perform aa021-Read-Section-Text
028000     end-if.
028100*
028200 aa023-Find-First-Nonspace.
028300     move     201 to Ws-First-Pos.
028400     perform  aa023a-Test-Nonspace
028500               varying Ws-Ix from 1 by 1
028600               until Ws-Ix > 200
028700                  or Ws-First-Pos <= 200.
028800*
028900 aa023a-Test-Nonspace.
029000     if       St-Text (Ws-Ix : 1) not = space
029100              move  Ws-Ix to Ws-First-Pos
029200     end-if.
029300*
029400 aa024-Find-Last-Nonspace.
029500     move     zero to Ws-Last-Pos.
029600     perform  aa024a-Test-Nonspace-Rev
029700               varying Ws-Ix from 200 by -1
029800               until Ws-Ix < 1
029900                  or Ws-Last-Pos > zero.
030000*
030100 aa024a-Test-Nonspace-Rev.
030200     if       St-Text (Ws-Ix : 1) not = space
030300              move  Ws-Ix to Ws-Last-Pos
030400     end-if.
030500*
030600* Pattern 1/2 - a table row (begins, after leading spaces, with a
030700* bar and carries a later bar) or a table rule line (nothing on it
030800* but bars, dashes, colons and spaces, with at least one of the
030900* three).
031000*
031100 aa030-Test-Table.
031200     if       Ws-First-Pos <= 200
031300              if    St-Text (Ws-First-Pos : 1) = "|"
031400                    compute Ws-Scan-Start = Ws-First-Pos + 1
031500                    move    "|" to Ws-Scan-Token
031600                    move    1   to Ws-Scan-Token-Len
031700                    perform aa099-Scan-For-Token
031800                    if      Ws-Scan-Found-Pos > zero
031900                            set   Violation-Found to true
032000                            move  1 to Ws-Pattern-Ix
032100                    end-if
032200              end-if
032300     end-if.
032400     if       not Violation-Found
032500              perform  aa030b-Test-Table-Rule
032600     end-if.
032700*
032800 aa030b-Test-Table-Rule.
032900     if       Ws-Last-Pos > zero
033000              set     Sep-Ok to true
033100              set     Sep-Has-Content to false
033200              perform aa030c-Check-Sep-Char
033300                       varying Ws-Ix from 1 by 1
033400                       until Ws-Ix > Ws-Last-Pos
033500                          or not Sep-Ok
033600              if      Sep-Ok and Sep-Has-Content
033700                      set   Violation-Found to true
033800                      move  2 to Ws-Pattern-Ix
033900              end-if
034000     end-if.
034100*
034200 aa030c-Check-Sep-Char.
034300     if       St-Text (Ws-Ix : 1) = "|"
034400           or St-Text (Ws-Ix : 1) = "-"
034500           or St-Text (Ws-Ix : 1) = ":"
034600              set   Sep-Has-Content to true
034700     else
034800              if    St-Text (Ws-Ix : 1) not = space
034900                    set   Sep-Ok to false
035000              end-if
035100     end-if.
035200*
035300* Pattern 3 - 1 to 6 hashes starting in column one, then a space.
035400*
035500 aa031-Test-Heading.
035600     move     zero to Ws-Hash-Count.
035700     perform  aa031a-Count-Hash
035800               varying Ws-Ix from 1 by 1
035900               until Ws-Ix > 7
036000                  or St-Text (Ws-Ix : 1) not = "#".
036100     if       Ws-Hash-Count >= 1 and Ws-Hash-Count <= 6
036200              compute Ws-Ix2 = Ws-Hash-Count + 1
036300              if      St-Text (Ws-Ix2 : 1) = space
036400                      set   Violation-Found to true
036500                      move  3 to Ws-Pattern-Ix
036600              end-if
036700     end-if.
036800*
036900 aa031a-Count-Hash.
037000     add      1 to Ws-Hash-Count.
037100*
037200* Pattern 4 - **bold**, a pair of asterisk-pairs with text between.
037300*
037400 aa032-Test-Bold-Star.
037500     move     1 to Ws-Scan-Start.
037600     move     "**" to Ws-Scan-Token.
037700     move     2 to Ws-Scan-Token-Len.
037800     perform  aa099-Scan-For-Token.
037900     if       Ws-Scan-Found-Pos > zero
038000              compute Ws-Scan-Start = Ws-Scan-Found-Pos + 3
038100              perform aa099-Scan-For-Token
038200              if      Ws-Scan-Found-Pos > zero
038300                      set   Violation-Found to true
038400                      move  4 to Ws-Pattern-Ix
038500              end-if
038600     end-if.
038700*
038800* Pattern 5 - __bold__, same shape with the underscore pair.
038900*
039000 aa033-Test-Bold-Undscr.
039100     move     1 to Ws-Scan-Start.
039200     move     "__" to Ws-Scan-Token.
039300     move     2 to Ws-Scan-Token-Len.
039400     perform  aa099-Scan-For-Token.
039500     if       Ws-Scan-Found-Pos > zero
039600              compute Ws-Scan-Start = Ws-Scan-Found-Pos + 3
039700              perform aa099-Scan-For-Token
039800              if      Ws-Scan-Found-Pos > zero
039900                      set   Violation-Found to true
040000                      move  5 to Ws-Pattern-Ix
040100              end-if
040200     end-if.
040300*
040400* Pattern 6 - *italic*, a single asterisk not part of a double,
040500* matched later by another single asterisk, with non-space text
040600* either side of the inner gap.
040700*
040800 aa034-Test-Italic.
040900     move     zero to Ws-Open-Pos.
041000     perform  aa034a-Find-Open-Star
041100               varying Ws-Ix from 1 by 1
041200               until Ws-Ix > 199
041300                  or Ws-Open-Pos > zero.
041400     if       Ws-Open-Pos > zero
041500              move    zero to Ws-Close-Pos
041600              compute Ws-Ix2 = Ws-Open-Pos + 1
041700              perform aa034b-Find-Close-Star
041800                       varying Ws-Ix from Ws-Ix2 by 1
041900                       until Ws-Ix > 199
042000                          or Ws-Close-Pos > zero
042100     end-if.
042200     if       Ws-Close-Pos > Ws-Open-Pos + 1
042300              if    St-Text (Ws-Open-Pos + 1 : 1) not = space
042400                and St-Text (Ws-Close-Pos - 1 : 1) not = space
042500                    set   Violation-Found to true
042600                    move  6 to Ws-Pattern-Ix
042700              end-if
042800     end-if.
042900*
043000 aa034a-Find-Open-Star.
043100     if       St-Text (Ws-Ix : 1) = "*"
043200           and St-Text (Ws-Ix + 1 : 1) not = "*"
043300              if    Ws-Ix = 1
043400                    move  Ws-Ix to Ws-Open-Pos
043500              else
043600                    if    St-Text (Ws-Ix - 1 : 1) not = "*"
043700                          move  Ws-Ix to Ws-Open-Pos
043800                    end-if
043900              end-if
044000     end-if.
044100*
044200 aa034b-Find-Close-Star.
044300     if       St-Text (Ws-Ix : 1) = "*"
044400           and St-Text (Ws-Ix + 1 : 1) not = "*"
044500           and St-Text (Ws-Ix - 1 : 1) not = "*"
044600              move  Ws-Ix to Ws-Close-Pos
044700     end-if.
044800*
044900* Pattern 7 - [text](url).
045000*
045100 aa035-Test-Link.
045200     move     1 to Ws-Scan-Start.
045300     move     "[" to Ws-Scan-Token.
045400     move     1 to Ws-Scan-Token-Len.
045500     perform  aa099-Scan-For-Token.
045600     if       Ws-Scan-Found-Pos > zero
045700              move    Ws-Scan-Found-Pos to Ws-Open-Pos
045800              compute Ws-Scan-Start = Ws-Open-Pos + 1
045900              move    "]" to Ws-Scan-Token
046000              perform aa099-Scan-For-Token
046100              if      Ws-Scan-Found-Pos > Ws-Open-Pos + 1
046200                      move    Ws-Scan-Found-Pos to Ws-Close-Pos
046300                      compute Ws-Ix2 = Ws-Close-Pos + 1
046400                      if      Ws-Ix2 <= 200
046500                              if   St-Text (Ws-Ix2 : 1) = "("
046600                                   compute Ws-Scan-Start =
046700                                           Ws-Ix2 + 1
046800                                   move    ")" to Ws-Scan-Token
046900                                   perform aa099-Scan-For-Token
047000                                   if      Ws-Scan-Found-Pos
047100                                                 > zero
047200                                           set  Violation-Found
047300                                                to true
047400                                           move 7 to Ws-Pattern-Ix
047500                                   end-if
047600                              end-if
047700                      end-if
047800              end-if
047900     end-if.
048000*
048100* Pattern 8 - a fenced code block opening on the three backtick
048200* marker, column one.
048300*
048400 aa036-Test-Code-Fence.
048500     if       St-Text (1 : 3) = "```"
048600              set   Violation-Found to true
048700              move  8 to Ws-Pattern-Ix
048800     end-if.
048900*
049000* Pattern 9 - `inline code`, a pair of single backticks.
049100*
049200 aa037-Test-Code-Inline.
049300     move     1 to Ws-Scan-Start.
049400     move     "`" to Ws-Scan-Token.
049500     move     1 to Ws-Scan-Token-Len.
049600     perform  aa099-Scan-For-Token.
049700     if       Ws-Scan-Found-Pos > zero
049800              move    Ws-Scan-Found-Pos to Ws-Open-Pos
049900              compute Ws-Scan-Start = Ws-Open-Pos + 1
050000              perform aa099-Scan-For-Token
050100              if      Ws-Scan-Found-Pos > zero
050200                      set   Violation-Found to true
050300                      move  9 to Ws-Pattern-Ix
050400              end-if
050500     end-if.
050600*
050700* Pattern 10 - an Html comment, open marker then close marker later
050800* on the same line.
050900*
051000 aa038-Test-Comment.
051100     move     1 to Ws-Scan-Start.
051200     move     "<!--" to Ws-Scan-Token.
051300     move     4 to Ws-Scan-Token-Len.
051400     perform  aa099-Scan-For-Token.
051500     if       Ws-Scan-Found-Pos > zero
051600              compute Ws-Scan-Start = Ws-Scan-Found-Pos + 4
051700              move    "-->" to Ws-Scan-Token
051800              move    3 to Ws-Scan-Token-Len
051900              perform aa099-Scan-For-Token
052000              if      Ws-Scan-Found-Pos > zero
052100                      set   Violation-Found to true
052200                      move  10 to Ws-Pattern-Ix
052300              end-if
052400     end-if.
052500*
052600* Pattern 11 - a bullet list item, column one dash or asterisk, a
052700* space, then something other than a space.
052800*
052900 aa039-Test-Bullet-List.
053000     if       (St-Text (1 : 1) = "-" or St-Text (1 : 1) = "*")
053100          and St-Text (2 : 1) = space
053200          and St-Text (3 : 1) not = space
053300              set   Violation-Found to true
053400              move  11 to Ws-Pattern-Ix
053500     end-if.
053600*
053700* Pattern 12 - a numbered list item, one or more leading digits, a
053800* dot, a space, then something other than a space.
053900*
054000 aa040-Test-Numbered-List.
054100     move     zero to Ws-Digit-Count.
054200     perform  aa040a-Count-Digit
054300               varying Ws-Ix from 1 by 1
054400               until Ws-Ix > 5
054500                  or St-Text (Ws-Ix : 1) is not Gk-Numeric-Class.
054600     if       Ws-Digit-Count >= 1
054700              compute Ws-Ix2 = Ws-Digit-Count + 1
054800              if      St-Text (Ws-Ix2 : 1) = "."
054900                      compute Ws-Ix2 = Ws-Digit-Count + 2
055000                      if      St-Text (Ws-Ix2 : 1) = space
055100                              compute Ws-Ix2 =
055200                                      Ws-Digit-Count + 3
055300                              if      St-Text (Ws-Ix2 : 1)
055400                                            not = space
055500                                      set   Violation-Found
055600                                            to true
055700                                      move  12 to Ws-Pattern-Ix
055800                              end-if
055900                      end-if
056000              end-if
056100     end-if.
056200*
056300 aa040a-Count-Digit.
056400     add      1 to Ws-Digit-Count.
056500*
056600* Pattern 13 - a blockquote, column one a right-angle then a space.
056700*
056800 aa041-Test-Blockquote.
056900     if       St-Text (1 : 1) = ">" and St-Text (2 : 1) = space
057000              set   Violation-Found to true
057100              move  13 to Ws-Pattern-Ix
057200     end-if.
057300*
057400* Pattern 14 - a horizontal rule, the whole line three or more
057500* dashes and nothing else, or three or more asterisks and nothing
057600* else.
057700*
057800 aa042-Test-Hrule.
057900     if       Ws-Last-Pos >= 3
058000              set     Hr-Ok-Dash to true
058100              set     Hr-Ok-Star to true
058200              perform aa042a-Check-Hr-Char
058300                       varying Ws-Ix from 1 by 1
058400                       until Ws-Ix > Ws-Last-Pos
058500                          or (not Hr-Ok-Dash
058600                              and not Hr-Ok-Star)
058700              if      Hr-Ok-Dash or Hr-Ok-Star
058800                      set   Violation-Found to true
058900                      move  14 to Ws-Pattern-Ix
059000              end-if
059100     end-if.
059200*
059300 aa042a-Check-Hr-Char.
059400     if       St-Text (Ws-Ix : 1) not = "-"
059500              set   Hr-Ok-Dash to false
059600     end-if.
059700     if       St-Text (Ws-Ix : 1) not = "*"
059800              set   Hr-Ok-Star to false
059900     end-if.
060000*
060100* Shared literal scanner - hunts Ws-Scan-Token (length Ws-Scan-
060200* Token-Len) in St-Text from Ws-Scan-Start on, hands back the
060300* position found or zero.  Used by every pattern test above that
060400* is no more than "does this literal occur from here on".
060500*
060600 aa099-Scan-For-Token.
060700     move     zero to Ws-Scan-Found-Pos.
060800     compute  Ws-Scan-Limit = 201 - Ws-Scan-Token-Len.
060900     perform  aa099a-Scan-Test
061000               varying Ws-Ix from Ws-Scan-Start by 1
061100               until Ws-Ix > Ws-Scan-Limit
061200                  or Ws-Scan-Found-Pos > zero.
061300*
061400 aa099a-Scan-Test.
061500     if       St-Text (Ws-Ix : Ws-Scan-Token-Len) =
061600              Ws-Scan-Token (1 : Ws-Scan-Token-Len)
061700              move  Ws-Ix to Ws-Scan-Found-Pos
061800     end-if.
061900*
062000 aa050-Write-Violation        section.
062100*************************************
062200*
062300     add      1 to Ws-Lines-Bad.
062400     move     "ERROR"     to Vi-Severity.
062500     move     "MARKDOWN"  to Vi-Category.
062600     move     spaces to Vi-Message.
062700     string   "Markdown syntax not accepted for this grant - "
062800              Ws-Pat-Name (Ws-Pattern-Ix)
062900              delimited by size into Vi-Message.
063000     move     spaces to Vi-Location.
063100     string   St-Section-Id delimited by space
063200               " line " St-Line-No
063300               delimited by size into Vi-Location.
063400     write     Gk-Validation-Issue-Record.
063500     add      1 to Ws-Gk-Issue-Count.
063600*
063700 aa050-Exit.  exit section.
063800*
