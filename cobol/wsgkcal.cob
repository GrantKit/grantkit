000100* Common Run-Control block, copied into every Gk0nn0 program so
000200* each batch step carries the same run identity and a uniform
000300* abend/return code, whether it was kicked off from JCL or
000400* chained behind another Gk step.
000500*
000600* 09/01/26 vbc - Created from old multi-module calling-data
000700*                block, cut down as GRANTKIT steps do not Call
000800*                each other.
000900* 18/01/26 vbc - Added Ws-Gk-Grant-Id, proposals may be re-run
001000*                under the same job for more than one grant.
001100*
001200 01  WS-Gk-Run-Data.
001300     03  Ws-Gk-Grant-Id      pic x(8).
001400     03  Ws-Gk-Run-Date      pic 9(8).
001500     03  Ws-Gk-Term-Code     pic 99.
001600     03  Ws-Gk-Issue-Count   binary-long unsigned.
001700*
