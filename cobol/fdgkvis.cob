000100* 08/01/26 vbc - Created.
000200 fd  Gk-Validation-Issue-File
000300     label record is standard
000400     record contains 180 characters
000500     data record is Gk-Validation-Issue-Record.
000600*
000700 copy "wsgkvis.cob".
000800*
