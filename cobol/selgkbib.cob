000100* 07/01/26 vbc - Created.
000200 select Gk-Bib-Entry-File
000300     assign to "BIBENTRY"
000400     organization is sequential
000500     file status is Be-File-Status.
000600*
