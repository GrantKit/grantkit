000100*******************************************
000200*                                          *
000300*  Record Definition For Per Diem Table    *
000400*     Replaces the GSA per-diem web API    *
000500*     Sorted by City then State then Fy     *
000600*     Loaded to memory - Search All used    *
000700*******************************************
000800*  File size 48 bytes.
000900*
001000* 06/01/26 vbc - Created.
001100*
001200 01  GK-Perdiem-Record.
001300     03  Pd-City               pic x(20).
001400     03  Pd-State              pic xx.
001500     03  Pd-Fy                 pic 9(4).
001600     03  Pd-Lodging            pic 9(5)v99.
001700     03  Pd-Mie                pic 9(5)v99.
001800     03  filler                pic x(8).
001900*
