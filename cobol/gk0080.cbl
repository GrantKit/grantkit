000100******************************************************************
000200*                                                                *
000300*               Grant Validation Summary Reporter                *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.       gk0080.
001100*
001200*    Author.           V B Coen FBCS, FIDM, FIDPM, 18/01/2026.
001300*    Installation.     Applewood Computers - Grants Unit.
001400*    Date-Written.     18/01/2026.
001500*    Date-Compiled.
001600*    Security.         Copyright (C) 2026, Vincent Bryan Coen.
001700*                      Distributed under the GNU General Public
001800*                      License.  See the file COPYING for
001900*                      details.
002000*
002100*    Remarks.          The one Gk0nn0 program that opens Validation-
002200*                      Issue Input rather than Extend - every other
002300*                      unit appends its own findings to that file
002400*                      during its own run, this one just reads the
002500*                      lot back afterwards.  Loads the whole file to
002600*                      a table, tallying Errors and Warnings as each
002700*                      record goes in, then prints the counts table
002800*                      (Errors, Warnings, Total Issues) followed by
002900*                      one block per issue - severity tag, message,
003000*                      and a location line only where one was given.
003100*                      Run this one last, after every validating unit
003200*                      has had its turn at the file.
003300*
003400*    Called Modules.   None.
003500*    Files used :
003600*                      Gk-Validation-Issue-File.  Input - loaded once.
003700*                      Print-File.  Output - validation summary.
003800*
003900*    Error messages used.
004000*                      GK018.
004100*
004200* Changes:
004300* 18/01/2026 vbc - 1.0.00 Created.
004400*
004500************************************************************************
004600*
004700 environment             division.
004800*================================
004900*
005000 configuration section.
005100 special-names.
005200     class Gk-Numeric-Class is "0" thru "9".
005300*
005400 input-output             section.
005500 file-control.
005600 copy "selgkvis.cob".
005700 copy "selgkprt.cob".
005800*
005900 data                     division.
006000*================================
006100*
006200 file section.
006300*
006400 copy "fdgkvis.cob".
006500*
006600* Print-File owns its own layout, same as every other Gk0nn0 report -
006700* only the Select is shared, off selgkprt.cob.
006800*
006900 fd  Print-File
007000     label record is standard
007100     record contains 132 characters
007200     data record is Print-Line.
007300 01  Print-Line            pic x(132).
007400*
007500 working-storage section.
007600*-----------------------
007700 77  prog-name             pic x(17) value "gk0080 (1.0.00)".
007800*
007900 copy "wsgkcal.cob".
008000 copy "wsgkfil.cob".
008100*
008200 01  WS-File-Status.
008300     03  Vi-File-Status   pic xx.
008400     03  Pr-File-Status   pic xx.
008500*
008600* Switches, recast below as a byte array the same way every other
008700* Gk0nn0 program carries its run flags.
008800*
008900 01  WS-Flags-List.
009000     03  Ws-Vi-Eof-Sw      pic x      value "N".
009100         88  Vi-Eof                   value "Y".
009200 01  WS-Flags-Array redefines WS-Flags-List.
009300     03  Ws-Flag-Byte      pic x      occurs 1.
009400*
009500* Counts table labels and values run in step, same pair-of-tables
009600* habit as the severity/limit-unit lookups in Gk0060 and Gk0070 -
009700* one Perform prints all three rows of the summary.
009800*
009900 01  WS-Count-Label-List.
010000     03  Ws-Label-Errors    pic x(13)  value "Errors".
010100     03  Ws-Label-Warnings  pic x(13)  value "Warnings".
010200     03  Ws-Label-Total     pic x(13)  value "Total Issues".
010300 01  WS-Count-Label-Array redefines WS-Count-Label-List.
010400     03  Ws-Count-Label     pic x(13)  occurs 3.
010500*
010600 01  WS-Count-Value-List.
010700     03  Ws-Print-Errors    pic 9(5)   comp  value zero.
010800     03  Ws-Print-Warnings  pic 9(5)   comp  value zero.
010900     03  Ws-Print-Total     pic 9(5)   comp  value zero.
011000 01  WS-Count-Value-Array redefines WS-Count-Value-List.
011100     03  Ws-Count-Value     pic 9(5)   comp  occurs 3.
011200*
011300 01  WS-Subscripts.
011400     03  Ws-Ix              pic 9(3)   comp.
011500*
011600* Issue table - the whole Validation-Issue file read once so the
011700* counts table can be printed ahead of the detail it is counting.
011800*
011900 01  WS-Issue-Table.
012000     03  Vi-Tbl-Entry  occurs 1 to 500 times
012100                           depending on Ws-Issue-Count
012200                           indexed by Vi-Ix.
012300         05  Vi-Tbl-Severity      pic x(7).
012400         05  Vi-Tbl-Category      pic x(12).
012500         05  Vi-Tbl-Message       pic x(120).
012600         05  Vi-Tbl-Location      pic x(40).
012700*
012800 01  WS-Report-Counters.
012900     03  Ws-Issue-Count       pic 9(3)  comp  value zero.
013000     03  Ws-Error-Count       pic 9(5)  comp  value zero.
013100     03  Ws-Warning-Count     pic 9(5)  comp  value zero.
013200     03  Ws-Info-Count        pic 9(5)  comp  value zero.
013300     03  Ws-Total-Count       pic 9(5)  comp  value zero.
013400*
013500 01  WS-Edit-Fields.
013600     03  Ws-Edit-Count        pic zzz,zz9.
013700*
013800 01  Error-Messages.
013900     03  GK018         pic x(40) value
014000         "GK018 Validation Issue file not found -".
014100*
014200 procedure division.
014300*====================
014400*
014500 aa000-Main                  section.
014600**************************************
014700*
014800     perform  aa010-Open-Files.
014900     perform  aa015-Load-Issue-Table.
015000     move     Ws-Error-Count    to Ws-Print-Errors.
015100     move     Ws-Warning-Count  to Ws-Print-Warnings.
015200     compute  Ws-Total-Count = Ws-Error-Count + Ws-Warning-Count
015300                              + Ws-Info-Count.
015400     move     Ws-Total-Count   to Ws-Print-Total.
015500     perform  aa030-Report-Counts.
015600     perform  aa040-Report-Detail.
015700     close    Print-File.
015800     goback.
015900*
016000 aa000-Exit.  exit section.
016100*
016200 aa010-Open-Files             section.
016300****************************************
016400*
016500     open     input  Gk-Validation-Issue-File.
016600     if       Vi-File-Status not = "00"
016700              display  GK018 Gk-File-11 Vi-File-Status
016800              goback   returning 18
016900     end-if.
017000*
017100     open     output Print-File.
017200*
017300 aa010-Exit.  exit section.
017400*
017500 aa015-Load-Issue-Table       section.
017600****************************************
017700*
017800     perform  aa015a-Read-Issue.
017900     perform  aa015b-Add-Issue
018000         until Vi-Eof.
018100     close    Gk-Validation-Issue-File.
018200*
018300 aa015-Exit.  exit section.
018400*
018500 aa015a-Read-Issue.
018600     read     Gk-Validation-Issue-File
018700         at end
018800              set  Vi-Eof to true
018900     end-read.
019000*
019100 aa015b-Add-Issue.
019200     add      1 to Ws-Issue-Count.
019300     set      Vi-Ix to Ws-Issue-Count.
019400     move     Vi-Severity    to Vi-Tbl-Severity (Vi-Ix).
019500     move     Vi-Category    to Vi-Tbl-Category (Vi-Ix).
019600     move     Vi-Message     to Vi-Tbl-Message (Vi-Ix).
019700     move     Vi-Location    to Vi-Tbl-Location (Vi-Ix).
019800     evaluate Vi-Severity
019900         when  "ERROR"
020000               add   1 to Ws-Error-Count
020100         when  "WARNING"
020200               add   1 to Ws-Warning-Count
020300         when  other
020400               add   1 to Ws-Info-Count
020500     end-evaluate.
020600     perform  aa015a-Read-Issue.
020700*
020800 aa030-Report-Counts          section.
020900****************************************
021000*
021100     move     spaces to Print-Line.
021200     string   "Validation Report"  delimited by size into Print-Line.
021300     write    Print-Line.
021400     move     spaces to Print-Line.
021500     write    Print-Line.
021600     perform  aa032-Print-One-Count
021700               varying Ws-Ix from 1 by 1
021800               until Ws-Ix > 3.
021900     move     spaces to Print-Line.
022000     write    Print-Line.
022100*
022200 aa030-Exit.  exit section.
022300*
022400 aa032-Print-One-Count.
022500     move     Ws-Count-Value (Ws-Ix) to Ws-Edit-Count.
022600     move     spaces to Print-Line.
022700     string   Ws-Count-Label (Ws-Ix) ": " Ws-Edit-Count
022800               delimited by size into Print-Line.
022900     write    Print-Line.
023000*
023100 aa040-Report-Detail          section.
023200****************************************
023300*
023400     if       Ws-Issue-Count = zero
023500              move    spaces to Print-Line
023600              string  "No issues found - validation passed."
023650                      delimited by size
023700                      into Print-Line
023800              write   Print-Line
023900     else
024000              perform  aa042-Print-One-Issue
024100                        varying Vi-Ix from 1 by 1
024200                        until Vi-Ix > Ws-Issue-Count
024300     end-if.
024400*
024500 aa040-Exit.  exit section.
024600*
024700 aa042-Print-One-Issue.
024800     move     spaces to Print-Line.
024900     string   Vi-Tbl-Severity (Vi-Ix) " - "
025000               Vi-Tbl-Message (Vi-Ix)
025100               delimited by size into Print-Line.
025200     write    Print-Line.
025300     if       Vi-Tbl-Location (Vi-Ix) not = spaces
025400              move    spaces to Print-Line
025500              string  "    Location: " Vi-Tbl-Location (Vi-Ix)
025600                      delimited by size into Print-Line
025700              write   Print-Line
025800     end-if.
025900*
