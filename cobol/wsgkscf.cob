000100*********************************************
000200*                                            *
000300*  Record Definition For Section Config File *
000400*     One record per configured section       *
000500*     Ordered as configured - not sorted      *
000600*********************************************
000700*  File size 80 bytes.
000800*
000900* 04/01/26 vbc - Created.
001000*
001100 01  GK-Section-Config-Record.
001200     03  Sc-Id                 pic x(20).
001300     03  Sc-Title              pic x(40).
001400     03  Sc-Word-Limit         pic 9(6).
001500     03  Sc-Page-Limit         pic 9(3).
001600     03  Sc-Required           pic x.
001700     03  filler                pic x(10).
001800*
