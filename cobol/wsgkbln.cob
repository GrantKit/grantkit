000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Line File  *
000400*     One record per budget line item      *
000500*******************************************
000600*  File size 120 bytes.
000700*
000800* 04/01/26 vbc - Created.
000900* 11/01/26 vbc - Widened Bl-Role to x(20) to match proposal roles.
000950* 19/01/26 vbc - Filler was still sized for the pre-widening record,
000960*                one byte short of the stated/FD'd 120 - corrected
000970*                to x(14).
001000*
001100* Bl-Category : SK=Sr Personnel,OP=Other Personnel,EQ=Equipment,
001200*               TD=Travel Dom,TF=Travel For,PS=Participant Supp,
001300*               OD=Other Direct Costs.
001400 01  GK-Budget-Line-Record.
001500     03  Bl-Category           pic xx.
001600     03  Bl-Name               pic x(30).
001700     03  Bl-Role               pic x(20).
001800     03  Bl-Base-Salary        pic 9(7).
001900     03  Bl-Funds-Per-Year     pic 9(7).
002000     03  Bl-Year-Amt           pic 9(7)    occurs 5.
002100     03  Bl-Year-Flag          pic x       occurs 5.
002200     03  filler                pic x(14).
002300*
